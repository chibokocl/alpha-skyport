000100******************************************************************        
000200*  INVLINE  --  INVOICE LINE ITEM RECORD                                  
000300*  ONE ROW PER BILLED LINE ON AN INVOICE.  IL-LINE-TOTAL = IL-            
000400*  UNIT-PRICE TIMES IL-QUANTITY (SEE INVBUILD 500-ADD-LINE-ITEM).         
000500*      CR-1221  DLR  07/19  ORIGINAL LAYOUT                               
000600******************************************************************        
000700 01  INVOICE-LINE-ITEM-RECORD.                                            
000800     05  IL-INVOICE-ID              PIC X(36).                            
000900     05  IL-DESCRIPTION              PIC X(100).                          
001000     05  IL-QUANTITY                 PIC S9(8)V99.                        
001100     05  IL-UNIT-PRICE               PIC S9(10)V99.                       
001200     05  IL-LINE-TOTAL               PIC S9(10)V99.                       
001300     05  FILLER                      PIC X(10).                           
