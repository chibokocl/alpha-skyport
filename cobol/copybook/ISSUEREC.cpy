000100******************************************************************        
000200*  ISSUEREC  --  SHIPMENT SERVICE ISSUE RECORD                            
000300*  ONE ROW PER LOGGED SHIPMENT ISSUE (DELAY/DAMAGE/LOSS/ETC).             
000400*  IS-ISSUE-STATUS MOVES LINEARLY OPEN -> INVESTIGATING ->                
000500*  RESOLVED -> CLOSED.  SEE ISSUETRK FOR THE LIFECYCLE RULES.             
000600*      CR-1210  DLR  06/19  ORIGINAL LAYOUT                               
000700*      CR-1298  RGV  01/20  ADDED RESOLUTION CAPTURE FIELDS               
000800******************************************************************        
000900 01  ISSUE-RECORD.                                                        
001000     05  IS-ISSUE-ID                 PIC X(36).                           
001100     05  IS-SHIPMENT-ID              PIC X(36).                           
001200     05  IS-ISSUE-TYPE               PIC X(16).                           
001300     05  IS-SEVERITY                 PIC X(08).                           
001400         88  IS-SEVERITY-CRITICAL    VALUE 'CRITICAL'.                    
001500     05  IS-ISSUE-STATUS             PIC X(14).                           
001600         88  IS-STATUS-OPEN           VALUE 'OPEN'.                       
001700         88  IS-STATUS-INVESTIGATNG  VALUE 'INVESTIGATNG'.                
001800         88  IS-STATUS-RESOLVED      VALUE 'RESOLVED'.                    
001900         88  IS-STATUS-CLOSED        VALUE 'CLOSED'.                      
002000     05  IS-RESPONSIBLE-PARTY        PIC X(10).                           
002100     05  IS-FINANCIAL-IMPACT         PIC S9(10)V99.                       
002200     05  IS-ASSIGNED-ADMIN-ID        PIC X(36).                           
002300     05  IS-RESOLVED-ADMIN-ID        PIC X(36).                           
002400     05  IS-RESOLUTION-NOTES         PIC X(100).                          
002500     05  IS-RESOLVED-DATE            PIC 9(08).                           
002600     05  FILLER                      PIC X(13).                           
