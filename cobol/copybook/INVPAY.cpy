000100******************************************************************        
000200*  INVPAY  --  INVOICE PAYMENT RECORD                                     
000300*  ONE ROW PER PAYMENT RECORDED AGAINST AN INVOICE.  SUMMED BY            
000400*  INVBUILD TO RECOMPUTE IH-PAID-AMOUNT EACH TIME (NEVER KEPT             
000500*  AS A RUNNING TOTAL ON ITS OWN).                                        
000600*      CR-1222  DLR  07/19  ORIGINAL LAYOUT                               
000700******************************************************************        
000800 01  PAYMENT-RECORD.                                                      
000900     05  IP-INVOICE-ID               PIC X(36).                           
001000     05  IP-AMOUNT                   PIC S9(10)V99.                       
001100     05  IP-PAYMENT-DATE             PIC 9(08).                           
001200     05  IP-PAYMENT-STATUS           PIC X(10).                           
001300         88  IP-STATUS-COMPLETED     VALUE 'COMPLETED'.                   
001400     05  FILLER                      PIC X(09).                           
