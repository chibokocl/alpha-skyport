000100******************************************************************        
000200*  SHIPREC  --  SHIPMENT MASTER RECORD LAYOUT                             
000300*  ONE ROW PER BOOKED SHIPMENT.  SR-SHIPMENT-STATUS/SR-PREVIOUS-          
000400*  STATUS DRIVE THE TRACKING STATE MACHINE MAINTAINED BY SHPSTADM         
000500*  (SEE THE STATUS-TRANSITION TABLE IN THAT PROGRAM).                     
000600*      CR-1180  DLR  04/19  ORIGINAL LAYOUT                               
000700*      CR-1344  RGV  03/20  ADDED PREVIOUS-STATUS FOR AUDIT TRAIL         
000800******************************************************************        
000900 01  SHIPMENT-RECORD.                                                     
001000     05  SR-SHIPMENT-ID              PIC X(36).                           
001100     05  SR-TRACKING-NUMBER          PIC X(20).                           
001200     05  SR-TRACKING-NUMBER-R REDEFINES                                   
001300         SR-TRACKING-NUMBER.                                              
001400         10  SR-TRACK-PREFIX         PIC X(03).                           
001500         10  SR-TRACK-SEQUENCE       PIC 9(10).                           
001600         10  FILLER                 PIC X(07).                            
001700     05  SR-USER-ID                  PIC X(36).                           
001800     05  SR-QUOTE-ID                 PIC X(36).                           
001900     05  SR-SERVICE-ID               PIC 9(09).                           
002000     05  SR-ORIGIN-COUNTRY-CODE      PIC X(02).                           
002100     05  SR-DEST-COUNTRY-CODE        PIC X(02).                           
002200     05  SR-CARGO-WEIGHT-KG          PIC S9(7)V99.                        
002300     05  SR-CARGO-VOLUME-M3          PIC S9(7)V9999.                      
002400     05  SR-DECLARED-VALUE           PIC S9(10)V99.                       
002500     05  SR-CURRENCY                 PIC X(03).                           
002600     05  SR-SHIPMENT-STATUS          PIC X(20).                           
002700     05  SR-PREVIOUS-STATUS          PIC X(20).                           
002800     05  SR-ESTIMATED-PICKUP-DATE    PIC 9(08).                           
002900     05  SR-EST-PICKUP-DATE-R REDEFINES                                   
003000         SR-ESTIMATED-PICKUP-DATE.                                        
003100         10  SR-EP-CCYY             PIC 9(04).                            
003200         10  SR-EP-MM               PIC 9(02).                            
003300         10  SR-EP-DD               PIC 9(02).                            
003400     05  SR-ESTIMATED-DELIVERY-DATE  PIC 9(08).                           
003500     05  SR-ACTUAL-DELIVERY-DATE     PIC 9(08).                           
003600     05  SR-TOTAL-COST               PIC S9(10)V99.                       
003700     05  SR-AMOUNT-PAID              PIC S9(10)V99.                       
003800     05  SR-AMOUNT-DUE               PIC S9(10)V99.                       
003900     05  SR-PAYMENT-STATUS           PIC X(10).                           
004000     05  FILLER                      PIC X(14).                           
