000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    QUOTEPRC.                                                 
000300 AUTHOR.        D. LOWREY.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - QUOTING.                        
000500 DATE-WRITTEN.  05/03/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = QUOTE PROCESSING.  TWO PASSES IN ONE PROGRAM --           
001000*    (1) ACCEPT-QUOTE TRANSACTIONS ARE MATCH-MERGED AGAINST THE           
001100*    OLD QUOTE MASTER (BOTH PRESORTED ASCENDING ON QUOTE-ID BY A          
001200*    PRIOR SORT STEP) TO PRODUCE THE NEW QUOTE MASTER; (2) NEW            
001300*    QUOTE REQUESTS ARE PRICED AND APPENDED TO THE NEW MASTER.            
001400*                                                                         
001500*    COUNTRY AND FREIGHT-SERVICE MASTERS ARE READ ENTIRELY INTO           
001600*    TABLES AND SEARCHED -- THIS SHOP HAS NO ISAM HANDLER ON              
001700*    THIS TARGET.                                                         
001800******************************************************************        
001900*    CHANGE LOG.                                                          
002000*    ----------                                                           
002100*    050389  DLR   CR-1201  ORIGINAL QUOTE CREATE/ACCEPT PASS             
002200*    122993  DLR   CR-1410  DEFAULTED CARGO WEIGHT TO 1.00 KG             
002300*    030198  WTS   CR-1588  Y2K - CCYYMMDD WINDOWING REVIEW               
002400*    081502  RGV   CR-1702  7-DAY VALIDITY WINDOW MADE EXPLICIT           
002500*    041709  KAM   CR-1850  EXPIRE-ON-ACCEPT FOR STALE QUOTES             
002600*    091714  MPO   CR-2240  VALID-UNTIL VIA SERIAL, NOT +7 DIRECT         
002700*    091714  MPO   CR-2240  UNMATCHED SERVICE ID NOW FATAL                
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.  IBM-370.                                               
003200 OBJECT-COMPUTER.  IBM-370.                                               
003300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003400                                                                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT COUNTRY-FILE     ASSIGN TO CNTRYMST                           
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS CO-STATUS.                                        
004000     SELECT SERVICE-FILE     ASSIGN TO SVCMAST                            
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS FS-STATUS.                                        
004300     SELECT QUOTE-MASTER-IN  ASSIGN TO QUOTEOLD                           
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS QMI-STATUS.                                       
004600     SELECT QUOTE-ACCEPT-FILE ASSIGN TO QACCTRAN                          
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         FILE STATUS IS QAT-STATUS.                                       
004900     SELECT QUOTE-REQUEST-FILE ASSIGN TO QREQTRAN                         
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         FILE STATUS IS QRT-STATUS.                                       
005200     SELECT QUOTE-MASTER-OUT ASSIGN TO QUOTENEW                           
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS IS QMO-STATUS.                                       
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  COUNTRY-FILE                                                         
005900     LABEL RECORDS ARE STANDARD                                           
006000     RECORDING MODE IS F.                                                 
006100     COPY COUNTRY.                                                        
006200 FD  SERVICE-FILE                                                         
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORDING MODE IS F.                                                 
006500     COPY FRTSVC.                                                         
006600 FD  QUOTE-MASTER-IN                                                      
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORDING MODE IS F.                                                 
006900     COPY QUOTEREC.                                                       
007000 FD  QUOTE-MASTER-OUT                                                     
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORDING MODE IS F.                                                 
007300     01  QO-QUOTE-RECORD                 PIC X(250).                      
007400*                                                                         
007500*  QUOTE-ACCEPT-FILE -- ONE RECORD PER ACCEPT-QUOTE REQUEST,              
007600*  PRESORTED ASCENDING ON QAT-QUOTE-ID BY THE SORT STEP AHEAD             
007700*  OF THIS PROGRAM IN THE JCL.                                            
007800 FD  QUOTE-ACCEPT-FILE                                                    
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORDING MODE IS F.                                                 
008100 01  QUOTE-ACCEPT-RECORD.                                                 
008200     05  QAT-QUOTE-ID               PIC X(36).                            
008300     05  FILLER                     PIC X(14).                            
008400*                                                                         
008500*  QUOTE-REQUEST-FILE -- ONE RECORD PER NEW QUOTE TO BE PRICED            
008600*  AND APPENDED.  QREQ-QUOTE-ID IS ASSIGNED UPSTREAM OF THIS              
008700*  PROGRAM (ORDER-ENTRY CORRELATION ID, NOT GENERATED HERE).              
008800 FD  QUOTE-REQUEST-FILE                                                   
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORDING MODE IS F.                                                 
009100 01  QUOTE-REQUEST-RECORD.                                                
009200     05  QREQ-QUOTE-ID              PIC X(36).                            
009300     05  QREQ-USER-ID               PIC X(36).                            
009400     05  QREQ-ORIGIN-CODE           PIC X(02).                            
009500     05  QREQ-DEST-CODE             PIC X(02).                            
009600     05  QREQ-SERVICE-ID            PIC 9(09).                            
009700     05  QREQ-CARGO-WEIGHT-KG       PIC S9(7)V99.                         
009800     05  QREQ-CARGO-LENGTH-CM       PIC S9(7)V99.                         
009900     05  QREQ-CARGO-WIDTH-CM        PIC S9(7)V99.                         
010000     05  QREQ-CARGO-HEIGHT-CM       PIC S9(7)V99.                         
010100     05  QREQ-CARGO-VALUE           PIC S9(10)V99.                        
010200     05  QREQ-CARGO-CURRENCY        PIC X(03).                            
010300     05  FILLER                     PIC X(121).                           
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600*                                                                         
010700*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
010800*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
010900 77  CO-STATUS                  PIC X(02).                                
011000         88  CO-OK                  VALUE '00'.                           
011100         88  CO-EOF                 VALUE '10'.                           
011200 77  FS-STATUS                  PIC X(02).                                
011300         88  FS-OK                  VALUE '00'.                           
011400         88  FS-EOF                 VALUE '10'.                           
011500 77  QMI-STATUS                 PIC X(02).                                
011600         88  QMI-OK                 VALUE '00'.                           
011700         88  QMI-EOF                VALUE '10'.                           
011800 77  QAT-STATUS                 PIC X(02).                                
011900         88  QAT-OK                 VALUE '00'.                           
012000         88  QAT-EOF                VALUE '10'.                           
012100 77  QRT-STATUS                 PIC X(02).                                
012200         88  QRT-OK                 VALUE '00'.                           
012300         88  QRT-EOF                VALUE '10'.                           
012400 77  QMO-STATUS                 PIC X(02).                                
012500         88  QMO-OK                 VALUE '00'.                           
012600*                                                                         
012700*  COUNTRY TABLE -- LOADED IN FULL, SEARCHED ON CO-COUNTRY-CODE.          
012800*  THE RUNNING COUNT IS A STANDALONE 77-LEVEL ITEM; THE OCCURS            
012900*  TABLE ITSELF MUST STAY GROUPED UNDER A 01.                             
013000 77  WS-COUNTRY-COUNT            PIC S9(4) COMP VALUE ZERO.               
013100 01  WS-COUNTRY-TABLE.                                                    
013200     05  WS-COUNTRY-ENTRY OCCURS 500 TIMES                                
013300         ASCENDING KEY IS WS-CO-CODE                                      
013400         INDEXED BY WS-CO-IX.                                             
013500         10  WS-CO-CODE              PIC X(02).                           
013600     10  WS-CO-CODE-R REDEFINES                                           
013700         WS-CO-CODE                PIC 9(02).                             
013800         10  WS-CO-ACTIVE             PIC X(01).                          
013900         10  FILLER                   PIC X(05).                          
014000*                                                                         
014100*  SERVICE TABLE -- LOADED IN FULL, SEARCHED ON FS-SERVICE-ID.            
014200 77  WS-SERVICE-COUNT           PIC S9(4) COMP VALUE ZERO.                
014300 01  WS-SERVICE-TABLE.                                                    
014400     05  WS-SERVICE-ENTRY OCCURS 500 TIMES                                
014500         ASCENDING KEY IS WS-SV-ID                                        
014600         INDEXED BY WS-SV-IX.                                             
014700         10  WS-SV-ID                 PIC 9(09).                          
014800         10  WS-SV-BASE-RATE          PIC S9(10)V99.                      
014900         10  FILLER                   PIC X(05).                          
015000*                                                                         
015100*  QUOTE PRICING WORK FIELDS.  NONCONTIGUOUS 77-LEVEL ITEMS.              
015200 77  WS-EFFECTIVE-WEIGHT        PIC S9(7)V99.                             
015300 77  WS-EFFECTIVE-RATE          PIC S9(10)V99.                            
015400 77  WS-ACCEPT-FOUND            PIC X(01) VALUE 'N'.                      
015500         88  WS-MATCH-FOUND         VALUE 'Y'.                            
015600*                                                                         
015700*  TODAY'S DATE AND THE 7-DAY-OUT VALIDITY DATE, BOTH BROKEN              
015800*  OUT TO CCYY/MM/DD SO 075-CALC-VALID-UNTIL CAN RUN THE                  
015900*  ADD-7-DAYS THROUGH A 30/360 SERIAL (SAME SHAPE AS OPSDRPT'S            
016000*  7500-CALC-SERIAL) INSTEAD OF ADDING 7 STRAIGHT TO THE                  
016100*  CCYYMMDD DIGITS, WHICH ROLLS OVER INTO A NONEXISTENT DAY               
016200*  NUMBER WHENEVER TODAY FALLS IN THE LAST WEEK OF A MONTH.               
016300 01  WS-WORK-DATES.                                                       
016400     05  WS-TODAY-DATE              PIC 9(08).                            
016500     05  WS-TODAY-DATE-R REDEFINES                                        
016600         WS-TODAY-DATE.                                                   
016700         10  WS-TODAY-CCYY           PIC 9(04).                           
016800         10  WS-TODAY-MM             PIC 9(02).                           
016900         10  WS-TODAY-DD             PIC 9(02).                           
017000     05  WS-VALID-UNTIL             PIC 9(08).                            
017100     05  WS-VALID-UNTIL-R REDEFINES                                       
017200         WS-VALID-UNTIL.                                                  
017300         10  WS-VALID-CCYY           PIC 9(04).                           
017400         10  WS-VALID-MM             PIC 9(02).                           
017500         10  WS-VALID-DD             PIC 9(02).                           
017600     05  FILLER                     PIC X(08).                            
017700*                                                                         
017800*  SERIAL-NUMBER WORK AREAS FOR THE ADD-7-DAYS CONVERSION.                
017900*  NONCONTIGUOUS 77-LEVEL ITEMS PER SHOP CONVENTION.                      
018000 77  WS-SERIAL-RESULT           PIC S9(9) COMP.                           
018100 77  WS-VALID-SERIAL            PIC S9(9) COMP.                           
018200 77  WS-VALID-REMAINDER         PIC S9(9) COMP.                           
018300                                                                          
018400 01  WS-ERR-LINE.                                                         
018500     05  FILLER                  PIC X(23) VALUE                          
018600         '*** ABEND *** PGM: '.                                           
018700     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
018800     05  FILLER                  PIC X(16) VALUE                          
018900         ' LAST FUNCTION: '.                                              
019000     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
019100 01  WS-ERR-LINE2.                                                        
019200     05  FILLER                  PIC X(10) VALUE                          
019300         ' REASON: '.                                                     
019400     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
019500                                                                          
019600 PROCEDURE DIVISION.                                                      
019700*                                                                         
019800 000-MAIN-LINE.                                                           
019900     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
020000     PERFORM 100-LOAD-COUNTRY-TABLE THRU 100-EXIT.                        
020100     PERFORM 150-LOAD-SERVICE-TABLE THRU 150-EXIT.                        
020200     PERFORM 200-MERGE-ACCEPT-PASS THRU 200-EXIT.                         
020300     PERFORM 400-APPEND-NEW-QUOTES THRU 400-EXIT.                         
020400     PERFORM 900-CLOSE-UP THRU 900-EXIT.                                  
020500     STOP RUN.                                                            
020600 000-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 050-INITIALIZE.                                                          
021000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
021100     PERFORM 075-CALC-VALID-UNTIL THRU 075-EXIT.                          
021200     OPEN INPUT  COUNTRY-FILE                                             
021300         SERVICE-FILE                                                     
021400         QUOTE-MASTER-IN                                                  
021500         QUOTE-ACCEPT-FILE                                                
021600         QUOTE-REQUEST-FILE.                                              
021700     OPEN OUTPUT QUOTE-MASTER-OUT.                                        
021800 050-EXIT.                                                                
021900     EXIT.                                                                
022000*                                                                         
022100*  075-CALC-VALID-UNTIL.  DERIVES THE 7-DAY QUOTE VALIDITY                
022200*  DATE FROM TODAY'S DATE.  DOES NOT ADD 7 STRAIGHT TO THE                
022300*  CCYYMMDD DIGITS -- IN THE LAST WEEK OF A MONTH THAT ROLLS              
022400*  THE DD PORTION PAST A VALID DAY NUMBER (E.G. 32ND).  SAME              
022500*  30/360 SERIAL-AND-BACK SHAPE OPSDRPT'S 7500-CALC-SERIAL                
022600*  USES FOR ITS WINDOW CUTOFFS.                                           
022700 075-CALC-VALID-UNTIL.                                                    
022800     COMPUTE WS-SERIAL-RESULT =                                           
022900         (WS-TODAY-CCYY * 360) + ((WS-TODAY-MM - 1) * 30) +               
023000         WS-TODAY-DD.                                                     
023100     COMPUTE WS-VALID-SERIAL = WS-SERIAL-RESULT + 7.                      
023200     COMPUTE WS-VALID-CCYY = (WS-VALID-SERIAL - 1) / 360.                 
023300     COMPUTE WS-VALID-REMAINDER =                                         
023400         WS-VALID-SERIAL - (WS-VALID-CCYY * 360).                         
023500     COMPUTE WS-VALID-MM =                                                
023600         (WS-VALID-REMAINDER - 1) / 30 + 1.                               
023700     COMPUTE WS-VALID-DD =                                                
023800         WS-VALID-REMAINDER - ((WS-VALID-MM - 1) * 30).                   
023900 075-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200*  100-LOAD-COUNTRY-TABLE.  COUNTRY MASTER HAS NO ISAM HANDLER            
024300*  ON THIS TARGET -- READ IN FULL, SEARCH ALL ON THE CODE.                
024400 100-LOAD-COUNTRY-TABLE.                                                  
024500     PERFORM 110-READ-COUNTRY THRU 110-EXIT.                              
024600     PERFORM 120-BUILD-COUNTRY-ENTRY THRU 120-EXIT                        
024700     UNTIL CO-EOF.                                                        
024800 100-EXIT.                                                                
024900     EXIT.                                                                
025000 110-READ-COUNTRY.                                                        
025100     READ COUNTRY-FILE                                                    
025200         AT END                                                           
025300             SET CO-EOF TO TRUE                                           
025400     END-READ.                                                            
025500 110-EXIT.                                                                
025600     EXIT.                                                                
025700 120-BUILD-COUNTRY-ENTRY.                                                 
025800     IF CO-IS-ACTIVE AND WS-COUNTRY-COUNT < 500                           
025900         ADD 1 TO WS-COUNTRY-COUNT                                        
026000         MOVE CO-COUNTRY-CODE TO                                          
026100             WS-CO-CODE (WS-COUNTRY-COUNT)                                
026200         MOVE CO-ACTIVE-FLAG TO                                           
026300             WS-CO-ACTIVE (WS-COUNTRY-COUNT)                              
026400     END-IF.                                                              
026500     PERFORM 110-READ-COUNTRY THRU 110-EXIT.                              
026600 120-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 150-LOAD-SERVICE-TABLE.                                                  
027000     PERFORM 160-READ-SERVICE THRU 160-EXIT.                              
027100     PERFORM 170-BUILD-SERVICE-ENTRY THRU 170-EXIT                        
027200     UNTIL FS-EOF.                                                        
027300 150-EXIT.                                                                
027400     EXIT.                                                                
027500 160-READ-SERVICE.                                                        
027600     READ SERVICE-FILE                                                    
027700         AT END                                                           
027800             SET FS-EOF TO TRUE                                           
027900     END-READ.                                                            
028000 160-EXIT.                                                                
028100     EXIT.                                                                
028200 170-BUILD-SERVICE-ENTRY.                                                 
028300     IF FS-IS-ACTIVE AND WS-SERVICE-COUNT < 500                           
028400         ADD 1 TO WS-SERVICE-COUNT                                        
028500         MOVE FS-SERVICE-ID TO                                            
028600             WS-SV-ID (WS-SERVICE-COUNT)                                  
028700         MOVE FS-BASE-RATE TO                                             
028800             WS-SV-BASE-RATE (WS-SERVICE-COUNT)                           
028900     END-IF.                                                              
029000     PERFORM 160-READ-SERVICE THRU 160-EXIT.                              
029100 170-EXIT.                                                                
029200     EXIT.                                                                
029300*                                                                         
029400*  200-MERGE-ACCEPT-PASS.  CLASSIC OLD-MASTER/TRANSACTION MATCH-          
029500*  MERGE.  EVERY OLD MASTER RECORD IS COPIED THROUGH TO THE NEW           
029600*  MASTER; A RECORD WHOSE KEY MATCHES THE CURRENT ACCEPT-                 
029700*  TRANSACTION IS UPDATED IN PLACE BEFORE IT IS WRITTEN.                  
029800 200-MERGE-ACCEPT-PASS.                                                   
029900     PERFORM 210-READ-QUOTE-MASTER-IN THRU 210-EXIT.                      
030000     PERFORM 220-READ-ACCEPT-TRAN THRU 220-EXIT.                          
030100     PERFORM 230-PROCESS-ONE-MASTER THRU 230-EXIT                         
030200     UNTIL QMI-EOF.                                                       
030300 200-EXIT.                                                                
030400     EXIT.                                                                
030500 210-READ-QUOTE-MASTER-IN.                                                
030600     READ QUOTE-MASTER-IN                                                 
030700         AT END                                                           
030800             SET QMI-EOF TO TRUE                                          
030900     END-READ.                                                            
031000 210-EXIT.                                                                
031100     EXIT.                                                                
031200 220-READ-ACCEPT-TRAN.                                                    
031300     IF QAT-EOF                                                           
031400         GO TO 220-EXIT                                                   
031500     END-IF.                                                              
031600     READ QUOTE-ACCEPT-FILE                                               
031700         AT END                                                           
031800             SET QAT-EOF TO TRUE                                          
031900     END-READ.                                                            
032000 220-EXIT.                                                                
032100     EXIT.                                                                
032200 230-PROCESS-ONE-MASTER.                                                  
032300     MOVE 'N' TO WS-ACCEPT-FOUND.                                         
032400     IF (NOT QAT-EOF) AND QAT-QUOTE-ID = QR-QUOTE-ID                      
032500         MOVE 'Y' TO WS-ACCEPT-FOUND                                      
032600         PERFORM 240-ACCEPT-ONE-QUOTE THRU 240-EXIT                       
032700     END-IF.                                                              
032800     WRITE QO-QUOTE-RECORD FROM QUOTE-RECORD.                             
032900     PERFORM 210-READ-QUOTE-MASTER-IN THRU 210-EXIT.                      
033000     IF WS-MATCH-FOUND                                                    
033100         PERFORM 220-READ-ACCEPT-TRAN THRU 220-EXIT                       
033200     END-IF.                                                              
033300 230-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600*  240-ACCEPT-ONE-QUOTE.  FATAL IF THE QUOTE IS NOT CURRENTLY             
033700*  'QUOTED'.  AN EXPIRED QUOTE FLIPS TO 'EXPIRED' INSTEAD OF              
033800*  BEING ACCEPTED -- NO ACCEPTANCE TAKES PLACE IN THAT CASE.              
033900 240-ACCEPT-ONE-QUOTE.                                                    
034000     IF NOT QR-STATUS-QUOTED                                              
034100         MOVE 'ACCEPT-QUOTE' TO WS-ERR-FUNCTION                           
034200         MOVE 'QUOTE NOT IN QUOTED STATUS' TO WS-ERR-REASON               
034300         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
034400     END-IF.                                                              
034500     IF QR-VALID-UNTIL-DATE < WS-TODAY-DATE                               
034600         MOVE 'EXPIRED' TO QR-QUOTE-STATUS                                
034700     ELSE                                                                 
034800         MOVE 'ACCEPTED' TO QR-QUOTE-STATUS                               
034900     END-IF.                                                              
035000 240-EXIT.                                                                
035100     EXIT.                                                                
035200*                                                                         
035300*  400-APPEND-NEW-QUOTES.  PRICES EACH NEW-QUOTE REQUEST AND              
035400*  APPENDS IT TO THE NEW MASTER AS A FRESH 'QUOTED' RECORD.               
035500 400-APPEND-NEW-QUOTES.                                                   
035600     PERFORM 410-READ-QUOTE-REQUEST THRU 410-EXIT.                        
035700     PERFORM 420-BUILD-NEW-QUOTE THRU 420-EXIT                            
035800     UNTIL QRT-EOF.                                                       
035900 400-EXIT.                                                                
036000     EXIT.                                                                
036100 410-READ-QUOTE-REQUEST.                                                  
036200     READ QUOTE-REQUEST-FILE                                              
036300         AT END                                                           
036400             SET QRT-EOF TO TRUE                                          
036500     END-READ.                                                            
036600 410-EXIT.                                                                
036700     EXIT.                                                                
036800 420-BUILD-NEW-QUOTE.                                                     
036900     PERFORM 425-VALIDATE-COUNTRIES THRU 425-EXIT.                        
037000     MOVE SPACES TO QUOTE-RECORD.                                         
037100     MOVE QREQ-QUOTE-ID       TO QR-QUOTE-ID.                             
037200     MOVE QREQ-USER-ID        TO QR-USER-ID.                              
037300     MOVE QREQ-ORIGIN-CODE    TO QR-ORIGIN-COUNTRY-CODE.                  
037400     MOVE QREQ-DEST-CODE      TO QR-DEST-COUNTRY-CODE.                    
037500     MOVE QREQ-SERVICE-ID     TO QR-SERVICE-ID.                           
037600     MOVE QREQ-CARGO-LENGTH-CM TO QR-CARGO-LENGTH-CM.                     
037700     MOVE QREQ-CARGO-WIDTH-CM TO QR-CARGO-WIDTH-CM.                       
037800     MOVE QREQ-CARGO-HEIGHT-CM TO QR-CARGO-HEIGHT-CM.                     
037900     MOVE QREQ-CARGO-VALUE    TO QR-CARGO-VALUE.                          
038000     MOVE QREQ-CARGO-CURRENCY TO QR-CARGO-CURRENCY.                       
038100     IF QREQ-CARGO-WEIGHT-KG = ZERO                                       
038200         MOVE 1.00 TO QR-CARGO-WEIGHT-KG                                  
038300     ELSE                                                                 
038400         MOVE QREQ-CARGO-WEIGHT-KG TO QR-CARGO-WEIGHT-KG                  
038500     END-IF.                                                              
038600     SET QR-STATUS-CALCULATNG TO TRUE.                                    
038700     PERFORM 430-RESOLVE-SERVICE-RATE THRU 430-EXIT.                      
038800     COMPUTE QR-QUOTED-PRICE =                                            
038900         WS-EFFECTIVE-RATE * QR-CARGO-WEIGHT-KG.                          
039000     MOVE WS-TODAY-DATE TO QR-QUOTED-DATE.                                
039100     MOVE WS-VALID-UNTIL TO QR-VALID-UNTIL-DATE.                          
039200     SET QR-STATUS-QUOTED TO TRUE.                                        
039300     WRITE QO-QUOTE-RECORD FROM QUOTE-RECORD.                             
039400     PERFORM 410-READ-QUOTE-REQUEST THRU 410-EXIT.                        
039500 420-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800*  425-VALIDATE-COUNTRIES.  ORIGIN AND DESTINATION MUST BOTH BE           
039900*  ON THE ACTIVE COUNTRY TABLE -- AN UNKNOWN KEY IS FATAL FOR             
040000*  THE QUOTE (NO PARTIAL QUOTES ARE WRITTEN).                             
040100 425-VALIDATE-COUNTRIES.                                                  
040200     SEARCH ALL WS-COUNTRY-ENTRY                                          
040300         AT END                                                           
040400             MOVE 'VALIDATE-COUNTRIES' TO WS-ERR-FUNCTION                 
040500             MOVE 'UNKNOWN ORIGIN COUNTRY CODE' TO WS-ERR-REASON          
040600             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
040700         WHEN WS-CO-CODE (WS-CO-IX) = QREQ-ORIGIN-CODE                    
040800             CONTINUE                                                     
040900     END-SEARCH.                                                          
041000     SEARCH ALL WS-COUNTRY-ENTRY                                          
041100         AT END                                                           
041200             MOVE 'VALIDATE-COUNTRIES' TO WS-ERR-FUNCTION                 
041300             MOVE 'UNKNOWN DEST COUNTRY CODE' TO WS-ERR-REASON            
041400             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
041500         WHEN WS-CO-CODE (WS-CO-IX) = QREQ-DEST-CODE                      
041600             CONTINUE                                                     
041700     END-SEARCH.                                                          
041800 425-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100*  430-RESOLVE-SERVICE-RATE.  NO SERVICE REQUESTED (ID ZERO)              
042200*  DEFAULTS TO THE SHOP'S STANDARD FALLBACK RATE OF 100.00 PER            
042300*  KG -- THAT IS THE ONLY CASE 100.00 IS A VALID OUTCOME.  A              
042400*  NONZERO SERVICE ID THAT DOES NOT MATCH THE SERVICE TABLE IS            
042500*  BAD REFERENCE DATA, NOT A BLANK REQUEST, AND IS FATAL FOR              
042600*  THE QUOTE THE SAME AS AN UNKNOWN COUNTRY CODE IN                       
042700*  425-VALIDATE-COUNTRIES ABOVE -- IT MUST NOT FALL THROUGH               
042800*  TO THE 100.00 DEFAULT.                                                 
042900 430-RESOLVE-SERVICE-RATE.                                                
043000     MOVE 100.00 TO WS-EFFECTIVE-RATE.                                    
043100     IF QREQ-SERVICE-ID = ZERO                                            
043200         GO TO 430-EXIT                                                   
043300     END-IF.                                                              
043400     SEARCH ALL WS-SERVICE-ENTRY                                          
043500         AT END                                                           
043600             MOVE 'RESOLVE-SERVICE-RATE' TO WS-ERR-FUNCTION               
043700             MOVE 'UNKNOWN SERVICE ID ON QUOTE REQUEST' TO                
043800                 WS-ERR-REASON                                            
043900             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
044000         WHEN WS-SV-ID (WS-SV-IX) = QREQ-SERVICE-ID                       
044100             MOVE WS-SV-BASE-RATE (WS-SV-IX) TO                           
044200                 WS-EFFECTIVE-RATE                                        
044300     END-SEARCH.                                                          
044400 430-EXIT.                                                                
044500     EXIT.                                                                
044600*                                                                         
044700 900-CLOSE-UP.                                                            
044800     CLOSE COUNTRY-FILE SERVICE-FILE QUOTE-MASTER-IN                      
044900         QUOTE-ACCEPT-FILE QUOTE-REQUEST-FILE QUOTE-MASTER-OUT.           
045000 900-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
045400*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
045500*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
045600 9999-FATAL-ERROR-RTN.                                                    
045700     MOVE 'QUOTEPRC' TO WS-ERR-PROG-ID.                                   
045800     DISPLAY WS-ERR-LINE.                                                 
045900     DISPLAY WS-ERR-LINE2.                                                
046000     MOVE +16 TO RETURN-CODE.                                             
046100     STOP RUN.                                                            
046200 9999-EXIT.                                                               
046300     EXIT.                                                                
