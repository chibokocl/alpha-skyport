000100******************************************************************        
000200*  PRICRULE  --  PRICING RULE TABLE RECORD                                
000300*  READ IN FULL BY RATECALC AND SORTED HIGH-TO-LOW ON PR-PRIORITY         
000400*  INTO THE IN-MEMORY RULE TABLE.  ONLY PR-ACTIVE-FLAG = 'Y' ROWS         
000500*  ARE APPLIED.  PR-COND-ORIGIN-CODE/PR-COND-DEST-CODE OF SPACES          
000600*  MEANS THE CONDITION IS SATISFIED BY ANY LANE.                          
000700*      CR-1190  DLR  05/19  ORIGINAL LAYOUT                               
000800******************************************************************        
000900 01  PRICING-RULE-RECORD.                                                 
001000     05  PR-RULE-ID                  PIC X(36).                           
001100     05  PR-ADJUSTMENT-TYPE          PIC X(16).                           
001200         88  PR-TYPE-BASE-RATE       VALUE 'BASE_RATE_PER_KG'.            
001300         88  PR-TYPE-FIXED           VALUE 'FIXED'.                       
001400         88  PR-TYPE-PERCENTAGE      VALUE 'PERCENTAGE'.                  
001500         88  PR-TYPE-SET-PRICE       VALUE 'SET_PRICE'.                   
001600         88  PR-TYPE-MULTIPLIER      VALUE 'MULTIPLIER'.                  
001700     05  PR-ADJUSTMENT-VALUE         PIC S9(10)V99.                       
001800     05  PR-PRIORITY                 PIC S9(5).                           
001900     05  PR-ACTIVE-FLAG              PIC X(01).                           
002000         88  PR-IS-ACTIVE            VALUE 'Y'.                           
002100     05  PR-COND-ORIGIN-CODE         PIC X(02).                           
002200     05  PR-COND-DEST-CODE           PIC X(02).                           
002300     05  FILLER                      PIC X(16).                           
