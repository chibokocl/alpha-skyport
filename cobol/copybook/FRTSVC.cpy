000100******************************************************************        
000200*  FRTSVC  --  FREIGHT SERVICE MASTER RECORD                              
000300*  ONE ROW PER SERVICE OFFERING (AIR/OCEAN/GROUND TIERS).  READ           
000400*  IN FULL INTO AN OCCURS TABLE AND SEARCHED ON FS-SERVICE-ID.            
000500*      CR-1182  DLR  04/19  ORIGINAL LAYOUT                               
000600******************************************************************        
000700 01  FREIGHT-SERVICE-RECORD.                                              
000800     05  FS-SERVICE-ID               PIC 9(09).                           
000900     05  FS-SERVICE-NAME             PIC X(60).                           
001000     05  FS-BASE-RATE                PIC S9(10)V99.                       
001100     05  FS-MAX-DAILY-CAP-KG         PIC S9(9)V99.                        
001200     05  FS-MAX-DAILY-CAP-M3         PIC S9(9)V9999.                      
001300     05  FS-ACTIVE-FLAG              PIC X(01).                           
001400         88  FS-IS-ACTIVE            VALUE 'Y'.                           
001500     05  FILLER                      PIC X(14).                           
