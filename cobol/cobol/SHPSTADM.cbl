000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SHPSTADM.                                                 
000300 AUTHOR.        R. VARGAS.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - SHIPMENTS.                      
000500 DATE-WRITTEN.  10/02/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = ADMIN-DRIVEN SHIPMENT STATUS CHANGES, VALIDATED           
001000*    AGAINST THE STATUS-TRANSITION RULES CODED IN 450-CHECK-              
001100*    TRANSITION BELOW.  THIS PROGRAM IS THE BULK FORM -- EVERY            
001200*    REQUEST IN STATUS-UPDATE-TRAN IS ATTEMPTED INDEPENDENTLY.            
001300*    AN INVALID TRANSITION DOES NOT ABEND THE RUN; IT IS                  
001400*    WRITTEN TO THE FAILED-TRANSITION FILE AND THE SHIPMENT               
001500*    PASSES THROUGH UNCHANGED.                                            
001600******************************************************************        
001700*    CHANGE LOG.                                                          
001800*    ----------                                                           
001900*    100289  RGV   CR-1280  ORIGINAL STATUS TRANSITION TABLE              
002000*    061592  DLR   CR-1350  ADDED CUSTOMS-HOLD/RELEASED STATUSES          
002100*    030498  WTS   CR-1594  Y2K - CCYYMMDD WINDOWING REVIEW               
002200*    051511  KAM   CR-1700  BULK PASS NO LONGER ABENDS ON ONE             
002300*           BAD TRANSITION -- SKIP AND CONTINUE                           
002400******************************************************************        
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER.  IBM-370.                                               
002800 OBJECT-COMPUTER.  IBM-370.                                               
002900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003000                                                                          
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT STATUS-UPDATE-TRAN ASSIGN TO SUTTRAN                          
003400         ORGANIZATION IS SEQUENTIAL                                       
003500         FILE STATUS IS SU-STATUS.                                        
003600     SELECT SHIPMENT-MASTER-IN ASSIGN TO SHIPOLD                          
003700         ORGANIZATION IS SEQUENTIAL                                       
003800         FILE STATUS IS SI-STATUS.                                        
003900     SELECT SHIPMENT-MASTER-OUT ASSIGN TO SHIPNEW                         
004000         ORGANIZATION IS SEQUENTIAL                                       
004100         FILE STATUS IS SO-STATUS.                                        
004200     SELECT TRACKING-LOG-FILE  ASSIGN TO TRKLOG                           
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         FILE STATUS IS TL-STATUS.                                        
004500     SELECT FAILED-TRAN-FILE   ASSIGN TO SUTFAIL                          
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         FILE STATUS IS TF-STATUS.                                        
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  STATUS-UPDATE-TRAN                                                   
005200     LABEL RECORDS ARE STANDARD                                           
005300     RECORDING MODE IS F.                                                 
005400     01  SUT-TRAN-RECORD.                                                 
005500         05  SUT-SHIPMENT-ID            PIC X(36).                        
005600         05  SUT-NEW-STATUS             PIC X(20).                        
005700         05  SUT-DESCRIPTION            PIC X(60).                        
005800         05  SUT-SOURCE                 PIC X(10).                        
005900         05  FILLER                     PIC X(10).                        
006000 FD  SHIPMENT-MASTER-IN                                                   
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORDING MODE IS F.                                                 
006300     COPY SHIPREC.                                                        
006400 FD  SHIPMENT-MASTER-OUT                                                  
006500     LABEL RECORDS ARE STANDARD                                           
006600     RECORDING MODE IS F.                                                 
006700     01  SO-SHIPMENT-RECORD         PIC X(250).                           
006800 FD  TRACKING-LOG-FILE                                                    
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORDING MODE IS F.                                                 
007100     01  TL-LOG-RECORD.                                                   
007200         05  TL-SHIPMENT-ID             PIC X(36).                        
007300         05  TL-EVENT-DATE              PIC 9(08).                        
007400         05  TL-EVENT-DATE-R            REDEFINES                         
007500             TL-EVENT-DATE           PIC X(08).                           
007600         05  TL-EVENT-STATUS            PIC X(20).                        
007700         05  TL-EVENT-DESCRIPTION       PIC X(60).                        
007800         05  TL-EVENT-SOURCE            PIC X(10).                        
007900         05  FILLER                     PIC X(06).                        
008000 FD  FAILED-TRAN-FILE                                                     
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORDING MODE IS F.                                                 
008300     01  TF-FAILED-RECORD.                                                
008400         05  TF-SHIPMENT-ID             PIC X(36).                        
008500         05  TF-REQUESTED-STATUS        PIC X(20).                        
008600         05  TF-REASON                  PIC X(60).                        
008700         05  FILLER                     PIC X(18).                        
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000*                                                                         
009100*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
009200*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
009300 77  SU-STATUS                  PIC X(02).                                
009400         88  SU-OK                  VALUE '00'.                           
009500         88  SU-EOF                 VALUE '10'.                           
009600 77  SI-STATUS                  PIC X(02).                                
009700         88  SI-OK                  VALUE '00'.                           
009800         88  SI-EOF                 VALUE '10'.                           
009900 77  SO-STATUS                  PIC X(02).                                
010000         88  SO-OK                  VALUE '00'.                           
010100 77  TL-STATUS                  PIC X(02).                                
010200         88  TL-OK                  VALUE '00'.                           
010300 77  TF-STATUS                  PIC X(02).                                
010400         88  TF-OK                  VALUE '00'.                           
010500*                                                                         
010600*  RUN-DATE AND PASS SCRATCH FIELDS.                                      
010700 77  WS-TODAY-DATE              PIC 9(08).                                
010800 77  WS-TODAY-DATE-R            REDEFINES                                 
010900     WS-TODAY-DATE               PIC X(08).                               
011000 77  WS-FROM-STATUS             PIC X(20).                                
011100 77  WS-TRANS-ALLOWED           PIC X(01).                                
011200         88  WS-TRANS-IS-ALLOWED    VALUE 'Y'.                            
011300 77  WS-EOF-SWITCH              PIC X(01).                                
011400 77  WS-EOF-SWITCH-R            REDEFINES                                 
011500     WS-EOF-SWITCH               PIC X(01).                               
011600         88  WS-ALL-DONE             VALUE 'Y'.                           
011700*                                                                         
011800*  VALID-NEXT-STATUS TEST.  THE TRANSITION RULES ARE CODED                
011900*  DIRECTLY AS AN EVALUATE IN 450-CHECK-TRANSITION BELOW --               
012000*  ANY FROM-STATUS NOT LISTED THERE HAS NO ALLOWED OUTGOING               
012100*  TRANSITION AND FALLS TO THE WHEN OTHER (REJECTED).                     
012200 77  WS-BULK-TOTAL-COUNT        PIC S9(7) COMP VALUE ZERO.                
012300 77  WS-BULK-FAIL-COUNT         PIC S9(7) COMP VALUE ZERO.                
012400*                                                                         
012500 01  WS-ERR-LINE.                                                         
012600     05  FILLER                  PIC X(23) VALUE                          
012700         '*** ABEND *** PGM: '.                                           
012800     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
012900     05  FILLER                  PIC X(16) VALUE                          
013000         ' LAST FUNCTION: '.                                              
013100     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
013200 01  WS-ERR-LINE2.                                                        
013300     05  FILLER                  PIC X(10) VALUE                          
013400         ' REASON: '.                                                     
013500     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
013600                                                                          
013700 PROCEDURE DIVISION.                                                      
013800*                                                                         
013900 000-MAIN-LINE.                                                           
014000     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
014100     PERFORM 400-SHIPMENT-STATUS-PASS THRU 400-EXIT.                      
014200     PERFORM 900-CLOSE-UP THRU 900-EXIT.                                  
014300     STOP RUN.                                                            
014400*                                                                         
014500 050-INITIALIZE.                                                          
014600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
014700     OPEN OUTPUT TRACKING-LOG-FILE, FAILED-TRAN-FILE.                     
014800 050-EXIT.                                                                
014900     EXIT.                                                                
015000*                                                                         
015100*  400-SHIPMENT-STATUS-PASS.  OLD-MASTER/TRANSACTION MERGE,               
015200*  PRESORTED BY SHIPMENT-ID.  A SHIPMENT MAY CARRY SEVERAL                
015300*  REQUESTED STATUS CHANGES IN ONE RUN; EACH IS VALIDATED                 
015400*  AGAINST THE CURRENT STATUS INDEPENDENTLY.                              
015500 400-SHIPMENT-STATUS-PASS.                                                
015600     OPEN INPUT SHIPMENT-MASTER-IN, STATUS-UPDATE-TRAN.                   
015700     OPEN OUTPUT SHIPMENT-MASTER-OUT.                                     
015800     MOVE 'N' TO WS-EOF-SWITCH.                                           
015900     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
016000     PERFORM 420-READ-STATUS-UPDATE THRU 420-EXIT.                        
016100     PERFORM 430-PROCESS-ONE-SHIPMENT THRU 430-EXIT                       
016200     UNTIL WS-ALL-DONE.                                                   
016300     CLOSE SHIPMENT-MASTER-IN, STATUS-UPDATE-TRAN                         
016400         SHIPMENT-MASTER-OUT.                                             
016500 400-EXIT.                                                                
016600     EXIT.                                                                
016700 410-READ-SHIP-MASTER.                                                    
016800     READ SHIPMENT-MASTER-IN                                              
016900         AT END                                                           
017000             SET SI-EOF TO TRUE                                           
017100             SET WS-ALL-DONE TO TRUE                                      
017200     END-READ.                                                            
017300 410-EXIT.                                                                
017400     EXIT.                                                                
017500 420-READ-STATUS-UPDATE.                                                  
017600     READ STATUS-UPDATE-TRAN                                              
017700         AT END                                                           
017800             SET SU-EOF TO TRUE                                           
017900     END-READ.                                                            
018000 420-EXIT.                                                                
018100     EXIT.                                                                
018200 430-PROCESS-ONE-SHIPMENT.                                                
018300     PERFORM 440-APPLY-ONE-CHANGE THRU 440-EXIT                           
018400         UNTIL SU-EOF                                                     
018500         OR SUT-SHIPMENT-ID NOT = SR-SHIPMENT-ID.                         
018600     MOVE SHIPMENT-RECORD TO SO-SHIPMENT-RECORD.                          
018700     WRITE SO-SHIPMENT-RECORD.                                            
018800     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
018900 430-EXIT.                                                                
019000     EXIT.                                                                
019100*                                                                         
019200*  440-APPLY-ONE-CHANGE.  LOOKS UP THE ALLOWED NEXT STATUSES              
019300*  FOR THE SHIPMENT'S CURRENT STATUS AND CHECKS THE REQUESTED             
019400*  ONE AGAINST THEM.  A MISS IS RECORDED, NOT FATAL.                      
019500 440-APPLY-ONE-CHANGE.                                                    
019600     ADD 1 TO WS-BULK-TOTAL-COUNT.                                        
019700     MOVE SR-SHIPMENT-STATUS TO WS-FROM-STATUS.                           
019800     PERFORM 450-CHECK-TRANSITION THRU 450-EXIT.                          
019900     IF WS-TRANS-IS-ALLOWED                                               
020000         MOVE SR-SHIPMENT-STATUS TO SR-PREVIOUS-STATUS                    
020100         MOVE SUT-NEW-STATUS TO SR-SHIPMENT-STATUS                        
020200         IF SR-SHIPMENT-STATUS = 'DELIVERED'                              
020300             MOVE WS-TODAY-DATE TO SR-ACTUAL-DELIVERY-DATE                
020400         END-IF                                                           
020500         MOVE SR-SHIPMENT-ID TO TL-SHIPMENT-ID                            
020600         MOVE WS-TODAY-DATE TO TL-EVENT-DATE                              
020700         MOVE SUT-NEW-STATUS TO TL-EVENT-STATUS                           
020800         MOVE SUT-DESCRIPTION TO TL-EVENT-DESCRIPTION                     
020900         MOVE 'ADMIN' TO TL-EVENT-SOURCE                                  
021000         WRITE TL-LOG-RECORD                                              
021100     ELSE                                                                 
021200         ADD 1 TO WS-BULK-FAIL-COUNT                                      
021300         MOVE SUT-SHIPMENT-ID TO TF-SHIPMENT-ID                           
021400         MOVE SUT-NEW-STATUS TO TF-REQUESTED-STATUS                       
021500         MOVE 'INVALID STATUS TRANSITION' TO TF-REASON                    
021600         WRITE TF-FAILED-RECORD                                           
021700     END-IF.                                                              
021800     PERFORM 420-READ-STATUS-UPDATE THRU 420-EXIT.                        
021900 440-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200*  450-CHECK-TRANSITION.  THE STATUS-TRANSITION RULES FROM THE            
022300*  OPERATIONS MANUAL, CODED DIRECTLY.  A FROM-STATUS WITH NO              
022400*  WHEN CLAUSE (PENDING, DELIVERED, CANCELLED, RETURNED,                  
022500*  RESCHEDULED) FALLS TO WHEN OTHER AND IS ALWAYS REJECTED.               
022600 450-CHECK-TRANSITION.                                                    
022700     MOVE 'N' TO WS-TRANS-ALLOWED.                                        
022800     EVALUATE WS-FROM-STATUS                                              
022900         WHEN 'BOOKED'                                                    
023000             IF SUT-NEW-STATUS = 'CONFIRMED' OR 'CANCELLED'               
023100                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
023200             END-IF                                                       
023300         WHEN 'CONFIRMED'                                                 
023400             IF SUT-NEW-STATUS = 'PICKED_UP' OR 'CANCELLED'               
023500                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
023600             END-IF                                                       
023700         WHEN 'PICKED_UP'                                                 
023800             IF SUT-NEW-STATUS = 'IN_TRANSIT' OR 'RETURNED'               
023900                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
024000             END-IF                                                       
024100         WHEN 'IN_TRANSIT'                                                
024200             IF SUT-NEW-STATUS = 'CUSTOMS_CLEARANCE' OR                   
024300                     'OUT_FOR_DELIVERY' OR 'DELAYED'                      
024400                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
024500             END-IF                                                       
024600         WHEN 'CUSTOMS_CLEARANCE'                                         
024700             IF SUT-NEW-STATUS = 'CUSTOMS_HOLD' OR                        
024800                     'OUT_FOR_DELIVERY' OR 'RELEASED'                     
024900                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
025000             END-IF                                                       
025100         WHEN 'CUSTOMS_HOLD'                                              
025200             IF SUT-NEW-STATUS = 'RELEASED' OR 'RETURNED'                 
025300                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
025400             END-IF                                                       
025500         WHEN 'RELEASED'                                                  
025600             IF SUT-NEW-STATUS = 'OUT_FOR_DELIVERY'                       
025700                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
025800             END-IF                                                       
025900         WHEN 'OUT_FOR_DELIVERY'                                          
026000             IF SUT-NEW-STATUS = 'DELIVERED' OR                           
026100                     'FAILED_DELIVERY'                                    
026200                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
026300             END-IF                                                       
026400         WHEN 'FAILED_DELIVERY'                                           
026500             IF SUT-NEW-STATUS = 'OUT_FOR_DELIVERY' OR                    
026600                     'RETURNED'                                           
026700                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
026800             END-IF                                                       
026900         WHEN 'DELAYED'                                                   
027000             IF SUT-NEW-STATUS = 'IN_TRANSIT' OR 'RESCHEDULED'            
027100                 MOVE 'Y' TO WS-TRANS-ALLOWED                             
027200             END-IF                                                       
027300         WHEN OTHER                                                       
027400             CONTINUE                                                     
027500     END-EVALUATE.                                                        
027600 450-EXIT.                                                                
027700     EXIT.                                                                
027800*                                                                         
027900 900-CLOSE-UP.                                                            
028000     DISPLAY 'SHPSTADM - UPDATES ATTEMPTED: ' WS-BULK-TOTAL-COUNT.        
028100     DISPLAY 'SHPSTADM - UPDATES REJECTED : ' WS-BULK-FAIL-COUNT.         
028200     CLOSE TRACKING-LOG-FILE, FAILED-TRAN-FILE.                           
028300 900-EXIT.                                                                
028400     EXIT.                                                                
028500*                                                                         
028600*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
028700*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
028800*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
028900 9999-FATAL-ERROR-RTN.                                                    
029000     MOVE 'SHPSTADM' TO WS-ERR-PROG-ID.                                   
029100     DISPLAY WS-ERR-LINE.                                                 
029200     DISPLAY WS-ERR-LINE2.                                                
029300     MOVE +16 TO RETURN-CODE.                                             
029400     STOP RUN.                                                            
029500 9999-EXIT.                                                               
029600     EXIT.                                                                
