000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CAPRSRV.                                                  
000300 AUTHOR.        R. VARGAS.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - CAPACITY.                       
000500 DATE-WRITTEN.  06/14/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = DAILY CAPACITY RESERVATION.  CALLED ONCE PER              
001000*    SHIPMENT BY SHIPCONV TO CHECK AND RESERVE WEIGHT/VOLUME              
001100*    AGAINST THE SERVICE'S DAILY CAPACITY FOR THE PICKUP DATE.            
001200*    THE CAPACITY TABLE IS LOADED ONCE (FIRST CALL OF THE RUN)            
001300*    AND KEPT IN WORKING-STORAGE FOR EVERY SUBSEQUENT CALL --             
001400*    THE CALLER MUST INVOKE THE 'F' (FLUSH) ACTION EXACTLY ONCE           
001500*    AT END OF RUN TO WRITE THE UPDATED TABLE BACK TO THE                 
001600*    CAPACITY-BOOKING FILE.                                               
001700*                                                                         
001800*    A CAPACITY FAILURE IS FATAL TO THE WHOLE RUN, NOT JUST THE           
001900*    ONE SHIPMENT, PER THE BUSINESS RULE ON CHECK-THEN-RESERVE            
002000*    BEING ONE UNIT OF WORK.                                              
002100******************************************************************        
002200*    CHANGE LOG.                                                          
002300*    ----------                                                           
002400*    061489  RGV   CR-1210  ORIGINAL CAPACITY RESERVATION LOGIC           
002500*    092393  RGV   CR-1418  ZERO MAXIMUM NOW MEANS UNLIMITED              
002600*    030498  WTS   CR-1590  Y2K - CCYYMMDD WINDOWING REVIEW               
002700*    112503  KAM   CR-1705  FLUSH ACTION ADDED FOR BATCH REWRITE          
002800******************************************************************        
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER.  IBM-370.                                               
003200 OBJECT-COMPUTER.  IBM-370.                                               
003300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003400                                                                          
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT CAPACITY-FILE    ASSIGN TO CAPBOOK                            
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS CB-STATUS.                                        
004000     SELECT SERVICE-FILE     ASSIGN TO SVCMAST                            
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS FS-STATUS.                                        
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600 FD  CAPACITY-FILE                                                        
004700     LABEL RECORDS ARE STANDARD                                           
004800     RECORDING MODE IS F.                                                 
004900     COPY CAPBOOK.                                                        
005000 FD  SERVICE-FILE                                                         
005100     LABEL RECORDS ARE STANDARD                                           
005200     RECORDING MODE IS F.                                                 
005300     COPY FRTSVC.                                                         
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600*                                                                         
005700*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
005800*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
005900 77  CB-STATUS                  PIC X(02).                                
006000         88  CB-OK                  VALUE '00'.                           
006100         88  CB-EOF                 VALUE '10'.                           
006200 77  FS-STATUS                  PIC X(02).                                
006300         88  FS-OK                  VALUE '00'.                           
006400         88  FS-EOF                 VALUE '10'.                           
006500*                                                                         
006600*  RUN SWITCH -- STAYS 'Y' THROUGH SUCCESSIVE CALLS UNTIL THE             
006700*  FIRST CALL HAS LOADED THE TABLES BELOW.                                
006800 77  WS-FIRST-CALL-SW          PIC X(01) VALUE 'Y'.                       
006900         88  WS-TABLES-NOT-LOADED  VALUE 'Y'.                             
007000*                                                                         
007100*  IN-MEMORY CAPACITY TABLE.  ONE ENTRY PER SERVICE-ID +                  
007200*  BOOKING-DATE ACTUALLY SEEN THIS RUN.  FLUSHED BACK TO                  
007300*  CAPACITY-FILE IN FULL BY THE 'F' ACTION.  THE RUNNING COUNT            
007400*  IS A STANDALONE 77-LEVEL ITEM; THE OCCURS TABLE ITSELF MUST            
007500*  STAY GROUPED UNDER A 01.                                               
007600 77  WS-CAP-COUNT              PIC S9(4) COMP VALUE ZERO.                 
007700 01  WS-CAP-TABLE.                                                        
007800     05  WS-CAP-ENTRY OCCURS 2000 TIMES                                   
007900         INDEXED BY WS-CAP-IX.                                            
008000         10  WS-CB-SERVICE-ID       PIC 9(09).                            
008100         10  WS-CB-BOOKING-DATE     PIC 9(08).                            
008200         10  WS-CB-BOOK-DATE-R      REDEFINES                             
008300             WS-CB-BOOKING-DATE     PIC X(08).                            
008400         10  WS-CB-MAX-WEIGHT      PIC S9(9)V99.                          
008500         10  WS-CB-MAX-VOLUME      PIC S9(9)V9999.                        
008600         10  WS-CB-RES-WEIGHT      PIC S9(9)V99.                          
008700         10  WS-CB-RES-VOLUME      PIC S9(9)V9999.                        
008800     05  FILLER                     PIC X(04).                            
008900*                                                                         
009000*  IN-MEMORY SERVICE TABLE, LOADED FOR DEFAULT DAILY CAPS ON              
009100*  A BRAND NEW SERVICE/DATE COMBINATION.                                  
009200 77  WS-SVC-COUNT              PIC S9(4) COMP VALUE ZERO.                 
009300 01  WS-SVC-TABLE.                                                        
009400     05  WS-SVC-ENTRY OCCURS 500 TIMES                                    
009500         ASCENDING KEY IS WS-SV-ID                                        
009600         INDEXED BY WS-SVC-IX.                                            
009700         10  WS-SV-ID               PIC 9(09).                            
009800         10  WS-SV-MAX-WEIGHT       PIC S9(9)V99.                         
009900         10  WS-SV-MAX-VOLUME       PIC S9(9)V9999.                       
010000     05  FILLER                     PIC X(04).                            
010100*                                                                         
010200*  RESERVATION WORK FIELDS.  STANDALONE 77-LEVEL ITEMS PER                
010300*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
010400 77  WS-NEW-TOTAL-WEIGHT       PIC S9(9)V99.                              
010500 77  WS-NEW-TOTAL-VOLUME       PIC S9(9)V9999.                            
010600 77  WS-ENTRY-FOUND            PIC X(01).                                 
010700         88  WS-ENTRY-WAS-FOUND    VALUE 'Y'.                             
010800                                                                          
010900 01  WS-ERR-LINE.                                                         
011000     05  FILLER                  PIC X(23) VALUE                          
011100         '*** ABEND *** PGM: '.                                           
011200     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
011300     05  FILLER                  PIC X(16) VALUE                          
011400         ' LAST FUNCTION: '.                                              
011500     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
011600 01  WS-ERR-LINE2.                                                        
011700     05  FILLER                  PIC X(10) VALUE                          
011800         ' REASON: '.                                                     
011900     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
012000                                                                          
012100 LINKAGE SECTION.                                                         
012200 01  LK-CAP-REQUEST.                                                      
012300     05  LK-CAP-ACTION              PIC X(01).                            
012400         88  LK-ACTION-RESERVE      VALUE 'R'.                            
012500         88  LK-ACTION-FLUSH        VALUE 'F'.                            
012600     05  LK-CAP-SERVICE-ID          PIC 9(09).                            
012700     05  LK-CAP-SERVICE-ID-R        REDEFINES                             
012800         LK-CAP-SERVICE-ID          PIC X(09).                            
012900     05  LK-CAP-BOOKING-DATE        PIC 9(08).                            
013000     05  LK-CAP-BOOKING-DATE-R      REDEFINES                             
013100         LK-CAP-BOOKING-DATE        PIC X(08).                            
013200     05  LK-CAP-WEIGHT-KG           PIC S9(7)V99.                         
013300     05  LK-CAP-VOLUME-M3           PIC S9(7)V9999.                       
013400 01  LK-CAP-RETURN-CODE             PIC S9(4) COMP.                       
013500                                                                          
013600 PROCEDURE DIVISION USING LK-CAP-REQUEST, LK-CAP-RETURN-CODE.             
013700*                                                                         
013800 000-MAIN-LINE.                                                           
013900     IF WS-TABLES-NOT-LOADED                                              
014000         PERFORM 050-LOAD-TABLES THRU 050-EXIT                            
014100         MOVE 'N' TO WS-FIRST-CALL-SW                                     
014200     END-IF.                                                              
014300     EVALUATE TRUE                                                        
014400         WHEN LK-ACTION-RESERVE                                           
014500             PERFORM 200-RESERVE-CAPACITY THRU 200-EXIT                   
014600         WHEN LK-ACTION-FLUSH                                             
014700             PERFORM 800-FLUSH-CAPACITY THRU 800-EXIT                     
014800         WHEN OTHER                                                       
014900             MOVE 'MAIN-LINE' TO WS-ERR-FUNCTION                          
015000             MOVE 'UNKNOWN CAPACITY ACTION CODE' TO WS-ERR-REASON         
015100             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
015200     END-EVALUATE.                                                        
015300     MOVE ZERO TO LK-CAP-RETURN-CODE.                                     
015400     GOBACK.                                                              
015500 000-EXIT.                                                                
015600     EXIT.                                                                
015700*                                                                         
015800*  050-LOAD-TABLES.  ONE-TIME LOAD OF THE CAPACITY AND SERVICE            
015900*  MASTERS, CALLED ONLY ON THE FIRST INVOCATION OF THE RUN.               
016000 050-LOAD-TABLES.                                                         
016100     OPEN INPUT CAPACITY-FILE.                                            
016200     IF NOT CB-OK                                                         
016300         MOVE 'LOAD-TABLES' TO WS-ERR-FUNCTION                            
016400         MOVE CB-STATUS TO WS-ERR-REASON                                  
016500         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
016600     END-IF.                                                              
016700     PERFORM 060-READ-CAPACITY THRU 060-EXIT.                             
016800     PERFORM 070-BUILD-CAP-ENTRY THRU 070-EXIT                            
016900     UNTIL CB-EOF.                                                        
017000     CLOSE CAPACITY-FILE.                                                 
017100     OPEN INPUT SERVICE-FILE.                                             
017200     PERFORM 080-READ-SERVICE THRU 080-EXIT.                              
017300     PERFORM 090-BUILD-SVC-ENTRY THRU 090-EXIT                            
017400     UNTIL FS-EOF.                                                        
017500     CLOSE SERVICE-FILE.                                                  
017600 050-EXIT.                                                                
017700     EXIT.                                                                
017800 060-READ-CAPACITY.                                                       
017900     READ CAPACITY-FILE                                                   
018000         AT END                                                           
018100             SET CB-EOF TO TRUE                                           
018200     END-READ.                                                            
018300 060-EXIT.                                                                
018400     EXIT.                                                                
018500 070-BUILD-CAP-ENTRY.                                                     
018600     ADD 1 TO WS-CAP-COUNT.                                               
018700     MOVE CB-SERVICE-ID TO WS-CB-SERVICE-ID (WS-CAP-COUNT).               
018800     MOVE CB-BOOKING-DATE TO                                              
018900         WS-CB-BOOKING-DATE (WS-CAP-COUNT).                               
019000     MOVE CB-MAX-WEIGHT-KG TO WS-CB-MAX-WEIGHT (WS-CAP-COUNT).            
019100     MOVE CB-MAX-VOLUME-M3 TO WS-CB-MAX-VOLUME (WS-CAP-COUNT).            
019200     MOVE CB-RESERVED-WEIGHT-KG TO                                        
019300         WS-CB-RES-WEIGHT (WS-CAP-COUNT).                                 
019400     MOVE CB-RESERVED-VOLUME-M3 TO                                        
019500         WS-CB-RES-VOLUME (WS-CAP-COUNT).                                 
019600     PERFORM 060-READ-CAPACITY THRU 060-EXIT.                             
019700 070-EXIT.                                                                
019800     EXIT.                                                                
019900 080-READ-SERVICE.                                                        
020000     READ SERVICE-FILE                                                    
020100         AT END                                                           
020200             SET FS-EOF TO TRUE                                           
020300     END-READ.                                                            
020400 080-EXIT.                                                                
020500     EXIT.                                                                
020600 090-BUILD-SVC-ENTRY.                                                     
020700     IF FS-IS-ACTIVE AND WS-SVC-COUNT < 500                               
020800         ADD 1 TO WS-SVC-COUNT                                            
020900         MOVE FS-SERVICE-ID TO WS-SV-ID (WS-SVC-COUNT)                    
021000         MOVE FS-MAX-DAILY-CAP-KG TO                                      
021100             WS-SV-MAX-WEIGHT (WS-SVC-COUNT)                              
021200         MOVE FS-MAX-DAILY-CAP-M3 TO                                      
021300             WS-SV-MAX-VOLUME (WS-SVC-COUNT)                              
021400     END-IF.                                                              
021500     PERFORM 080-READ-SERVICE THRU 080-EXIT.                              
021600 090-EXIT.                                                                
021700     EXIT.                                                                
021800*                                                                         
021900*  200-RESERVE-CAPACITY.  FINDS (OR CREATES) THE BOOKING ROW,             
022000*  THEN REJECTS THE WHOLE RUN IF ADDING THIS SHIPMENT WOULD               
022100*  PUT EITHER DIMENSION OVER ITS DAILY MAXIMUM.  A MAXIMUM OF             
022200*  ZERO MEANS THAT DIMENSION IS UNLIMITED.                                
022300 200-RESERVE-CAPACITY.                                                    
022400     PERFORM 210-FIND-CAP-ENTRY THRU 210-EXIT.                            
022500     IF NOT WS-ENTRY-WAS-FOUND                                            
022600         PERFORM 220-CREATE-CAP-ENTRY THRU 220-EXIT                       
022700     END-IF.                                                              
022800     COMPUTE WS-NEW-TOTAL-WEIGHT =                                        
022900         WS-CB-RES-WEIGHT (WS-CAP-IX) + LK-CAP-WEIGHT-KG.                 
023000     COMPUTE WS-NEW-TOTAL-VOLUME =                                        
023100         WS-CB-RES-VOLUME (WS-CAP-IX) + LK-CAP-VOLUME-M3.                 
023200     IF WS-CB-MAX-WEIGHT (WS-CAP-IX) NOT = ZERO                           
023300         AND WS-NEW-TOTAL-WEIGHT >                                        
023400             WS-CB-MAX-WEIGHT (WS-CAP-IX)                                 
023500         MOVE 'RESERVE-CAPACITY' TO WS-ERR-FUNCTION                       
023600         MOVE 'CAPACITY EXCEEDED - WEIGHT' TO WS-ERR-REASON               
023700         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
023800     END-IF.                                                              
023900     IF WS-CB-MAX-VOLUME (WS-CAP-IX) NOT = ZERO                           
024000         AND WS-NEW-TOTAL-VOLUME >                                        
024100             WS-CB-MAX-VOLUME (WS-CAP-IX)                                 
024200         MOVE 'RESERVE-CAPACITY' TO WS-ERR-FUNCTION                       
024300         MOVE 'CAPACITY EXCEEDED - VOLUME' TO WS-ERR-REASON               
024400         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
024500     END-IF.                                                              
024600     MOVE WS-NEW-TOTAL-WEIGHT TO WS-CB-RES-WEIGHT (WS-CAP-IX).            
024700     MOVE WS-NEW-TOTAL-VOLUME TO WS-CB-RES-VOLUME (WS-CAP-IX).            
024800 200-EXIT.                                                                
024900     EXIT.                                                                
025000 210-FIND-CAP-ENTRY.                                                      
025100     MOVE 'N' TO WS-ENTRY-FOUND.                                          
025200     IF WS-CAP-COUNT = ZERO                                               
025300         GO TO 210-EXIT                                                   
025400     END-IF.                                                              
025500     PERFORM 215-SCAN-ONE-ENTRY THRU 215-EXIT                             
025600         VARYING WS-CAP-IX FROM 1 BY 1                                    
025700         UNTIL WS-CAP-IX > WS-CAP-COUNT                                   
025800         OR WS-ENTRY-WAS-FOUND.                                           
025900 210-EXIT.                                                                
026000     EXIT.                                                                
026100 215-SCAN-ONE-ENTRY.                                                      
026200     IF WS-CB-SERVICE-ID (WS-CAP-IX) = LK-CAP-SERVICE-ID                  
026300         AND WS-CB-BOOKING-DATE (WS-CAP-IX) = LK-CAP-BOOKING-DATE         
026400         MOVE 'Y' TO WS-ENTRY-FOUND                                       
026500     END-IF.                                                              
026600 215-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900*  220-CREATE-CAP-ENTRY.  NO ROW YET FOR THIS SERVICE/DATE --             
027000*  OPEN ONE, COPYING THE SERVICE'S DAILY MAXIMUMS (ZERO IF THE            
027100*  SERVICE ITSELF IS NOT ON FILE, WHICH LEAVES IT UNLIMITED).             
027200 220-CREATE-CAP-ENTRY.                                                    
027300     ADD 1 TO WS-CAP-COUNT.                                               
027400     SET WS-CAP-IX TO WS-CAP-COUNT.                                       
027500     MOVE LK-CAP-SERVICE-ID TO WS-CB-SERVICE-ID (WS-CAP-IX).              
027600     MOVE LK-CAP-BOOKING-DATE TO                                          
027700         WS-CB-BOOKING-DATE (WS-CAP-IX).                                  
027800     MOVE ZERO TO WS-CB-MAX-WEIGHT (WS-CAP-IX)                            
027900         WS-CB-MAX-VOLUME (WS-CAP-IX)                                     
028000         WS-CB-RES-WEIGHT (WS-CAP-IX)                                     
028100         WS-CB-RES-VOLUME (WS-CAP-IX).                                    
028200     SEARCH ALL WS-SVC-ENTRY                                              
028300         AT END                                                           
028400             CONTINUE                                                     
028500         WHEN WS-SV-ID (WS-SVC-IX) = LK-CAP-SERVICE-ID                    
028600             MOVE WS-SV-MAX-WEIGHT (WS-SVC-IX) TO                         
028700                 WS-CB-MAX-WEIGHT (WS-CAP-IX)                             
028800             MOVE WS-SV-MAX-VOLUME (WS-SVC-IX) TO                         
028900                 WS-CB-MAX-VOLUME (WS-CAP-IX)                             
029000     END-SEARCH.                                                          
029100 220-EXIT.                                                                
029200     EXIT.                                                                
029300*                                                                         
029400*  800-FLUSH-CAPACITY.  REWRITES THE WHOLE CAPACITY-FILE FROM             
029500*  THE IN-MEMORY TABLE.  CALLED EXACTLY ONCE, AT END OF RUN.              
029600 800-FLUSH-CAPACITY.                                                      
029700     OPEN OUTPUT CAPACITY-FILE.                                           
029800     PERFORM 810-WRITE-ONE-ENTRY THRU 810-EXIT                            
029900         VARYING WS-CAP-IX FROM 1 BY 1                                    
030000         UNTIL WS-CAP-IX > WS-CAP-COUNT.                                  
030100     CLOSE CAPACITY-FILE.                                                 
030200 800-EXIT.                                                                
030300     EXIT.                                                                
030400 810-WRITE-ONE-ENTRY.                                                     
030500     MOVE SPACES TO CAPACITY-BOOKING-RECORD.                              
030600     MOVE WS-CB-SERVICE-ID (WS-CAP-IX) TO CB-SERVICE-ID.                  
030700     MOVE WS-CB-BOOKING-DATE (WS-CAP-IX) TO CB-BOOKING-DATE.              
030800     MOVE WS-CB-MAX-WEIGHT (WS-CAP-IX) TO CB-MAX-WEIGHT-KG.               
030900     MOVE WS-CB-MAX-VOLUME (WS-CAP-IX) TO CB-MAX-VOLUME-M3.               
031000     MOVE WS-CB-RES-WEIGHT (WS-CAP-IX) TO                                 
031100         CB-RESERVED-WEIGHT-KG.                                           
031200     MOVE WS-CB-RES-VOLUME (WS-CAP-IX) TO                                 
031300         CB-RESERVED-VOLUME-M3.                                           
031400     WRITE CAPACITY-BOOKING-RECORD.                                       
031500 810-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
031900*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
032000*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
032100 9999-FATAL-ERROR-RTN.                                                    
032200     MOVE 'CAPRSRV' TO WS-ERR-PROG-ID.                                    
032300     DISPLAY WS-ERR-LINE.                                                 
032400     DISPLAY WS-ERR-LINE2.                                                
032500     MOVE +16 TO RETURN-CODE.                                             
032600     STOP RUN.                                                            
032700 9999-EXIT.                                                               
032800     EXIT.                                                                
