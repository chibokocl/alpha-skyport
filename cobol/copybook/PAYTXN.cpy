000100******************************************************************        
000200*  PAYTXN  --  SHIPMENT PAYMENT TRANSACTION RECORD                        
000300*  ONE ROW PER POSTED PAYMENT AGAINST A SHIPMENT.  PT-IDEMPOTENCY-        
000400*  KEY IS THE DEDUP KEY CHECKED BY PAYAPPLY BEFORE ANY AMOUNT IS          
000500*  APPLIED -- A REPLAYED KEY RETURNS THE ORIGINAL ROW UNCHANGED.          
000600*      CR-1201  DLR  06/19  ORIGINAL LAYOUT                               
000700******************************************************************        
000800 01  PAYMENT-TRANSACTION-RECORD.                                          
000900     05  PT-TRANSACTION-ID           PIC X(36).                           
001000     05  PT-SHIPMENT-ID              PIC X(36).                           
001100     05  PT-IDEMPOTENCY-KEY          PIC X(64).                           
001200     05  PT-AMOUNT                   PIC S9(10)V99.                       
001300     05  PT-CURRENCY                 PIC X(03).                           
001400     05  PT-TRANSACTION-STATUS       PIC X(10).                           
001500         88  PT-STATUS-COMPLETED     VALUE 'COMPLETED'.                   
001600     05  FILLER                      PIC X(14).                           
