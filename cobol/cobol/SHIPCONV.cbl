000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SHIPCONV.                                                 
000300 AUTHOR.        D. LOWREY.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - SHIPMENTS.                      
000500 DATE-WRITTEN.  07/10/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = SHIPMENT BOOKING AND STATUS MAINTENANCE.                  
001000*    THREE PASSES IN ONE RUN --                                           
001100*      PASS 1 CONVERTS ACCEPTED QUOTES TO NEW SHIPMENTS, CALLING          
001200*             CAPRSRV TO RESERVE DAILY CAPACITY FOR EACH ONE.             
001300*      PASS 2 APPLIES A PRESORTED BATCH OF STATUS-CHANGE                  
001400*             TRANSACTIONS AGAINST THE SHIPMENT MASTER.                   
001500*      PASS 3 BOOKS NEW WALK-UP (PUBLIC) SHIPMENTS, ALSO VIA              
001600*             CAPRSRV.                                                    
001700*    EVERY TRACKING-NUMBER IS 'ASK' PLUS A 10-DIGIT SEQUENCE              
001800*    NUMBER CARRIED FORWARD ACROSS RUNS ON THE TRKCTL CONTROL             
001900*    RECORD.  EVERY EVENT (CREATE, STATUS CHANGE, BOOKING) IS             
002000*    ECHOED TO THE TRACKING LOG FOR THE CUSTOMER-FACING HISTORY.          
002100******************************************************************        
002200*    CHANGE LOG.                                                          
002300*    ----------                                                           
002400*    071089  DLR   CR-1201  ORIGINAL SHIPMENT BOOKING PASS                
002500*    041992  DLR   CR-1330  ADDED STATUS-CHANGE MERGE PASS                
002600*    082096  RGV   CR-1502  ADDED PUBLIC WALK-UP BOOKING PASS             
002700*    030498  WTS   CR-1591  Y2K - CCYYMMDD WINDOWING REVIEW               
002800*    061105  KAM   CR-1680  TRACKING NUMBER COUNTER MOVED TO              
002900*           CONTROL FILE, NO LONGER RESET PER RUN                         
003000*    091714  MPO   CR-2243  TRACKING/SHIPMENT ID STRING NO LONGER         
003100*           SOURCES FROM ITS OWN REDEFINES                                
003200******************************************************************        
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER.  IBM-370.                                               
003600 OBJECT-COMPUTER.  IBM-370.                                               
003700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003800                                                                          
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT COUNTRY-FILE       ASSIGN TO CNTRYMST                         
004200         ORGANIZATION IS SEQUENTIAL                                       
004300         FILE STATUS IS CO-STATUS.                                        
004400     SELECT SERVICE-FILE       ASSIGN TO SVCMAST                          
004500         ORGANIZATION IS SEQUENTIAL                                       
004600         FILE STATUS IS FS-STATUS.                                        
004700     SELECT QUOTE-MASTER-IN    ASSIGN TO QUOTEOLD                         
004800         ORGANIZATION IS SEQUENTIAL                                       
004900         FILE STATUS IS QI-STATUS.                                        
005000     SELECT QUOTE-MASTER-OUT   ASSIGN TO QUOTENEW                         
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         FILE STATUS IS QO-STATUS.                                        
005300     SELECT SHIP-FROM-QUOTE-TRAN ASSIGN TO SFQTRAN                        
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS IS SF-STATUS.                                        
005600     SELECT SHIPMENT-MASTER-IN ASSIGN TO SHIPOLD                          
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         FILE STATUS IS SI-STATUS.                                        
005900     SELECT SHIPMENT-MASTER-OUT ASSIGN TO SHIPNEW                         
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         FILE STATUS IS SO-STATUS.                                        
006200     SELECT STATUS-UPDATE-TRAN ASSIGN TO SUTTRAN                          
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS IS SU-STATUS.                                        
006500     SELECT PUBLIC-BOOKING-TRAN ASSIGN TO PBKTRAN                         
006600         ORGANIZATION IS SEQUENTIAL                                       
006700         FILE STATUS IS PB-STATUS.                                        
006800     SELECT TRACKING-CTL-FILE  ASSIGN TO TRKCTL                           
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS TC-STATUS.                                        
007100     SELECT TRACKING-LOG-FILE  ASSIGN TO TRKLOG                           
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS TL-STATUS.                                        
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  COUNTRY-FILE                                                         
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORDING MODE IS F.                                                 
008000     COPY COUNTRY.                                                        
008100 FD  SERVICE-FILE                                                         
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORDING MODE IS F.                                                 
008400     COPY FRTSVC.                                                         
008500 FD  QUOTE-MASTER-IN                                                      
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORDING MODE IS F.                                                 
008800     COPY QUOTEREC.                                                       
008900 FD  QUOTE-MASTER-OUT                                                     
009000     LABEL RECORDS ARE STANDARD                                           
009100     RECORDING MODE IS F.                                                 
009200     01  QO-QUOTE-RECORD            PIC X(250).                           
009300 FD  SHIP-FROM-QUOTE-TRAN                                                 
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORDING MODE IS F.                                                 
009600     01  SFQ-TRAN-RECORD.                                                 
009700         05  SFQ-QUOTE-ID               PIC X(36).                        
009800         05  SFQ-PICKUP-DATE            PIC 9(08).                        
009900         05  FILLER                     PIC X(26).                        
010000 FD  SHIPMENT-MASTER-IN                                                   
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORDING MODE IS F.                                                 
010300     COPY SHIPREC.                                                        
010400 FD  SHIPMENT-MASTER-OUT                                                  
010500     LABEL RECORDS ARE STANDARD                                           
010600     RECORDING MODE IS F.                                                 
010700     01  SO-SHIPMENT-RECORD         PIC X(250).                           
010800 FD  STATUS-UPDATE-TRAN                                                   
010900     LABEL RECORDS ARE STANDARD                                           
011000     RECORDING MODE IS F.                                                 
011100     01  SUT-TRAN-RECORD.                                                 
011200         05  SUT-SHIPMENT-ID            PIC X(36).                        
011300         05  SUT-NEW-STATUS             PIC X(20).                        
011400         05  SUT-DESCRIPTION            PIC X(60).                        
011500         05  SUT-SOURCE                 PIC X(10).                        
011600         05  FILLER                     PIC X(10).                        
011700 FD  PUBLIC-BOOKING-TRAN                                                  
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORDING MODE IS F.                                                 
012000     01  PBT-TRAN-RECORD.                                                 
012100         05  PBT-USER-ID                PIC X(36).                        
012200         05  PBT-ORIGIN-CODE            PIC X(02).                        
012300         05  PBT-DEST-CODE              PIC X(02).                        
012400         05  PBT-SERVICE-ID             PIC 9(09).                        
012500         05  PBT-LENGTH-CM              PIC S9(7)V99.                     
012600         05  PBT-WIDTH-CM               PIC S9(7)V99.                     
012700         05  PBT-HEIGHT-CM              PIC S9(7)V99.                     
012800         05  PBT-ACTUAL-WEIGHT-KG       PIC S9(7)V99.                     
012900         05  PBT-DECLARED-VALUE         PIC S9(10)V99.                    
013000         05  PBT-CURRENCY               PIC X(03).                        
013100         05  PBT-ESTIMATED-PRICE        PIC S9(10)V99.                    
013200         05  PBT-PICKUP-DATE            PIC 9(08).                        
013300         05  FILLER                     PIC X(26).                        
013400 FD  TRACKING-CTL-FILE                                                    
013500     LABEL RECORDS ARE STANDARD                                           
013600     RECORDING MODE IS F.                                                 
013700     01  TC-CONTROL-RECORD.                                               
013800         05  TC-LAST-SEQUENCE           PIC 9(10).                        
013900         05  TC-LAST-SEQUENCE-R         REDEFINES                         
014000             TC-LAST-SEQUENCE           PIC X(10).                        
014100         05  FILLER                     PIC X(20).                        
014200 FD  TRACKING-LOG-FILE                                                    
014300     LABEL RECORDS ARE STANDARD                                           
014400     RECORDING MODE IS F.                                                 
014500     01  TL-LOG-RECORD.                                                   
014600         05  TL-SHIPMENT-ID             PIC X(36).                        
014700         05  TL-EVENT-DATE              PIC 9(08).                        
014800         05  TL-EVENT-STATUS            PIC X(20).                        
014900         05  TL-EVENT-DESCRIPTION       PIC X(60).                        
015000         05  TL-EVENT-SOURCE            PIC X(10).                        
015100         05  FILLER                     PIC X(06).                        
015200                                                                          
015300 WORKING-STORAGE SECTION.                                                 
015400*                                                                         
015500*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
015600*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
015700 77  CO-STATUS                  PIC X(02).                                
015800         88  CO-OK                  VALUE '00'.                           
015900         88  CO-EOF                 VALUE '10'.                           
016000 77  FS-STATUS                  PIC X(02).                                
016100         88  FS-OK                  VALUE '00'.                           
016200         88  FS-EOF                 VALUE '10'.                           
016300 77  QI-STATUS                  PIC X(02).                                
016400         88  QI-OK                  VALUE '00'.                           
016500         88  QI-EOF                 VALUE '10'.                           
016600 77  QO-STATUS                  PIC X(02).                                
016700         88  QO-OK                  VALUE '00'.                           
016800 77  SF-STATUS                  PIC X(02).                                
016900         88  SF-OK                  VALUE '00'.                           
017000         88  SF-EOF                 VALUE '10'.                           
017100 77  SI-STATUS                  PIC X(02).                                
017200         88  SI-OK                  VALUE '00'.                           
017300         88  SI-EOF                 VALUE '10'.                           
017400 77  SO-STATUS                  PIC X(02).                                
017500         88  SO-OK                  VALUE '00'.                           
017600 77  SU-STATUS                  PIC X(02).                                
017700         88  SU-OK                  VALUE '00'.                           
017800         88  SU-EOF                 VALUE '10'.                           
017900 77  PB-STATUS                  PIC X(02).                                
018000         88  PB-OK                  VALUE '00'.                           
018100         88  PB-EOF                 VALUE '10'.                           
018200 77  TC-STATUS                  PIC X(02).                                
018300         88  TC-OK                  VALUE '00'.                           
018400 77  TL-STATUS                  PIC X(02).                                
018500         88  TL-OK                  VALUE '00'.                           
018600*                                                                         
018700*  IN-MEMORY COUNTRY/SERVICE MASTERS (ACTIVE ROWS ONLY).  THE             
018800*  RUNNING COUNTS ARE STANDALONE 77-LEVEL ITEMS; THE OCCURS               
018900*  TABLES THEMSELVES MUST STAY GROUPED UNDER A 01.                        
019000 77  WS-CO-COUNT               PIC S9(4) COMP VALUE ZERO.                 
019100 01  WS-COUNTRY-TABLE.                                                    
019200     05  WS-CO-ENTRY OCCURS 500 TIMES                                     
019300         ASCENDING KEY IS WS-CO-CODE                                      
019400         INDEXED BY WS-CO-IX.                                             
019500         10  WS-CO-CODE               PIC X(02).                          
019600         10  FILLER                   PIC X(04).                          
019700 77  WS-SV-COUNT               PIC S9(4) COMP VALUE ZERO.                 
019800 01  WS-SERVICE-TABLE.                                                    
019900     05  WS-SV-ENTRY OCCURS 500 TIMES                                     
020000         ASCENDING KEY IS WS-SV-ID                                        
020100         INDEXED BY WS-SV-IX.                                             
020200         10  WS-SV-ID                 PIC 9(09).                          
020300         10  WS-SV-BASE-RATE          PIC S9(10)V99.                      
020400         10  WS-SV-ACTIVE             PIC X(01).                          
020500     05  FILLER                     PIC X(04).                            
020600*                                                                         
020700*  SHIPMENTS CREATED IN PASS 1 (QUOTE CONVERSION), HELD HERE              
020800*  UNTIL PASS 2'S STATUS-CHANGE MERGE HAS CLOSED OUT THE                  
020900*  SHIPMENT MASTER, THEN APPENDED TO SHIPMENT-MASTER-OUT.                 
021000 77  WS-NS-COUNT               PIC S9(4) COMP VALUE ZERO.                 
021100 01  WS-NEW-SHIP-TABLE.                                                   
021200     05  WS-NS-ENTRY OCCURS 500 TIMES                                     
021300         INDEXED BY WS-NS-IX.                                             
021400         10  WS-NS-RECORD             PIC X(250).                         
021500     05  FILLER                     PIC X(04).                            
021600*                                                                         
021700*  TRACKING NUMBER / DATE WORK AREA.  STANDALONE 77-LEVEL                 
021800*  ITEMS PER SHOP CONVENTION, NOT GROUPED UNDER A 01.                     
021900 77  WS-NEXT-SEQUENCE          PIC 9(10).                                 
022000 77  WS-SEQ-DISPLAY            PIC 9(10).                                 
022100 77  WS-SEQ-DISPLAY-R          REDEFINES                                  
022200     WS-SEQ-DISPLAY             PIC X(10).                                
022300 77  WS-NEW-TRACKING-NO        PIC X(20).                                 
022400 77  WS-TODAY-DATE             PIC 9(08).                                 
022500 77  WS-TODAY-DATE-R           REDEFINES                                  
022600     WS-TODAY-DATE              PIC X(08).                                
022700 77  WS-NEW-SHIPMENT-ID        PIC X(36).                                 
022800*                                                                         
022900*  MATCH-MERGE AND BOOKING WORK FIELDS.  STANDALONE 77-LEVEL              
023000*  ITEMS PER SHOP CONVENTION, NOT GROUPED UNDER A 01.                     
023100 77  WS-CARGO-VOLUME-M3        PIC S9(7)V9999.                            
023200 77  WS-MATCH-FOUND            PIC X(01).                                 
023300         88  WS-KEY-MATCHES        VALUE 'Y'.                             
023400 77  WS-EOF-SWITCH             PIC X(01).                                 
023500         88  WS-ALL-DONE            VALUE 'Y'.                            
023600*                                                                         
023700*  PARAMETER AREA PASSED TO CAPRSRV ON EACH CAPACITY CALL.                
023800 01  WS-CAP-REQUEST.                                                      
023900     05  LK-CAP-ACTION              PIC X(01).                            
024000     05  LK-CAP-SERVICE-ID          PIC 9(09).                            
024100     05  LK-CAP-BOOKING-DATE        PIC 9(08).                            
024200     05  LK-CAP-WEIGHT-KG           PIC S9(7)V99.                         
024300     05  LK-CAP-VOLUME-M3           PIC S9(7)V9999.                       
024400     05  FILLER                     PIC X(05).                            
024500 01  WS-CAP-RETURN-CODE             PIC S9(4) COMP.                       
024600*                                                                         
024700 01  WS-ERR-LINE.                                                         
024800     05  FILLER                  PIC X(23) VALUE                          
024900         '*** ABEND *** PGM: '.                                           
025000     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
025100     05  FILLER                  PIC X(16) VALUE                          
025200         ' LAST FUNCTION: '.                                              
025300     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
025400 01  WS-ERR-LINE2.                                                        
025500     05  FILLER                  PIC X(10) VALUE                          
025600         ' REASON: '.                                                     
025700     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
025800                                                                          
025900 PROCEDURE DIVISION.                                                      
026000*                                                                         
026100 000-MAIN-LINE.                                                           
026200     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
026300     PERFORM 100-LOAD-COUNTRY-TABLE THRU 100-EXIT.                        
026400     PERFORM 150-LOAD-SERVICE-TABLE THRU 150-EXIT.                        
026500     PERFORM 200-QUOTE-CONVERT-PASS THRU 200-EXIT.                        
026600     PERFORM 400-SHIPMENT-STATUS-PASS THRU 400-EXIT.                      
026700     PERFORM 500-APPEND-CONVERTED-SHIPS THRU 500-EXIT.                    
026800     PERFORM 600-PUBLIC-BOOKING-PASS THRU 600-EXIT.                       
026900     PERFORM 900-CLOSE-UP THRU 900-EXIT.                                  
027000     STOP RUN.                                                            
027100*                                                                         
027200*  050-INITIALIZE.  PULLS TODAY'S DATE AND THE LAST-USED                  
027300*  TRACKING SEQUENCE, THEN OPENS EVERYTHING EXCEPT THE                    
027400*  SHIPMENT-MASTER-OUT FILE (OPENED LATER, ONCE, IN 400).                 
027500 050-INITIALIZE.                                                          
027600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
027700     OPEN INPUT TRACKING-CTL-FILE.                                        
027800     READ TRACKING-CTL-FILE                                               
027900         AT END                                                           
028000             MOVE ZERO TO TC-LAST-SEQUENCE                                
028100     END-READ.                                                            
028200     MOVE TC-LAST-SEQUENCE TO WS-NEXT-SEQUENCE.                           
028300     CLOSE TRACKING-CTL-FILE.                                             
028400     OPEN OUTPUT TRACKING-LOG-FILE.                                       
028500     OPEN INPUT COUNTRY-FILE, SERVICE-FILE.                               
028600 050-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 100-LOAD-COUNTRY-TABLE.                                                  
029000     PERFORM 110-READ-COUNTRY THRU 110-EXIT.                              
029100     PERFORM 120-BUILD-COUNTRY-ENTRY THRU 120-EXIT                        
029200     UNTIL CO-EOF.                                                        
029300 100-EXIT.                                                                
029400     EXIT.                                                                
029500 110-READ-COUNTRY.                                                        
029600     READ COUNTRY-FILE                                                    
029700         AT END                                                           
029800             SET CO-EOF TO TRUE                                           
029900     END-READ.                                                            
030000 110-EXIT.                                                                
030100     EXIT.                                                                
030200 120-BUILD-COUNTRY-ENTRY.                                                 
030300     IF CO-IS-ACTIVE AND WS-CO-COUNT < 500                                
030400         ADD 1 TO WS-CO-COUNT                                             
030500         MOVE CO-COUNTRY-CODE TO WS-CO-CODE (WS-CO-COUNT)                 
030600     END-IF.                                                              
030700     PERFORM 110-READ-COUNTRY THRU 110-EXIT.                              
030800 120-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 150-LOAD-SERVICE-TABLE.                                                  
031200     PERFORM 160-READ-SERVICE THRU 160-EXIT.                              
031300     PERFORM 170-BUILD-SERVICE-ENTRY THRU 170-EXIT                        
031400     UNTIL FS-EOF.                                                        
031500     CLOSE COUNTRY-FILE, SERVICE-FILE.                                    
031600 150-EXIT.                                                                
031700     EXIT.                                                                
031800 160-READ-SERVICE.                                                        
031900     READ SERVICE-FILE                                                    
032000         AT END                                                           
032100             SET FS-EOF TO TRUE                                           
032200     END-READ.                                                            
032300 160-EXIT.                                                                
032400     EXIT.                                                                
032500 170-BUILD-SERVICE-ENTRY.                                                 
032600     IF FS-IS-ACTIVE AND WS-SV-COUNT < 500                                
032700         ADD 1 TO WS-SV-COUNT                                             
032800         MOVE FS-SERVICE-ID TO WS-SV-ID (WS-SV-COUNT)                     
032900         MOVE FS-BASE-RATE TO WS-SV-BASE-RATE (WS-SV-COUNT)               
033000         MOVE 'Y' TO WS-SV-ACTIVE (WS-SV-COUNT)                           
033100     END-IF.                                                              
033200     PERFORM 160-READ-SERVICE THRU 160-EXIT.                              
033300 170-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600*  200-QUOTE-CONVERT-PASS.  CLASSIC OLD-MASTER/TRANSACTION                
033700*  MERGE -- SHIP-FROM-QUOTE-TRAN IS PRESORTED BY QUOTE-ID TO              
033800*  MATCH QUOTE-MASTER-IN.  EVERY QUOTE PASSES THROUGH TO                  
033900*  QUOTE-MASTER-OUT; A MATCHED QUOTE ALSO SPAWNS A SHIPMENT,              
034000*  HELD IN WS-NEW-SHIP-TABLE FOR PASS 500.                                
034100 200-QUOTE-CONVERT-PASS.                                                  
034200     OPEN INPUT QUOTE-MASTER-IN, SHIP-FROM-QUOTE-TRAN.                    
034300     OPEN OUTPUT QUOTE-MASTER-OUT.                                        
034400     MOVE 'N' TO WS-EOF-SWITCH.                                           
034500     PERFORM 210-READ-QUOTE-MASTER THRU 210-EXIT.                         
034600     PERFORM 220-READ-SHIP-FROM-QUOTE THRU 220-EXIT.                      
034700     PERFORM 230-PROCESS-ONE-QUOTE THRU 230-EXIT                          
034800     UNTIL WS-ALL-DONE.                                                   
034900     CLOSE QUOTE-MASTER-IN, SHIP-FROM-QUOTE-TRAN                          
035000         QUOTE-MASTER-OUT.                                                
035100 200-EXIT.                                                                
035200     EXIT.                                                                
035300 210-READ-QUOTE-MASTER.                                                   
035400     READ QUOTE-MASTER-IN                                                 
035500         AT END                                                           
035600             SET QI-EOF TO TRUE                                           
035700             SET WS-ALL-DONE TO TRUE                                      
035800     END-READ.                                                            
035900 210-EXIT.                                                                
036000     EXIT.                                                                
036100 220-READ-SHIP-FROM-QUOTE.                                                
036200     READ SHIP-FROM-QUOTE-TRAN                                            
036300         AT END                                                           
036400             SET SF-EOF TO TRUE                                           
036500     END-READ.                                                            
036600 220-EXIT.                                                                
036700     EXIT.                                                                
036800 230-PROCESS-ONE-QUOTE.                                                   
036900     MOVE 'N' TO WS-MATCH-FOUND.                                          
037000     IF NOT SF-EOF                                                        
037100         AND SFQ-QUOTE-ID = QR-QUOTE-ID                                   
037200         MOVE 'Y' TO WS-MATCH-FOUND                                       
037300     END-IF.                                                              
037400     IF WS-KEY-MATCHES                                                    
037500         PERFORM 240-CONVERT-ONE-QUOTE THRU 240-EXIT                      
037600         PERFORM 220-READ-SHIP-FROM-QUOTE THRU 220-EXIT                   
037700     END-IF.                                                              
037800     MOVE QUOTE-RECORD TO QO-QUOTE-RECORD.                                
037900     WRITE QO-QUOTE-RECORD.                                               
038000     PERFORM 210-READ-QUOTE-MASTER THRU 210-EXIT.                         
038100 230-EXIT.                                                                
038200     EXIT.                                                                
038300*                                                                         
038400*  240-CONVERT-ONE-QUOTE.  FATAL UNLESS THE QUOTE IS ACCEPTED             
038500*  AND NOT ALREADY CONVERTED.  BUILDS THE NEW SHIPMENT IN                 
038600*  WORKING-STORAGE, RESERVES CAPACITY FOR IT, THEN UPDATES                
038700*  THE QUOTE ROW THAT IS ABOUT TO BE WRITTEN OUT.                         
038800 240-CONVERT-ONE-QUOTE.                                                   
038900     IF NOT QR-STATUS-ACCEPTED                                            
039000         MOVE 'CONVERT-ONE-QUOTE' TO WS-ERR-FUNCTION                      
039100         MOVE 'QUOTE NOT IN ACCEPTED STATUS' TO WS-ERR-REASON             
039200         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
039300     END-IF.                                                              
039400     IF QR-CONVERTED-SHIPMENT-ID NOT = SPACES                             
039500         MOVE 'CONVERT-ONE-QUOTE' TO WS-ERR-FUNCTION                      
039600         MOVE 'QUOTE ALREADY CONVERTED' TO WS-ERR-REASON                  
039700         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
039800     END-IF.                                                              
039900     PERFORM 250-NEXT-TRACKING-NUMBER THRU 250-EXIT.                      
040000     PERFORM 260-BUILD-SHIPMENT-ROW THRU 260-EXIT.                        
040100     PERFORM 270-RESERVE-SHIP-CAPACITY THRU 270-EXIT.                     
040200     SET QR-STATUS-CONVERTED TO TRUE.                                     
040300     MOVE WS-NEW-SHIPMENT-ID TO QR-CONVERTED-SHIPMENT-ID.                 
040400     MOVE 'PENDING' TO TL-EVENT-STATUS.                                   
040500     MOVE 'SHIPMENT CREATED FROM QUOTE' TO TL-EVENT-DESCRIPTION.          
040600     MOVE 'SYSTEM' TO TL-EVENT-SOURCE.                                    
040700     PERFORM 900-WRITE-TRACKING-EVENT THRU 900-W-EXIT.                    
040800 240-EXIT.                                                                
040900     EXIT.                                                                
041000*                                                                         
041100*  250-NEXT-TRACKING-NUMBER.  FORMAT IS 'ASK' PLUS A 10-DIGIT             
041200*  ZERO-PADDED SEQUENCE, CARRIED FORWARD ON TRKCTL.  THE                  
041300*  SEQUENCE IS HELD IN WS-SEQ-DISPLAY, A FIELD DISTINCT FROM              
041400*  THE STRING TARGET -- WS-SEQ-DISPLAY MUST NOT BE A                      
041500*  REDEFINES OF WS-NEW-TRACKING-NO, OR THE STRING BELOW WOULD             
041600*  BE READING AND WRITING THE SAME STORAGE AT ONCE AND                    
041700*  GARBLE THE SEQUENCE DIGITS BEFORE THEY ARE READ.                       
041800 250-NEXT-TRACKING-NUMBER.                                                
041900     ADD 1 TO WS-NEXT-SEQUENCE.                                           
042000     MOVE WS-NEXT-SEQUENCE TO WS-SEQ-DISPLAY.                             
042100     STRING 'ASK' DELIMITED BY SIZE                                       
042200         WS-SEQ-DISPLAY DELIMITED BY SIZE                                 
042300         INTO WS-NEW-TRACKING-NO                                          
042400     END-STRING.                                                          
042500 250-EXIT.                                                                
042600     EXIT.                                                                
042700*                                                                         
042800*  260-BUILD-SHIPMENT-ROW.  COPIES QUOTE DATA INTO A SHIPMENT             
042900*  RECORD AND FILES IT IN WS-NEW-SHIP-TABLE FOR PASS 500.                 
043000 260-BUILD-SHIPMENT-ROW.                                                  
043100     ADD 1 TO WS-NS-COUNT.                                                
043200     MOVE SPACES TO SHIPMENT-RECORD.                                      
043300     PERFORM 265-NEW-SHIPMENT-ID THRU 265-EXIT.                           
043400     MOVE WS-NEW-SHIPMENT-ID TO SR-SHIPMENT-ID.                           
043500     MOVE WS-NEW-TRACKING-NO TO SR-TRACKING-NUMBER.                       
043600     MOVE QR-USER-ID TO SR-USER-ID.                                       
043700     MOVE QR-QUOTE-ID TO SR-QUOTE-ID.                                     
043800     MOVE QR-SERVICE-ID TO SR-SERVICE-ID.                                 
043900     MOVE QR-ORIGIN-COUNTRY-CODE TO SR-ORIGIN-COUNTRY-CODE.               
044000     MOVE QR-DEST-COUNTRY-CODE TO SR-DEST-COUNTRY-CODE.                   
044100     MOVE QR-CARGO-WEIGHT-KG TO SR-CARGO-WEIGHT-KG.                       
044200     COMPUTE SR-CARGO-VOLUME-M3 ROUNDED =                                 
044300         (QR-CARGO-LENGTH-CM * QR-CARGO-WIDTH-CM *                        
044400         QR-CARGO-HEIGHT-CM) / 1000000.                                   
044500     MOVE QR-CARGO-VALUE TO SR-DECLARED-VALUE.                            
044600     MOVE QR-CARGO-CURRENCY TO SR-CURRENCY.                               
044700     MOVE 'PENDING' TO SR-SHIPMENT-STATUS.                                
044800     MOVE SPACES TO SR-PREVIOUS-STATUS.                                   
044900     MOVE SFQ-PICKUP-DATE TO SR-ESTIMATED-PICKUP-DATE.                    
045000     MOVE ZERO TO SR-ESTIMATED-DELIVERY-DATE                              
045100         SR-ACTUAL-DELIVERY-DATE.                                         
045200     MOVE QR-QUOTED-PRICE TO SR-TOTAL-COST, SR-AMOUNT-DUE.                
045300     MOVE ZERO TO SR-AMOUNT-PAID.                                         
045400     MOVE 'UNPAID' TO SR-PAYMENT-STATUS.                                  
045500     MOVE SHIPMENT-RECORD TO WS-NS-RECORD (WS-NS-COUNT).                  
045600 260-EXIT.                                                                
045700     EXIT.                                                                
045800 265-NEW-SHIPMENT-ID.                                                     
045900     STRING 'SHQ' DELIMITED BY SIZE                                       
046000         WS-SEQ-DISPLAY DELIMITED BY SIZE                                 
046100         '00000000000000000000000' DELIMITED BY SIZE                      
046200         INTO WS-NEW-SHIPMENT-ID                                          
046300     END-STRING.                                                          
046400 265-EXIT.                                                                
046500     EXIT.                                                                
046600*                                                                         
046700*  270-RESERVE-SHIP-CAPACITY.  CALLS CAPRSRV.  A CAPACITY                 
046800*  FAILURE IS FATAL TO THE WHOLE RUN (CAPRSRV ABENDS ITSELF).             
046900 270-RESERVE-SHIP-CAPACITY.                                               
047000     MOVE 'R' TO LK-CAP-ACTION.                                           
047100     MOVE SR-SERVICE-ID TO LK-CAP-SERVICE-ID.                             
047200     MOVE SR-ESTIMATED-PICKUP-DATE TO LK-CAP-BOOKING-DATE.                
047300     MOVE SR-CARGO-WEIGHT-KG TO LK-CAP-WEIGHT-KG.                         
047400     MOVE SR-CARGO-VOLUME-M3 TO LK-CAP-VOLUME-M3.                         
047500     CALL 'CAPRSRV' USING WS-CAP-REQUEST, WS-CAP-RETURN-CODE.             
047600 270-EXIT.                                                                
047700     EXIT.                                                                
047800*                                                                         
047900*  400-SHIPMENT-STATUS-PASS.  SAME OLD-MASTER/TRANSACTION                 
048000*  MERGE SHAPE AS 200, AGAINST STATUS-UPDATE-TRAN PRESORTED               
048100*  BY SHIPMENT-ID.  THIS IS WHERE SHIPMENT-MASTER-OUT IS                  
048200*  OPENED -- IT STAYS OPEN THROUGH PASS 500 AND 600 AS WELL.              
048300 400-SHIPMENT-STATUS-PASS.                                                
048400     OPEN INPUT SHIPMENT-MASTER-IN, STATUS-UPDATE-TRAN.                   
048500     OPEN OUTPUT SHIPMENT-MASTER-OUT.                                     
048600     MOVE 'N' TO WS-EOF-SWITCH.                                           
048700     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
048800     PERFORM 420-READ-STATUS-UPDATE THRU 420-EXIT.                        
048900     PERFORM 430-PROCESS-ONE-SHIPMENT THRU 430-EXIT                       
049000     UNTIL WS-ALL-DONE.                                                   
049100     CLOSE SHIPMENT-MASTER-IN, STATUS-UPDATE-TRAN.                        
049200 400-EXIT.                                                                
049300     EXIT.                                                                
049400 410-READ-SHIP-MASTER.                                                    
049500     READ SHIPMENT-MASTER-IN                                              
049600         AT END                                                           
049700             SET SI-EOF TO TRUE                                           
049800             SET WS-ALL-DONE TO TRUE                                      
049900     END-READ.                                                            
050000 410-EXIT.                                                                
050100     EXIT.                                                                
050200 420-READ-STATUS-UPDATE.                                                  
050300     READ STATUS-UPDATE-TRAN                                              
050400         AT END                                                           
050500             SET SU-EOF TO TRUE                                           
050600     END-READ.                                                            
050700 420-EXIT.                                                                
050800     EXIT.                                                                
050900 430-PROCESS-ONE-SHIPMENT.                                                
051000     MOVE 'N' TO WS-MATCH-FOUND.                                          
051100     IF NOT SU-EOF                                                        
051200         AND SUT-SHIPMENT-ID = SR-SHIPMENT-ID                             
051300         MOVE 'Y' TO WS-MATCH-FOUND                                       
051400     END-IF.                                                              
051500     IF WS-KEY-MATCHES                                                    
051600         PERFORM 440-APPLY-STATUS-CHANGE THRU 440-EXIT                    
051700         PERFORM 420-READ-STATUS-UPDATE THRU 420-EXIT                     
051800     END-IF.                                                              
051900     MOVE SHIPMENT-RECORD TO SO-SHIPMENT-RECORD.                          
052000     WRITE SO-SHIPMENT-RECORD.                                            
052100     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
052200 430-EXIT.                                                                
052300     EXIT.                                                                
052400 440-APPLY-STATUS-CHANGE.                                                 
052500     MOVE SR-SHIPMENT-STATUS TO SR-PREVIOUS-STATUS.                       
052600     MOVE SUT-NEW-STATUS TO SR-SHIPMENT-STATUS.                           
052700     IF SR-SHIPMENT-STATUS = 'DELIVERED'                                  
052800         MOVE WS-TODAY-DATE TO SR-ACTUAL-DELIVERY-DATE                    
052900     END-IF.                                                              
053000     MOVE SUT-NEW-STATUS TO TL-EVENT-STATUS.                              
053100     MOVE SUT-DESCRIPTION TO TL-EVENT-DESCRIPTION.                        
053200     MOVE SUT-SOURCE TO TL-EVENT-SOURCE.                                  
053300     MOVE SR-SHIPMENT-ID TO TL-SHIPMENT-ID.                               
053400     MOVE WS-TODAY-DATE TO TL-EVENT-DATE.                                 
053500     WRITE TL-LOG-RECORD.                                                 
053600 440-EXIT.                                                                
053700     EXIT.                                                                
053800*                                                                         
053900*  500-APPEND-CONVERTED-SHIPS.  FLUSHES THE SHIPMENTS BUILT               
054000*  IN PASS 200 OUT TO THE NOW-OPEN SHIPMENT-MASTER-OUT.                   
054100 500-APPEND-CONVERTED-SHIPS.                                              
054200     PERFORM 510-WRITE-ONE-NEW-SHIP THRU 510-EXIT                         
054300         VARYING WS-NS-IX FROM 1 BY 1                                     
054400         UNTIL WS-NS-IX > WS-NS-COUNT.                                    
054500 500-EXIT.                                                                
054600     EXIT.                                                                
054700 510-WRITE-ONE-NEW-SHIP.                                                  
054800     MOVE WS-NS-RECORD (WS-NS-IX) TO SO-SHIPMENT-RECORD.                  
054900     WRITE SO-SHIPMENT-RECORD.                                            
055000 510-EXIT.                                                                
055100     EXIT.                                                                
055200*                                                                         
055300*  600-PUBLIC-BOOKING-PASS.  A STRAIGHT APPEND PASS -- EVERY              
055400*  WALK-UP BOOKING TRANSACTION BECOMES ONE NEW SHIPMENT ROW.              
055500 600-PUBLIC-BOOKING-PASS.                                                 
055600     OPEN INPUT PUBLIC-BOOKING-TRAN.                                      
055700     PERFORM 610-READ-PUBLIC-BOOKING THRU 610-EXIT.                       
055800     PERFORM 620-BOOK-ONE-SHIPMENT THRU 620-EXIT                          
055900     UNTIL PB-EOF.                                                        
056000     CLOSE PUBLIC-BOOKING-TRAN, SHIPMENT-MASTER-OUT.                      
056100 600-EXIT.                                                                
056200     EXIT.                                                                
056300 610-READ-PUBLIC-BOOKING.                                                 
056400     READ PUBLIC-BOOKING-TRAN                                             
056500         AT END                                                           
056600             SET PB-EOF TO TRUE                                           
056700     END-READ.                                                            
056800 610-EXIT.                                                                
056900     EXIT.                                                                
057000*                                                                         
057100*  620-BOOK-ONE-SHIPMENT.  VALIDATES ORIGIN/DEST COUNTRIES,               
057200*  RESOLVES THE SERVICE (FIRST ACTIVE ROW IF NONE SUPPLIED),              
057300*  COMPUTES THE CARGO VOLUME, THEN BOOKS AND RESERVES.                    
057400 620-BOOK-ONE-SHIPMENT.                                                   
057500     PERFORM 630-VALIDATE-PUBLIC-COUNTRIES THRU 630-EXIT.                 
057600     PERFORM 640-RESOLVE-PUBLIC-SERVICE THRU 640-EXIT.                    
057700     PERFORM 250-NEXT-TRACKING-NUMBER THRU 250-EXIT.                      
057800     MOVE SPACES TO SHIPMENT-RECORD.                                      
057900     PERFORM 265-NEW-SHIPMENT-ID THRU 265-EXIT.                           
058000     MOVE WS-NEW-SHIPMENT-ID TO SR-SHIPMENT-ID.                           
058100     MOVE WS-NEW-TRACKING-NO TO SR-TRACKING-NUMBER.                       
058200     MOVE PBT-USER-ID TO SR-USER-ID.                                      
058300     MOVE SPACES TO SR-QUOTE-ID.                                          
058400     MOVE PBT-ORIGIN-CODE TO SR-ORIGIN-COUNTRY-CODE.                      
058500     MOVE PBT-DEST-CODE TO SR-DEST-COUNTRY-CODE.                          
058600     MOVE PBT-ACTUAL-WEIGHT-KG TO SR-CARGO-WEIGHT-KG.                     
058700     COMPUTE WS-CARGO-VOLUME-M3 ROUNDED =                                 
058800         (PBT-LENGTH-CM * PBT-WIDTH-CM * PBT-HEIGHT-CM)                   
058900         / 1000000.                                                       
059000     MOVE WS-CARGO-VOLUME-M3 TO SR-CARGO-VOLUME-M3.                       
059100     MOVE PBT-DECLARED-VALUE TO SR-DECLARED-VALUE.                        
059200     MOVE PBT-CURRENCY TO SR-CURRENCY.                                    
059300     MOVE 'PENDING' TO SR-SHIPMENT-STATUS.                                
059400     MOVE SPACES TO SR-PREVIOUS-STATUS.                                   
059500     MOVE PBT-PICKUP-DATE TO SR-ESTIMATED-PICKUP-DATE.                    
059600     MOVE ZERO TO SR-ESTIMATED-DELIVERY-DATE                              
059700         SR-ACTUAL-DELIVERY-DATE.                                         
059800     MOVE PBT-ESTIMATED-PRICE TO SR-TOTAL-COST, SR-AMOUNT-DUE.            
059900     MOVE ZERO TO SR-AMOUNT-PAID.                                         
060000     MOVE 'UNPAID' TO SR-PAYMENT-STATUS.                                  
060100     PERFORM 270-RESERVE-SHIP-CAPACITY THRU 270-EXIT.                     
060200     MOVE SHIPMENT-RECORD TO SO-SHIPMENT-RECORD.                          
060300     WRITE SO-SHIPMENT-RECORD.                                            
060400     MOVE 'PENDING' TO TL-EVENT-STATUS.                                   
060500     MOVE 'PUBLIC BOOKING RECEIVED' TO TL-EVENT-DESCRIPTION.              
060600     MOVE 'WEB' TO TL-EVENT-SOURCE.                                       
060700     PERFORM 900-WRITE-TRACKING-EVENT THRU 900-W-EXIT.                    
060800     PERFORM 610-READ-PUBLIC-BOOKING THRU 610-EXIT.                       
060900 620-EXIT.                                                                
061000     EXIT.                                                                
061100 630-VALIDATE-PUBLIC-COUNTRIES.                                           
061200     SEARCH ALL WS-CO-ENTRY                                               
061300         AT END                                                           
061400             MOVE 'VALIDATE-COUNTRIES' TO WS-ERR-FUNCTION                 
061500             MOVE 'ORIGIN COUNTRY NOT ON FILE' TO WS-ERR-REASON           
061600             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
061700         WHEN WS-CO-CODE (WS-CO-IX) = PBT-ORIGIN-CODE                     
061800             CONTINUE                                                     
061900     END-SEARCH.                                                          
062000     SEARCH ALL WS-CO-ENTRY                                               
062100         AT END                                                           
062200             MOVE 'VALIDATE-COUNTRIES' TO WS-ERR-FUNCTION                 
062300             MOVE 'DEST COUNTRY NOT ON FILE' TO WS-ERR-REASON             
062400             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
062500         WHEN WS-CO-CODE (WS-CO-IX) = PBT-DEST-CODE                       
062600             CONTINUE                                                     
062700     END-SEARCH.                                                          
062800 630-EXIT.                                                                
062900     EXIT.                                                                
063000*                                                                         
063100*  640-RESOLVE-PUBLIC-SERVICE.  IF A SERVICE WAS SUPPLIED,                
063200*  USE IT; OTHERWISE TAKE THE FIRST ACTIVE SERVICE ROW.                   
063300 640-RESOLVE-PUBLIC-SERVICE.                                              
063400     IF PBT-SERVICE-ID NOT = ZERO                                         
063500         MOVE PBT-SERVICE-ID TO SR-SERVICE-ID                             
063600     ELSE                                                                 
063700         IF WS-SV-COUNT > ZERO                                            
063800             MOVE WS-SV-ID (1) TO SR-SERVICE-ID                           
063900         ELSE                                                             
064000             MOVE 'RESOLVE-SERVICE' TO WS-ERR-FUNCTION                    
064100             MOVE 'NO ACTIVE SERVICE ON FILE' TO WS-ERR-REASON            
064200             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
064300         END-IF                                                           
064400     END-IF.                                                              
064500 640-EXIT.                                                                
064600     EXIT.                                                                
064700*                                                                         
064800 900-WRITE-TRACKING-EVENT.                                                
064900     MOVE SR-SHIPMENT-ID TO TL-SHIPMENT-ID.                               
065000     MOVE WS-TODAY-DATE TO TL-EVENT-DATE.                                 
065100     WRITE TL-LOG-RECORD.                                                 
065200 900-W-EXIT.                                                              
065300     EXIT.                                                                
065400*                                                                         
065500*  900-CLOSE-UP.  REWRITES THE TRACKING-NUMBER CONTROL RECORD             
065600*  SO THE NEXT RUN PICKS UP WHERE THIS ONE LEFT OFF.                      
065700 900-CLOSE-UP.                                                            
065800     OPEN OUTPUT TRACKING-CTL-FILE.                                       
065900     MOVE WS-NEXT-SEQUENCE TO TC-LAST-SEQUENCE.                           
066000     WRITE TC-CONTROL-RECORD.                                             
066100     CLOSE TRACKING-CTL-FILE, TRACKING-LOG-FILE.                          
066200 900-EXIT.                                                                
066300     EXIT.                                                                
066400*                                                                         
066500*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
066600*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
066700*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
066800 9999-FATAL-ERROR-RTN.                                                    
066900     MOVE 'SHIPCONV' TO WS-ERR-PROG-ID.                                   
067000     DISPLAY WS-ERR-LINE.                                                 
067100     DISPLAY WS-ERR-LINE2.                                                
067200     MOVE +16 TO RETURN-CODE.                                             
067300     STOP RUN.                                                            
067400 9999-EXIT.                                                               
067500     EXIT.                                                                
