000100******************************************************************        
000200*  COUNTRY  --  ISO COUNTRY MASTER RECORD                                 
000300*  READ IN FULL INTO AN OCCURS TABLE AND SEARCHED ON CO-COUNTRY-          
000400*  CODE TO VALIDATE ORIGIN/DESTINATION ON QUOTES AND SHIPMENTS.           
000500*      CR-1183  DLR  04/19  ORIGINAL LAYOUT                               
000600******************************************************************        
000700 01  COUNTRY-RECORD.                                                      
000800     05  CO-COUNTRY-CODE             PIC X(02).                           
000900     05  CO-COUNTRY-NAME             PIC X(60).                           
001000     05  CO-ACTIVE-FLAG              PIC X(01).                           
001100         88  CO-IS-ACTIVE            VALUE 'Y'.                           
001200     05  FILLER                      PIC X(12).                           
