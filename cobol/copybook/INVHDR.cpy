000100******************************************************************        
000200*  INVHDR  --  INVOICE HEADER RECORD                                      
000300*  ONE ROW PER INVOICE.  IH-SUBTOTAL/IH-TOTAL-AMOUNT/IH-PAID-             
000400*  AMOUNT ARE RECOMPUTED BY INVBUILD EVERY TIME A LINE ITEM OR            
000500*  PAYMENT IS APPLIED -- NEVER INCREMENTED IN PLACE.                      
000600*      CR-1220  DLR  07/19  ORIGINAL LAYOUT                               
000700*      CR-1350  RGV  03/20  ADDED IH-INVOICE-NOTES FOR CANCEL RSN         
000800******************************************************************        
000900 01  INVOICE-RECORD.                                                      
001000     05  IH-INVOICE-ID               PIC X(36).                           
001100     05  IH-INVOICE-NUMBER           PIC X(20).                           
001200     05  IH-USER-ID                  PIC X(36).                           
001300     05  IH-SHIPMENT-ID              PIC X(36).                           
001400     05  IH-INVOICE-STATUS           PIC X(10).                           
001500         88  IH-STATUS-DRAFT          VALUE 'DRAFT'.                      
001600         88  IH-STATUS-SENT           VALUE 'SENT'.                       
001700         88  IH-STATUS-PAID           VALUE 'PAID'.                       
001800         88  IH-STATUS-PARTIAL        VALUE 'PARTIAL'.                    
001900         88  IH-STATUS-OVERDUE        VALUE 'OVERDUE'.                    
002000         88  IH-STATUS-CANCELLED      VALUE 'CANCELLED'.                  
002100         88  IH-STATUS-REFUNDED       VALUE 'REFUNDED'.                   
002200     05  IH-SUBTOTAL                 PIC S9(10)V99.                       
002300     05  IH-TAX-AMOUNT               PIC S9(10)V99.                       
002400     05  IH-TOTAL-AMOUNT             PIC S9(10)V99.                       
002500     05  IH-PAID-AMOUNT              PIC S9(10)V99.                       
002600     05  IH-ISSUE-DATE               PIC 9(08).                           
002700     05  IH-DUE-DATE                 PIC 9(08).                           
002800     05  IH-DUE-DATE-R REDEFINES                                          
002900         IH-DUE-DATE.                                                     
003000         10  IH-DUE-CCYY           PIC 9(04).                             
003100         10  IH-DUE-MM             PIC 9(02).                             
003200         10  IH-DUE-DD             PIC 9(02).                             
003300     05  IH-PAID-DATE               PIC 9(08).                            
003400     05  IH-INVOICE-NOTES           PIC X(100).                           
003500     05  FILLER                      PIC X(100).                          
