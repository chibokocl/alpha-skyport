000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    INVBUILD.                                                 
000300 AUTHOR.        D. L. RUIZ.                                               
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - BILLING.                        
000500 DATE-WRITTEN.  07/23/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENTIAL.                                             
000800******************************************************************        
000900*    FUNCTION = INVOICE MAINTENANCE.  APPLIES ONE OF FOUR INVOICE-        
001000*    ACTION TRANSACTIONS (CREATE/SEND/PAY/CANCEL) AGAINST THE             
001100*    INVOICE HEADER MASTER, APPENDING LINE ITEMS AND PAYMENTS TO          
001200*    THEIR OWN DETAIL FILES AS THEY ARRIVE.  SUBTOTAL/TOTAL-              
001300*    AMOUNT/PAID-AMOUNT ARE ALWAYS RECOMPUTED FROM THE DETAIL,            
001400*    NEVER CARRIED AS A RUNNING TOTAL.                                    
001500******************************************************************        
001600*    CHANGE LOG.                                                          
001700*    ----------                                                           
001800*    072389  DLR   CR-1220  ORIGINAL INVOICE BUILD PASS                   
001900*    072589  DLR   CR-1221  LINE ITEM / PAYMENT DETAIL FILES              
002000*    040198  WTS   CR-1598  Y2K - CCYYMMDD WINDOWING REVIEW               
002100*    031520  RGV   CR-1350  CANCEL REASON APPENDED TO NOTES               
002200*    091422  MPO   CR-2242  PAID-AMOUNT REBUILT, NOT INCREMENTED          
002300******************************************************************        
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SOURCE-COMPUTER.  IBM-370.                                               
002700 OBJECT-COMPUTER.  IBM-370.                                               
002800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
002900                                                                          
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT INVOICE-ACTION-TRAN ASSIGN TO INVTRAN                         
003300         ORGANIZATION IS SEQUENTIAL                                       
003400         FILE STATUS IS IA-STATUS.                                        
003500     SELECT INVOICE-MASTER-IN   ASSIGN TO INVOLD                          
003600         ORGANIZATION IS SEQUENTIAL                                       
003700         FILE STATUS IS II-STATUS.                                        
003800     SELECT INVOICE-MASTER-OUT  ASSIGN TO INVNEW                          
003900         ORGANIZATION IS SEQUENTIAL                                       
004000         FILE STATUS IS IM-STATUS.                                        
004100     SELECT LINE-ITEM-FILE      ASSIGN TO INVLINES                        
004200         ORGANIZATION IS SEQUENTIAL                                       
004300         FILE STATUS IS LI-STATUS.                                        
004400     SELECT PAYMENT-DETAIL-FILE ASSIGN TO INVPAYS                         
004500         ORGANIZATION IS SEQUENTIAL                                       
004600         FILE STATUS IS PD-STATUS.                                        
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000*                                                                         
005100*  EACH TRAN RECORD CARRIES THE ACTION CODE PLUS ALL FIELDS               
005200*  RELEVANT TO THAT ACTION; UNUSED FIELDS ARE SPACES/ZEROS.               
005300 FD  INVOICE-ACTION-TRAN                                                  
005400     LABEL RECORDS ARE STANDARD                                           
005500     RECORDING MODE IS F.                                                 
005600     01  IA-TRAN-RECORD.                                                  
005700         05  IA-ACTION-CODE             PIC X(01).                        
005800             88  IA-ACTION-CREATE       VALUE 'C'.                        
005900             88  IA-ACTION-ADD-LINE     VALUE 'L'.                        
006000             88  IA-ACTION-SEND         VALUE 'S'.                        
006100             88  IA-ACTION-PAY          VALUE 'P'.                        
006200             88  IA-ACTION-CANCEL       VALUE 'X'.                        
006300         05  IA-INVOICE-ID              PIC X(36).                        
006400         05  IA-INVOICE-NUMBER          PIC X(20).                        
006500         05  IA-USER-ID                 PIC X(36).                        
006600         05  IA-SHIPMENT-ID             PIC X(36).                        
006700         05  IA-LINE-DESCRIPTION        PIC X(100).                       
006800         05  IA-LINE-QUANTITY           PIC S9(8)V99.                     
006900         05  IA-LINE-UNIT-PRICE         PIC S9(10)V99.                    
007000         05  IA-TAX-AMOUNT              PIC S9(10)V99.                    
007100         05  IA-DUE-DATE                PIC 9(08).                        
007200         05  IA-PAYMENT-AMOUNT          PIC S9(10)V99.                    
007300         05  IA-PAYMENT-DATE            PIC 9(08).                        
007400         05  IA-CANCEL-REASON           PIC X(60).                        
007500         05  FILLER                     PIC X(09).                        
007600 FD  INVOICE-MASTER-IN                                                    
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORDING MODE IS F.                                                 
007900     COPY INVHDR.                                                         
008000 FD  INVOICE-MASTER-OUT                                                   
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORDING MODE IS F.                                                 
008300     01  IM-INVOICE-RECORD          PIC X(250).                           
008400 FD  LINE-ITEM-FILE                                                       
008500     LABEL RECORDS ARE STANDARD                                           
008600     RECORDING MODE IS F.                                                 
008700     COPY INVLINE.                                                        
008800 FD  PAYMENT-DETAIL-FILE                                                  
008900     LABEL RECORDS ARE STANDARD                                           
009000     RECORDING MODE IS F.                                                 
009100     COPY INVPAY.                                                         
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400*                                                                         
009500*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
009600*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
009700 77  IA-STATUS                  PIC X(02).                                
009800         88  IA-OK                  VALUE '00'.                           
009900         88  IA-EOF                 VALUE '10'.                           
010000 77  II-STATUS                  PIC X(02).                                
010100         88  II-OK                  VALUE '00'.                           
010200         88  II-EOF                 VALUE '10'.                           
010300 77  IM-STATUS                  PIC X(02).                                
010400         88  IM-OK                  VALUE '00'.                           
010500 77  LI-STATUS                  PIC X(02).                                
010600         88  LI-OK                  VALUE '00'.                           
010700 77  PD-STATUS                  PIC X(02).                                
010800         88  PD-OK                  VALUE '00'.                           
010900*                                                                         
011000 77  WS-TODAY-DATE              PIC 9(08).                                
011100 77  WS-TODAY-DATE-R            REDEFINES                                 
011200     WS-TODAY-DATE               PIC X(08).                               
011300 77  WS-EOF-SWITCH              PIC X(01).                                
011400 77  WS-EOF-SWITCH-R            REDEFINES                                 
011500     WS-EOF-SWITCH               PIC X(01).                               
011600         88  WS-ALL-DONE             VALUE 'Y'.                           
011700 77  WS-NEW-LINE-TOTAL          PIC S9(10)V99.                            
011800 77  WS-NEW-LINE-TOTAL-R        REDEFINES                                 
011900     WS-NEW-LINE-TOTAL           PIC X(13).                               
012000 77  WS-INVOICE-COUNT           PIC S9(7) COMP VALUE ZERO.                
012100 77  WS-NOTES-BUILD             PIC X(100).                               
012200*                                                                         
012300*  710-RECOMPUTE-PAID-AMOUNT REBUILDS IH-PAID-AMOUNT FROM                 
012400*  SCRATCH EVERY TIME A PAYMENT IS RECORDED, RATHER THAN                  
012500*  INCREMENTING IT -- WS-CARRY-FORWARD-PAID HOLDS WHATEVER                
012600*  WAS ALREADY PAID COMING INTO THIS RUN (FROM THE OLD                    
012700*  MASTER) AND WS-PAY-TABLE HOLDS EACH PAYMENT RECORDED                   
012800*  AGAINST THIS INVOICE SO FAR THIS RUN; THE TWO ARE SUMMED               
012900*  FRESH EACH TIME RATHER THAN CARRIED AS A RUNNING TOTAL.                
013000 77  WS-CARRY-FORWARD-PAID      PIC S9(10)V99.                            
013100 77  WS-PAY-COUNT               PIC S9(4) COMP VALUE ZERO.                
013200 77  WS-PAY-IX                  PIC S9(4) COMP.                           
013300 01  WS-PAY-TABLE.                                                        
013400     05  WS-PAY-AMOUNT OCCURS 50 TIMES                                    
013500         PIC S9(10)V99.                                                   
013600     05  FILLER                     PIC X(10).                            
013700*                                                                         
013800 01  WS-ERR-LINE.                                                         
013900     05  FILLER                  PIC X(23) VALUE                          
014000         '*** ABEND *** PGM: '.                                           
014100     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
014200     05  FILLER                  PIC X(16) VALUE                          
014300         ' LAST FUNCTION: '.                                              
014400     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
014500 01  WS-ERR-LINE2.                                                        
014600     05  FILLER                  PIC X(10) VALUE                          
014700         ' REASON: '.                                                     
014800     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
014900                                                                          
015000 PROCEDURE DIVISION.                                                      
015100*                                                                         
015200 000-MAIN-LINE.                                                           
015300     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
015400     OPEN OUTPUT LINE-ITEM-FILE, PAYMENT-DETAIL-FILE.                     
015500     PERFORM 400-INVOICE-UPDATE-PASS THRU 400-EXIT.                       
015600     CLOSE LINE-ITEM-FILE, PAYMENT-DETAIL-FILE.                           
015700     DISPLAY 'INVBUILD - INVOICES PROCESSED: ' WS-INVOICE-COUNT.          
015800     STOP RUN.                                                            
015900*                                                                         
016000*  400-INVOICE-UPDATE-PASS.  OLD-MASTER/TRANSACTION MERGE,                
016100*  PRESORTED BY INVOICE-ID.  A CREATE ACTION HAS NO MATCHING              
016200*  MASTER RECORD AND IS WRITTEN AS A BRAND-NEW INVOICE HEADER;            
016300*  EVERY OTHER ACTION REQUIRES A MASTER MATCH AND MAY BE                  
016400*  REPEATED SEVERAL TIMES FOR THE SAME INVOICE (E.G. SEVERAL              
016500*  ADD-LINE ACTIONS BEFORE THE INVOICE IS SENT).                          
016600 400-INVOICE-UPDATE-PASS.                                                 
016700     OPEN INPUT INVOICE-MASTER-IN, INVOICE-ACTION-TRAN.                   
016800     OPEN OUTPUT INVOICE-MASTER-OUT.                                      
016900     MOVE 'N' TO WS-EOF-SWITCH.                                           
017000     PERFORM 410-READ-INV-MASTER THRU 410-EXIT.                           
017100     PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT.                          
017200     PERFORM 430-PROCESS-ONE-KEY THRU 430-EXIT                            
017300     UNTIL WS-ALL-DONE.                                                   
017400     CLOSE INVOICE-MASTER-IN, INVOICE-ACTION-TRAN                         
017500         INVOICE-MASTER-OUT.                                              
017600 400-EXIT.                                                                
017700     EXIT.                                                                
017800 410-READ-INV-MASTER.                                                     
017900     READ INVOICE-MASTER-IN                                               
018000         AT END                                                           
018100             SET II-EOF TO TRUE                                           
018200             MOVE HIGH-VALUES TO IH-INVOICE-ID                            
018300     END-READ.                                                            
018400 410-EXIT.                                                                
018500     EXIT.                                                                
018600 420-READ-ACTION-TRAN.                                                    
018700     READ INVOICE-ACTION-TRAN                                             
018800         AT END                                                           
018900             SET IA-EOF TO TRUE                                           
019000     END-READ.                                                            
019100 420-EXIT.                                                                
019200     EXIT.                                                                
019300 430-PROCESS-ONE-KEY.                                                     
019400     IF NOT IA-EOF                                                        
019500         AND (II-EOF OR IA-INVOICE-ID < IH-INVOICE-ID)                    
019600     AND IA-ACTION-CREATE                                                 
019700         PERFORM 440-CREATE-INVOICE THRU 440-EXIT                         
019800         PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT                       
019900     ELSE                                                                 
020000         IF II-EOF                                                        
020100             SET WS-ALL-DONE TO TRUE                                      
020200         ELSE                                                             
020300             PERFORM 445-BEGIN-EXISTING-INVOICE THRU 445-EXIT             
020400             PERFORM 450-APPLY-ONE-ACTION THRU 450-EXIT                   
020500             UNTIL IA-EOF                                                 
020600             OR IA-INVOICE-ID NOT = IH-INVOICE-ID                         
020700             MOVE INVOICE-RECORD TO IM-INVOICE-RECORD                     
020800             WRITE IM-INVOICE-RECORD                                      
020900             PERFORM 410-READ-INV-MASTER THRU 410-EXIT                    
021000         END-IF                                                           
021100     END-IF.                                                              
021200 430-EXIT.                                                                
021300     EXIT.                                                                
021400*                                                                         
021500*  445-BEGIN-EXISTING-INVOICE.  CAPTURES WHATEVER WAS ALREADY             
021600*  PAID COMING INTO THIS RUN AND CLEARS THE THIS-RUN PAYMENT              
021700*  TABLE BEFORE ANY ACTIONS ARE APPLIED AGAINST THIS MASTER               
021800*  RECORD.                                                                
021900 445-BEGIN-EXISTING-INVOICE.                                              
022000     MOVE IH-PAID-AMOUNT TO WS-CARRY-FORWARD-PAID.                        
022100     MOVE ZERO TO WS-PAY-COUNT.                                           
022200 445-EXIT.                                                                
022300     EXIT.                                                                
022400*                                                                         
022500 440-CREATE-INVOICE.                                                      
022600     ADD 1 TO WS-INVOICE-COUNT.                                           
022700     MOVE SPACES TO INVOICE-RECORD.                                       
022800     MOVE IA-INVOICE-ID TO IH-INVOICE-ID.                                 
022900     MOVE IA-INVOICE-NUMBER TO IH-INVOICE-NUMBER.                         
023000     MOVE IA-USER-ID TO IH-USER-ID.                                       
023100     MOVE IA-SHIPMENT-ID TO IH-SHIPMENT-ID.                               
023200     SET IH-STATUS-DRAFT TO TRUE.                                         
023300     MOVE ZERO TO IH-SUBTOTAL.                                            
023400     MOVE ZERO TO IH-TAX-AMOUNT.                                          
023500     MOVE ZERO TO IH-TOTAL-AMOUNT.                                        
023600     MOVE ZERO TO IH-PAID-AMOUNT.                                         
023700     MOVE ZERO TO WS-CARRY-FORWARD-PAID.                                  
023800     MOVE ZERO TO WS-PAY-COUNT.                                           
023900     MOVE WS-TODAY-DATE TO IH-ISSUE-DATE.                                 
024000     MOVE IA-DUE-DATE TO IH-DUE-DATE.                                     
024100     MOVE ZERO TO IH-PAID-DATE.                                           
024200     MOVE SPACES TO IH-INVOICE-NOTES.                                     
024300     IF IA-LINE-DESCRIPTION NOT = SPACES                                  
024400         PERFORM 500-ADD-LINE-ITEM THRU 500-EXIT                          
024500     END-IF.                                                              
024600     MOVE INVOICE-RECORD TO IM-INVOICE-RECORD.                            
024700     WRITE IM-INVOICE-RECORD.                                             
024800 440-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 450-APPLY-ONE-ACTION.                                                    
025200     ADD 1 TO WS-INVOICE-COUNT.                                           
025300     EVALUATE TRUE                                                        
025400         WHEN IA-ACTION-ADD-LINE                                          
025500         PERFORM 500-ADD-LINE-ITEM THRU 500-EXIT                          
025600         WHEN IA-ACTION-SEND                                              
025700         PERFORM 600-SEND-INVOICE THRU 600-EXIT                           
025800         WHEN IA-ACTION-PAY                                               
025900         PERFORM 700-RECORD-PAYMENT THRU 700-EXIT                         
026000         WHEN IA-ACTION-CANCEL                                            
026100         PERFORM 800-CANCEL-INVOICE THRU 800-EXIT                         
026200         WHEN OTHER                                                       
026300             MOVE '450-APPLY-ONE-ACTION' TO WS-ERR-FUNCTION               
026400             MOVE 'UNKNOWN INVOICE ACTION CODE' TO WS-ERR-REASON          
026500             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
026600     END-EVALUATE.                                                        
026700     PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT.                          
026800 450-EXIT.                                                                
026900     EXIT.                                                                
027000*                                                                         
027100*  500-ADD-LINE-ITEM.  IL-LINE-TOTAL = IL-UNIT-PRICE TIMES                
027200*  IL-QUANTITY.  QUANTITY DEFAULTS TO 1.00 WHEN THE TRAN                  
027300*  CARRIES ZERO (NO QUANTITY SUPPLIED).                                   
027400 500-ADD-LINE-ITEM.                                                       
027500     MOVE SPACES TO INVOICE-LINE-ITEM-RECORD.                             
027600     MOVE IA-INVOICE-ID TO IL-INVOICE-ID.                                 
027700     MOVE IA-LINE-DESCRIPTION TO IL-DESCRIPTION.                          
027800     IF IA-LINE-QUANTITY = ZERO                                           
027900         MOVE 1.00 TO IL-QUANTITY                                         
028000     ELSE                                                                 
028100         MOVE IA-LINE-QUANTITY TO IL-QUANTITY                             
028200     END-IF.                                                              
028300     MOVE IA-LINE-UNIT-PRICE TO IL-UNIT-PRICE.                            
028400     COMPUTE WS-NEW-LINE-TOTAL ROUNDED =                                  
028500         IL-UNIT-PRICE * IL-QUANTITY.                                     
028600     MOVE WS-NEW-LINE-TOTAL TO IL-LINE-TOTAL.                             
028700     WRITE INVOICE-LINE-ITEM-RECORD.                                      
028800     IF IA-TAX-AMOUNT NOT = ZERO                                          
028900         MOVE IA-TAX-AMOUNT TO IH-TAX-AMOUNT                              
029000     END-IF.                                                              
029100     COMPUTE IH-SUBTOTAL ROUNDED =                                        
029200         IH-SUBTOTAL + IL-LINE-TOTAL.                                     
029300     COMPUTE IH-TOTAL-AMOUNT ROUNDED =                                    
029400         IH-SUBTOTAL + IH-TAX-AMOUNT.                                     
029500 500-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 600-SEND-INVOICE.                                                        
029900     IF NOT IH-STATUS-DRAFT                                               
030000         MOVE '600-SEND-INVOICE' TO WS-ERR-FUNCTION                       
030100         MOVE 'INVOICE NOT IN DRAFT STATUS' TO WS-ERR-REASON              
030200         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
030300     END-IF.                                                              
030400     SET IH-STATUS-SENT TO TRUE.                                          
030500 600-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800*  700-RECORD-PAYMENT.  WRITES THE PAYMENT DETAIL RECORD, THEN            
030900*  REBUILDS IH-PAID-AMOUNT FROM SCRATCH VIA 710-RECOMPUTE-                
031000*  PAID-AMOUNT -- NEVER INCREMENTED IN PLACE.  THE PAYMENT                
031100*  DETAIL FILE CARRIES THE FULL AUDIT TRAIL FOR ANY LATER                 
031200*  RECONCILIATION.                                                        
031300 700-RECORD-PAYMENT.                                                      
031400     IF IH-STATUS-CANCELLED OR IH-STATUS-REFUNDED                         
031500         MOVE '700-RECORD-PAYMENT' TO WS-ERR-FUNCTION                     
031600         MOVE 'INVOICE CANCELLED OR REFUNDED' TO WS-ERR-REASON            
031700         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
031800     END-IF.                                                              
031900     IF WS-PAY-COUNT >= 50                                                
032000         MOVE '700-RECORD-PAYMENT' TO WS-ERR-FUNCTION                     
032100         MOVE 'PAYMENT TABLE FULL FOR THIS INVOICE' TO                    
032200             WS-ERR-REASON                                                
032300         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
032400     END-IF.                                                              
032500     MOVE SPACES TO PAYMENT-RECORD.                                       
032600     MOVE IA-INVOICE-ID TO IP-INVOICE-ID.                                 
032700     MOVE IA-PAYMENT-AMOUNT TO IP-AMOUNT.                                 
032800     MOVE IA-PAYMENT-DATE TO IP-PAYMENT-DATE.                             
032900     SET IP-STATUS-COMPLETED TO TRUE.                                     
033000     WRITE PAYMENT-RECORD.                                                
033100     ADD 1 TO WS-PAY-COUNT.                                               
033200     MOVE IA-PAYMENT-AMOUNT TO WS-PAY-AMOUNT (WS-PAY-COUNT).              
033300     PERFORM 710-RECOMPUTE-PAID-AMOUNT THRU 710-EXIT.                     
033400     IF IH-PAID-AMOUNT >= IH-TOTAL-AMOUNT                                 
033500         SET IH-STATUS-PAID TO TRUE                                       
033600         MOVE IA-PAYMENT-DATE TO IH-PAID-DATE                             
033700     ELSE                                                                 
033800         IF IH-PAID-AMOUNT > ZERO                                         
033900             SET IH-STATUS-PARTIAL TO TRUE                                
034000         END-IF                                                           
034100     END-IF.                                                              
034200 700-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500*  710-RECOMPUTE-PAID-AMOUNT.  SUMS WS-CARRY-FORWARD-PAID (SET            
034600*  BY 445-BEGIN-EXISTING-INVOICE OR ZEROED BY 440-CREATE-                 
034700*  INVOICE) AND EVERY PAYMENT RECORDED AGAINST THIS INVOICE               
034800*  SO FAR THIS RUN -- IH-PAID-AMOUNT IS ALWAYS REBUILT FRESH,             
034900*  NOT INCREMENTED.                                                       
035000 710-RECOMPUTE-PAID-AMOUNT.                                               
035100     MOVE WS-CARRY-FORWARD-PAID TO IH-PAID-AMOUNT.                        
035200     IF WS-PAY-COUNT = 0                                                  
035300         GO TO 710-EXIT                                                   
035400     END-IF.                                                              
035500     PERFORM 720-SUM-ONE-PAYMENT THRU 720-EXIT                            
035600         VARYING WS-PAY-IX FROM 1 BY 1                                    
035700         UNTIL WS-PAY-IX > WS-PAY-COUNT.                                  
035800 710-EXIT.                                                                
035900     EXIT.                                                                
036000 720-SUM-ONE-PAYMENT.                                                     
036100     COMPUTE IH-PAID-AMOUNT ROUNDED =                                     
036200         IH-PAID-AMOUNT + WS-PAY-AMOUNT (WS-PAY-IX).                      
036300 720-EXIT.                                                                
036400     EXIT.                                                                
036500*                                                                         
036600 800-CANCEL-INVOICE.                                                      
036700     IF IH-STATUS-PAID                                                    
036800         MOVE '800-CANCEL-INVOICE' TO WS-ERR-FUNCTION                     
036900         MOVE 'INVOICE ALREADY PAID' TO WS-ERR-REASON                     
037000         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
037100     END-IF.                                                              
037200     SET IH-STATUS-CANCELLED TO TRUE.                                     
037300     MOVE SPACES TO WS-NOTES-BUILD.                                       
037400     STRING IH-INVOICE-NOTES DELIMITED BY SIZE                            
037500         ' - CANCELLED: ' DELIMITED BY SIZE                               
037600         IA-CANCEL-REASON DELIMITED BY SIZE                               
037700         INTO WS-NOTES-BUILD                                              
037800     END-STRING.                                                          
037900     MOVE WS-NOTES-BUILD TO IH-INVOICE-NOTES.                             
038000 800-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
038400*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
038500*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
038600 9999-FATAL-ERROR-RTN.                                                    
038700     MOVE 'INVBUILD' TO WS-ERR-PROG-ID.                                   
038800     DISPLAY WS-ERR-LINE.                                                 
038900     DISPLAY WS-ERR-LINE2.                                                
039000     MOVE +16 TO RETURN-CODE.                                             
039100     STOP RUN.                                                            
039200 9999-EXIT.                                                               
039300     EXIT.                                                                
