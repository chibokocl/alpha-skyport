000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RATECALC.                                                 
000300 AUTHOR.        D. LOWREY.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - RATING.                         
000500 DATE-WRITTEN.  04/12/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = RATES ONE SHIPMENT.  COMPUTES VOLUMETRIC WEIGHT           
001000*    AND CHARGEABLE WEIGHT FROM THE CARGO DIMENSIONS, THEN WALKS          
001100*    THE PRICING RULE TABLE (ACTIVE RULES ONLY, HIGHEST PRIORITY          
001200*    FIRST) ACCUMULATING A BASE PRICE, FLAT SURCHARGES AND A              
001300*    MULTIPLIER FACTOR.  RETURNS THE FINAL RATED PRICE.                   
001400*                                                                         
001500*    CALLED BY = SHIPCONV (PUBLIC WALK-UP BOOKING ESTIMATE).              
001600*                                                                         
001700*    LINKAGE  = LK-RATE-REQUEST, LK-RATE-RESULT, LK-RETURN-CODE.          
001800******************************************************************        
001900*    CHANGE LOG.                                                          
002000*    ----------                                                           
002100*    041289  DLR   CR-1190  ORIGINAL RATING ENGINE                        
002200*    091193  DLR   CR-1402  ADDED SET-PRICE AND MULTIPLIER TYPES          
002300*    022698  WTS   CR-1587  Y2K - CCYYMMDD DATE WINDOWING REVIEW          
002400*    061501  RGV   CR-1699  FALLBACK BASE PRICE WHEN NO RULE HITS         
002500*    101507  KAM   CR-1844  RAISED RULE TABLE SIZE TO 200 ENTRIES         
002600*    091714  MPO   CR-2241  ORIGIN/DEST RULE MATCH NOW CASE FOLDED        
002700******************************************************************        
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER.  IBM-370.                                               
003100 OBJECT-COMPUTER.  IBM-370.                                               
003200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003300                                                                          
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT PRICE-RULE-FILE  ASSIGN TO PRCRULES                           
003700         ORGANIZATION IS SEQUENTIAL                                       
003800         FILE STATUS IS PRF-STATUS.                                       
003900                                                                          
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  PRICE-RULE-FILE                                                      
004300     LABEL RECORDS ARE STANDARD                                           
004400     RECORDING MODE IS F.                                                 
004500     COPY PRICRULE.                                                       
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800*                                                                         
004900*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEM PER                 
005000*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
005100 77  PRF-STATUS              PIC X(02).                                   
005200         88  PRF-OK               VALUE '00'.                             
005300         88  PRF-EOF              VALUE '10'.                             
005400*                                                                         
005500*  PRICING RULE TABLE.  LOADED ONCE PER CALL FROM PRICE-RULE-             
005600*  FILE, ACTIVE ROWS ONLY, THEN ARRANGED HIGH PRIORITY FIRST              
005700*  BY THE INSERTION SORT IN 600-SORT-RULE-TABLE.  THE RUNNING             
005800*  COUNT IS A STANDALONE 77-LEVEL ITEM; THE OCCURS TABLE ITSELF           
005900*  MUST STAY GROUPED UNDER A 01.                                          
006000 77  WS-RULE-COUNT           PIC S9(4) COMP VALUE ZERO.                   
006100 01  WS-RULE-TABLE.                                                       
006200     05  WS-RULE-ENTRY OCCURS 0 TO 200 TIMES                              
006300         DEPENDING ON WS-RULE-COUNT                                       
006400         INDEXED BY WS-RULE-IX.                                           
006500         10  WS-RULE-TYPE          PIC X(16).                             
006600         10  WS-RULE-VALUE         PIC S9(10)V99.                         
006700         10  WS-RULE-PRIORITY      PIC S9(05).                            
006800*    WS-RULE-PRIORITY-X IS A PRINT/DISPLAY VIEW OF THE SAME               
006900*    PRIORITY SLOT, USED WHEN THE VALUE IS SHOWN ON A TRACE               
007000*    DISPLAY RATHER THAN COMPARED.                                        
007100         10  WS-RULE-PRIORITY-X    REDEFINES                              
007200             WS-RULE-PRIORITY         PIC X(05).                          
007300         10  WS-RULE-ORIGIN        PIC X(02).                             
007400         10  WS-RULE-DEST          PIC X(02).                             
007500         10  FILLER                PIC X(04).                             
007600*                                                                         
007700*  WORK AREAS FOR THE INSERTION SORT (ADAPTED FROM THE SHOP'S             
007800*  STANDARD ADSORT INSERTION-SORT ROUTINE).  THE TWO SUBSCRIPTS           
007900*  ARE STANDALONE 77-LEVEL ITEMS; THE HOLD ENTRY MUST STAY                
008000*  GROUPED UNDER A 01 FOR ITS SUBORDINATE BREAKDOWN.                      
008100 77  WS-MOVE-FROM            PIC S9(4) COMP.                              
008200 77  WS-INSERT-TO            PIC S9(4) COMP.                              
008300 01  WS-HOLD-ENTRY.                                                       
008400     05  WS-HOLD-TYPE        PIC X(16).                                   
008500     05  WS-HOLD-VALUE       PIC S9(10)V99.                               
008600     05  WS-HOLD-PRIORITY    PIC S9(05).                                  
008700     05  WS-HOLD-PRIORITY-X  REDEFINES                                    
008800         WS-HOLD-PRIORITY    PIC X(05).                                   
008900     05  WS-HOLD-ORIGIN      PIC X(02).                                   
009000     05  WS-HOLD-DEST        PIC X(02).                                   
009100     05  FILLER              PIC X(04).                                   
009200*                                                                         
009300*  RATING WORK FIELDS.  STANDALONE 77-LEVEL ITEMS PER SHOP                
009400*  CONVENTION, NOT GROUPED UNDER A 01.                                    
009500 77  WS-VOLUME-CM3           PIC S9(13)V9(4) COMP-3.                      
009600 77  WS-VOLUMETRIC-WEIGHT    PIC S9(7)V99 COMP-3.                         
009700 77  WS-CHARGEABLE-WEIGHT    PIC S9(7)V99.                                
009800 77  WS-BASE-PRICE           PIC S9(10)V99.                               
009900 77  WS-SURCHARGES           PIC S9(10)V99.                               
010000 77  WS-MULTIPLIER-FACTOR    PIC S9(3)V9(4).                              
010100 77  WS-FINAL-PRICE          PIC S9(10)V99.                               
010200 77  WS-RULE-MATCHES         PIC X(01).                                   
010300         88  WS-RULE-DOES-MATCH  VALUE 'Y'.                               
010400*                                                                         
010500*  CASE-FOLDED COPIES OF THE ORIGIN/DEST CODES COMPARED IN                
010600*  210-APPLY-ONE-RULE -- A RULE'S ORIGIN/DEST IS A MATCH                  
010700*  REGARDLESS OF THE CASE THE CODE ARRIVED IN ON EITHER SIDE.             
010800 77  WS-FOLD-RULE-ORIGIN     PIC X(02).                                   
010900 77  WS-FOLD-RULE-DEST       PIC X(02).                                   
011000 77  WS-FOLD-REQ-ORIGIN      PIC X(02).                                   
011100 77  WS-FOLD-REQ-DEST        PIC X(02).                                   
011200                                                                          
011300 01  WS-ERR-LINE.                                                         
011400     05  FILLER                  PIC X(23) VALUE                          
011500         '*** ABEND *** PGM: '.                                           
011600     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
011700     05  FILLER                  PIC X(16) VALUE                          
011800         ' LAST FUNCTION: '.                                              
011900     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
012000 01  WS-ERR-LINE2.                                                        
012100     05  FILLER                  PIC X(10) VALUE                          
012200         ' REASON: '.                                                     
012300     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
012400                                                                          
012500 LINKAGE SECTION.                                                         
012600 01  LK-RATE-REQUEST.                                                     
012700     05  LK-REQ-LENGTH-CM        PIC S9(7)V99.                            
012800     05  LK-REQ-WIDTH-CM         PIC S9(7)V99.                            
012900     05  LK-REQ-HEIGHT-CM        PIC S9(7)V99.                            
013000     05  LK-REQ-ACTUAL-WEIGHT    PIC S9(7)V99.                            
013100*    LK-REQ-LANE-CODE IS THE ORIGIN/DEST PAIR TAKEN TOGETHER,             
013200*    USED WHEN THE CALLER LOGS THE LANE ON ONE DISPLAY LINE.              
013300     05  LK-REQ-LANE.                                                     
013400         10  LK-REQ-ORIGIN-CODE  PIC X(02).                               
013500         10  LK-REQ-DEST-CODE    PIC X(02).                               
013600     05  LK-REQ-LANE-CODE         REDEFINES                               
013700         LK-REQ-LANE              PIC X(04).                              
013800     05  FILLER                  PIC X(08).                               
013900 01  LK-RATE-RESULT.                                                      
014000     05  LK-RES-CHARGE-WEIGHT    PIC S9(7)V99.                            
014100     05  LK-RES-FINAL-PRICE      PIC S9(10)V99.                           
014200     05  FILLER                  PIC X(08).                               
014300 01  LK-RETURN-CODE              PIC S9(4) COMP.                          
014400                                                                          
014500 PROCEDURE DIVISION USING LK-RATE-REQUEST,                                
014600     LK-RATE-RESULT, LK-RETURN-CODE.                                      
014700*                                                                         
014800 000-MAIN-LINE.                                                           
014900     PERFORM 100-COMPUTE-CHARGE-WEIGHT THRU 100-EXIT.                     
015000     PERFORM 500-LOAD-RULE-TABLE THRU 500-EXIT.                           
015100     IF WS-RULE-COUNT > 1                                                 
015200         PERFORM 600-SORT-RULE-TABLE THRU 600-EXIT                        
015300     END-IF.                                                              
015400     PERFORM 200-APPLY-RULE-TABLE THRU 200-EXIT.                          
015500     PERFORM 300-APPLY-FALLBACK THRU 300-EXIT.                            
015600     PERFORM 400-COMPUTE-FINAL-PRICE THRU 400-EXIT.                       
015700     MOVE WS-CHARGEABLE-WEIGHT TO LK-RES-CHARGE-WEIGHT.                   
015800     MOVE WS-FINAL-PRICE TO LK-RES-FINAL-PRICE.                           
015900     MOVE ZERO TO LK-RETURN-CODE.                                         
016000     GOBACK.                                                              
016100 000-EXIT.                                                                
016200     EXIT.                                                                
016300*                                                                         
016400*  100-COMPUTE-CHARGE-WEIGHT.  VOLUMETRIC WEIGHT USES THE IATA            
016500*  AIR-FREIGHT DIVISOR OF 6000.  CHARGEABLE WEIGHT IS THE                 
016600*  GREATER OF ACTUAL AND VOLUMETRIC WEIGHT.                               
016700 100-COMPUTE-CHARGE-WEIGHT.                                               
016800     COMPUTE WS-VOLUME-CM3 =                                              
016900         LK-REQ-LENGTH-CM * LK-REQ-WIDTH-CM * LK-REQ-HEIGHT-CM.           
017000     COMPUTE WS-VOLUMETRIC-WEIGHT ROUNDED =                               
017100         WS-VOLUME-CM3 / 6000.                                            
017200     IF LK-REQ-ACTUAL-WEIGHT >= WS-VOLUMETRIC-WEIGHT                      
017300         MOVE LK-REQ-ACTUAL-WEIGHT TO WS-CHARGEABLE-WEIGHT                
017400     ELSE                                                                 
017500         MOVE WS-VOLUMETRIC-WEIGHT TO WS-CHARGEABLE-WEIGHT                
017600     END-IF.                                                              
017700 100-EXIT.                                                                
017800     EXIT.                                                                
017900*                                                                         
018000*  500-LOAD-RULE-TABLE.  READS THE FULL PRICING RULE FILE AND             
018100*  KEEPS ONLY THE ACTIVE ROWS -- INACTIVE RULES NEVER ENTER THE           
018200*  TABLE AND SO CANNOT BE APPLIED BELOW.                                  
018300 500-LOAD-RULE-TABLE.                                                     
018400     MOVE ZERO TO WS-RULE-COUNT.                                          
018500     OPEN INPUT PRICE-RULE-FILE.                                          
018600     IF NOT PRF-OK                                                        
018700         MOVE 'OPEN PRICE-RULE-FILE' TO WS-ERR-FUNCTION                   
018800         MOVE PRF-STATUS TO WS-ERR-REASON                                 
018900         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
019000     END-IF.                                                              
019100     PERFORM 510-READ-RULE-REC THRU 510-EXIT.                             
019200     PERFORM 520-BUILD-RULE-ENTRY THRU 520-EXIT                           
019300     UNTIL PRF-EOF.                                                       
019400     CLOSE PRICE-RULE-FILE.                                               
019500 500-EXIT.                                                                
019600     EXIT.                                                                
019700 510-READ-RULE-REC.                                                       
019800     READ PRICE-RULE-FILE                                                 
019900         AT END                                                           
020000             SET PRF-EOF TO TRUE                                          
020100     END-READ.                                                            
020200 510-EXIT.                                                                
020300     EXIT.                                                                
020400 520-BUILD-RULE-ENTRY.                                                    
020500     IF PR-IS-ACTIVE AND WS-RULE-COUNT < 200                              
020600         ADD 1 TO WS-RULE-COUNT                                           
020700         MOVE PR-ADJUSTMENT-TYPE TO                                       
020800             WS-RULE-TYPE (WS-RULE-COUNT)                                 
020900         MOVE PR-ADJUSTMENT-VALUE TO                                      
021000             WS-RULE-VALUE (WS-RULE-COUNT)                                
021100         MOVE PR-PRIORITY TO                                              
021200             WS-RULE-PRIORITY (WS-RULE-COUNT)                             
021300         MOVE PR-COND-ORIGIN-CODE TO                                      
021400             WS-RULE-ORIGIN (WS-RULE-COUNT)                               
021500         MOVE PR-COND-DEST-CODE TO                                        
021600             WS-RULE-DEST (WS-RULE-COUNT)                                 
021700     END-IF.                                                              
021800     PERFORM 510-READ-RULE-REC THRU 510-EXIT.                             
021900 520-EXIT.                                                                
022000     EXIT.                                                                
022100*                                                                         
022200*  600-SORT-RULE-TABLE.  IN-PLACE INSERTION SORT, HIGH PRIORITY           
022300*  FIRST, ADAPTED FROM THE SHOP'S STANDARD ARRAY-SORT ROUTINE             
022400*  (SAME SHIFT-AND-INSERT LOGIC, DESCENDING INSTEAD OF ASCENDING).        
022500 600-SORT-RULE-TABLE.                                                     
022600     PERFORM 605-SORT-ONE-PASS THRU 605-EXIT                              
022700         VARYING WS-MOVE-FROM FROM 2 BY 1                                 
022800         UNTIL WS-MOVE-FROM > WS-RULE-COUNT.                              
022900 600-EXIT.                                                                
023000     EXIT.                                                                
023100*                                                                         
023200*  605-SORT-ONE-PASS.  LIFTS ONE ENTRY OUT, OPENS A HOLE BY               
023300*  SHIFTING LOWER-PRIORITY ENTRIES DOWN, THEN DROPS THE LIFTED            
023400*  ENTRY INTO THE HOLE.                                                   
023500 605-SORT-ONE-PASS.                                                       
023600     MOVE WS-RULE-TYPE (WS-MOVE-FROM)     TO WS-HOLD-TYPE.                
023700     MOVE WS-RULE-VALUE (WS-MOVE-FROM)    TO WS-HOLD-VALUE.               
023800     MOVE WS-RULE-PRIORITY (WS-MOVE-FROM) TO WS-HOLD-PRIORITY.            
023900     MOVE WS-RULE-ORIGIN (WS-MOVE-FROM)   TO WS-HOLD-ORIGIN.              
024000     MOVE WS-RULE-DEST (WS-MOVE-FROM)     TO WS-HOLD-DEST.                
024100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
024200     PERFORM 610-SHIFT-DOWN THRU 610-EXIT                                 
024300         UNTIL WS-INSERT-TO <= 0                                          
024400         OR WS-RULE-PRIORITY (WS-INSERT-TO)                               
024500             >= WS-HOLD-PRIORITY.                                         
024600     MOVE WS-HOLD-TYPE TO                                                 
024700         WS-RULE-TYPE (WS-INSERT-TO + 1).                                 
024800     MOVE WS-HOLD-VALUE TO                                                
024900         WS-RULE-VALUE (WS-INSERT-TO + 1).                                
025000     MOVE WS-HOLD-PRIORITY TO                                             
025100         WS-RULE-PRIORITY (WS-INSERT-TO + 1).                             
025200     MOVE WS-HOLD-ORIGIN TO                                               
025300         WS-RULE-ORIGIN (WS-INSERT-TO + 1).                               
025400     MOVE WS-HOLD-DEST TO                                                 
025500         WS-RULE-DEST (WS-INSERT-TO + 1).                                 
025600 605-EXIT.                                                                
025700     EXIT.                                                                
025800 610-SHIFT-DOWN.                                                          
025900     MOVE WS-RULE-TYPE (WS-INSERT-TO)     TO                              
026000         WS-RULE-TYPE (WS-INSERT-TO + 1)                                  
026100     MOVE WS-RULE-VALUE (WS-INSERT-TO)    TO                              
026200         WS-RULE-VALUE (WS-INSERT-TO + 1)                                 
026300     MOVE WS-RULE-PRIORITY (WS-INSERT-TO) TO                              
026400         WS-RULE-PRIORITY (WS-INSERT-TO + 1)                              
026500     MOVE WS-RULE-ORIGIN (WS-INSERT-TO)   TO                              
026600         WS-RULE-ORIGIN (WS-INSERT-TO + 1)                                
026700     MOVE WS-RULE-DEST (WS-INSERT-TO)     TO                              
026800         WS-RULE-DEST (WS-INSERT-TO + 1)                                  
026900     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
027000 610-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300*  200-APPLY-RULE-TABLE.  WALKS THE SORTED TABLE HIGH PRIORITY            
027400*  FIRST.  ALL MATCHING ACTIVE RULES ARE APPLIED -- THIS IS               
027500*  CUMULATIVE, NOT FIRST-MATCH-WINS.                                      
027600 200-APPLY-RULE-TABLE.                                                    
027700     MOVE ZERO TO WS-BASE-PRICE WS-SURCHARGES.                            
027800     MOVE 1 TO WS-MULTIPLIER-FACTOR.                                      
027900     IF WS-RULE-COUNT = 0                                                 
028000         GO TO 200-EXIT                                                   
028100     END-IF.                                                              
028200     PERFORM 210-APPLY-ONE-RULE THRU 210-EXIT                             
028300         VARYING WS-RULE-IX FROM 1 BY 1                                   
028400         UNTIL WS-RULE-IX > WS-RULE-COUNT.                                
028500 200-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800*  210-APPLY-ONE-RULE.  A SPACES RULE-ORIGIN OR RULE-DEST IS A            
028900*  WILDCARD AND ALWAYS MATCHES.  AN ACTUAL CODE ON EITHER SIDE            
029000*  IS COMPARED CASE FOLDED -- A RULE WRITTEN AGAINST 'US' MUST            
029100*  STILL FIRE WHEN THE SHIPMENT CAME IN AS 'us' OR 'Us'.                  
029200 210-APPLY-ONE-RULE.                                                      
029300     MOVE 'N' TO WS-RULE-MATCHES.                                         
029400     MOVE WS-RULE-ORIGIN (WS-RULE-IX) TO WS-FOLD-RULE-ORIGIN.             
029500     MOVE WS-RULE-DEST (WS-RULE-IX)   TO WS-FOLD-RULE-DEST.               
029600     MOVE LK-REQ-ORIGIN-CODE          TO WS-FOLD-REQ-ORIGIN.              
029700     MOVE LK-REQ-DEST-CODE            TO WS-FOLD-REQ-DEST.                
029800     INSPECT WS-FOLD-RULE-ORIGIN CONVERTING                               
029900         'abcdefghijklmnopqrstuvwxyz' TO                                  
030000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
030100     INSPECT WS-FOLD-RULE-DEST CONVERTING                                 
030200         'abcdefghijklmnopqrstuvwxyz' TO                                  
030300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
030400     INSPECT WS-FOLD-REQ-ORIGIN CONVERTING                                
030500         'abcdefghijklmnopqrstuvwxyz' TO                                  
030600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
030700     INSPECT WS-FOLD-REQ-DEST CONVERTING                                  
030800         'abcdefghijklmnopqrstuvwxyz' TO                                  
030900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
031000     IF (WS-RULE-ORIGIN (WS-RULE-IX) = SPACES OR                          
031100         WS-FOLD-RULE-ORIGIN = WS-FOLD-REQ-ORIGIN)                        
031200     AND (WS-RULE-DEST (WS-RULE-IX) = SPACES OR                           
031300         WS-FOLD-RULE-DEST = WS-FOLD-REQ-DEST)                            
031400     MOVE 'Y' TO WS-RULE-MATCHES                                          
031500     END-IF.                                                              
031600     IF NOT WS-RULE-DOES-MATCH                                            
031700         GO TO 210-EXIT                                                   
031800     END-IF.                                                              
031900     EVALUATE WS-RULE-TYPE (WS-RULE-IX)                                   
032000         WHEN 'BASE_RATE_PER_KG'                                          
032100             COMPUTE WS-BASE-PRICE =                                      
032200                 WS-BASE-PRICE + (WS-RULE-VALUE (WS-RULE-IX)              
032300                     * WS-CHARGEABLE-WEIGHT)                              
032400         WHEN 'FIXED'                                                     
032500             ADD WS-RULE-VALUE (WS-RULE-IX) TO WS-SURCHARGES              
032600         WHEN 'PERCENTAGE'                                                
032700             COMPUTE WS-MULTIPLIER-FACTOR =                               
032800                 WS-MULTIPLIER-FACTOR *                                   
032900                 (1 + (WS-RULE-VALUE (WS-RULE-IX) / 100))                 
033000         WHEN 'SET_PRICE'                                                 
033100             MOVE WS-RULE-VALUE (WS-RULE-IX) TO WS-BASE-PRICE             
033200         WHEN 'MULTIPLIER'                                                
033300             COMPUTE WS-MULTIPLIER-FACTOR =                               
033400                 WS-MULTIPLIER-FACTOR * WS-RULE-VALUE (WS-RULE-IX)        
033500         WHEN OTHER                                                       
033600             CONTINUE                                                     
033700     END-EVALUATE.                                                        
033800 210-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100*  300-APPLY-FALLBACK.  A ZERO BASE PRICE AFTER ALL RULES MEANS           
034200*  NO BASE_RATE_PER_KG OR SET_PRICE RULE MATCHED -- WITHOUT THIS          
034300*  THE CUSTOMER WOULD SEE A FREE SHIPMENT.                                
034400 300-APPLY-FALLBACK.                                                      
034500     IF WS-BASE-PRICE = ZERO                                              
034600         COMPUTE WS-BASE-PRICE = WS-CHARGEABLE-WEIGHT * 5.00              
034700     END-IF.                                                              
034800 300-EXIT.                                                                
034900     EXIT.                                                                
035000*                                                                         
035100 400-COMPUTE-FINAL-PRICE.                                                 
035200     COMPUTE WS-FINAL-PRICE ROUNDED =                                     
035300         (WS-BASE-PRICE + WS-SURCHARGES) * WS-MULTIPLIER-FACTOR.          
035400 400-EXIT.                                                                
035500     EXIT.                                                                
035600*                                                                         
035700*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
035800*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
035900*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
036000 9999-FATAL-ERROR-RTN.                                                    
036100     MOVE 'RATECALC' TO WS-ERR-PROG-ID.                                   
036200     DISPLAY WS-ERR-LINE.                                                 
036300     DISPLAY WS-ERR-LINE2.                                                
036400     MOVE +16 TO RETURN-CODE.                                             
036500     STOP RUN.                                                            
036600 9999-EXIT.                                                               
036700     EXIT.                                                                
