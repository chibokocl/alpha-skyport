000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    QUOTADM.                                                  
000300 AUTHOR.        D. LOWREY.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - QUOTING.                        
000500 DATE-WRITTEN.  09/05/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = ADMINISTRATIVE MAINTENANCE OF THE QUOTE MASTER --         
001000*    PRICE ADJUSTMENT (WITH AUDIT TRAIL), APPROVAL, REJECTION,            
001100*    AND VALIDITY EXTENSION.  ONE PRESORTED TRANSACTION FILE              
001200*    CARRIES ALL FOUR ACTION TYPES, KEYED TO QR-QUOTE-ID, AND IS          
001300*    MATCHED AGAINST QUOTE-MASTER-IN IN THE USUAL SHAPE.                  
001400*    THE EXTEND-VALIDITY REACTIVATION BRANCH (EXPIRED BACK TO             
001500*    QUOTED) IS CARRIED HERE EXACTLY AS SPECIFIED EVEN THOUGH THE         
001600*    FATAL CHECK ABOVE IT MAKES IT UNREACHABLE -- DO NOT REMOVE           
001700*    IT WITHOUT CHECKING WITH QUOTING ON WHY IT WAS ASKED FOR.            
001800******************************************************************        
001900*    CHANGE LOG.                                                          
002000*    ----------                                                           
002100*    090589  DLR   CR-1260  ORIGINAL ADMIN QUOTE MAINTENANCE              
002200*    112394  RGV   CR-1410  AUDIT RECORD ADDED FOR PRICE ADJUSTS          
002300*    030498  WTS   CR-1593  Y2K - CCYYMMDD WINDOWING REVIEW               
002400*    041707  KAM   CR-1620  EXTEND-VALIDITY REACTIVATION BRANCH           
002500******************************************************************        
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.  IBM-370.                                               
002900 OBJECT-COMPUTER.  IBM-370.                                               
003000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003100                                                                          
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT ADMIN-QUOTE-TRAN   ASSIGN TO QADMTRAN                         
003500         ORGANIZATION IS SEQUENTIAL                                       
003600         FILE STATUS IS QT-STATUS.                                        
003700     SELECT QUOTE-MASTER-IN    ASSIGN TO QUOTEOLD                         
003800         ORGANIZATION IS SEQUENTIAL                                       
003900         FILE STATUS IS QI-STATUS.                                        
004000     SELECT QUOTE-MASTER-OUT   ASSIGN TO QUOTENEW                         
004100         ORGANIZATION IS SEQUENTIAL                                       
004200         FILE STATUS IS QO-STATUS.                                        
004300     SELECT PRICE-AUDIT-FILE   ASSIGN TO QPRCAUD                          
004400         ORGANIZATION IS SEQUENTIAL                                       
004500         FILE STATUS IS QA-STATUS.                                        
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  ADMIN-QUOTE-TRAN                                                     
005000     LABEL RECORDS ARE STANDARD                                           
005100     RECORDING MODE IS F.                                                 
005200     01  QT-TRAN-RECORD.                                                  
005300         05  QT-QUOTE-ID                PIC X(36).                        
005400         05  QT-ACTION-CODE             PIC X(01).                        
005500             88  QT-ACTION-ADJUST       VALUE 'A'.                        
005600             88  QT-ACTION-APPROVE      VALUE 'P'.                        
005700             88  QT-ACTION-REJECT       VALUE 'J'.                        
005800             88  QT-ACTION-EXTEND       VALUE 'E'.                        
005900         05  QT-NEW-AMOUNT              PIC S9(10)V99.                    
006000         05  QT-NEW-AMOUNT-R            REDEFINES                         
006100             QT-NEW-AMOUNT              PIC X(13).                        
006200         05  QT-REASON                  PIC X(60).                        
006300         05  QT-ADJUSTMENT-TYPE          PIC X(16).                       
006400         05  QT-NEW-VALID-UNTIL          PIC 9(08).                       
006500         05  FILLER                      PIC X(17).                       
006600 FD  QUOTE-MASTER-IN                                                      
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORDING MODE IS F.                                                 
006900     COPY QUOTEREC.                                                       
007000 FD  QUOTE-MASTER-OUT                                                     
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORDING MODE IS F.                                                 
007300     01  QO-QUOTE-RECORD            PIC X(250).                           
007400 FD  PRICE-AUDIT-FILE                                                     
007500     LABEL RECORDS ARE STANDARD                                           
007600     RECORDING MODE IS F.                                                 
007700     01  QA-AUDIT-RECORD.                                                 
007800         05  QA-QUOTE-ID                PIC X(36).                        
007900         05  QA-AUDIT-DATE               PIC 9(08).                       
008000         05  QA-ORIGINAL-AMOUNT          PIC S9(10)V99.                   
008100         05  QA-NEW-AMOUNT               PIC S9(10)V99.                   
008200         05  QA-ADJUSTMENT-TYPE          PIC X(16).                       
008300         05  QA-REASON                   PIC X(60).                       
008400         05  FILLER                      PIC X(10).                       
008500                                                                          
008600 WORKING-STORAGE SECTION.                                                 
008700*                                                                         
008800*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
008900*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
009000 77  QT-STATUS                  PIC X(02).                                
009100         88  QT-OK                  VALUE '00'.                           
009200         88  QT-EOF                 VALUE '10'.                           
009300 77  QI-STATUS                  PIC X(02).                                
009400         88  QI-OK                  VALUE '00'.                           
009500         88  QI-EOF                 VALUE '10'.                           
009600 77  QO-STATUS                  PIC X(02).                                
009700         88  QO-OK                  VALUE '00'.                           
009800 77  QA-STATUS                  PIC X(02).                                
009900         88  QA-OK                  VALUE '00'.                           
010000*                                                                         
010100 77  WS-TODAY-DATE              PIC 9(08).                                
010200 77  WS-TODAY-DATE-R            REDEFINES                                 
010300     WS-TODAY-DATE               PIC X(08).                               
010400 77  WS-ORIGINAL-AMOUNT          PIC S9(10)V99.                           
010500 77  WS-ORIGINAL-AMOUNT-R        REDEFINES                                
010600     WS-ORIGINAL-AMOUNT          PIC X(13).                               
010700 77  WS-MATCH-FOUND             PIC X(01).                                
010800         88  WS-KEY-MATCHES         VALUE 'Y'.                            
010900 77  WS-EOF-SWITCH              PIC X(01).                                
011000         88  WS-ALL-DONE             VALUE 'Y'.                           
011100*                                                                         
011200 01  WS-ERR-LINE.                                                         
011300     05  FILLER                  PIC X(23) VALUE                          
011400         '*** ABEND *** PGM: '.                                           
011500     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
011600     05  FILLER                  PIC X(16) VALUE                          
011700         ' LAST FUNCTION: '.                                              
011800     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
011900 01  WS-ERR-LINE2.                                                        
012000     05  FILLER                  PIC X(10) VALUE                          
012100         ' REASON: '.                                                     
012200     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
012300                                                                          
012400 PROCEDURE DIVISION.                                                      
012500*                                                                         
012600 000-MAIN-LINE.                                                           
012700     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
012800     PERFORM 400-QUOTE-MAINT-PASS THRU 400-EXIT.                          
012900     PERFORM 900-CLOSE-UP THRU 900-EXIT.                                  
013000     STOP RUN.                                                            
013100*                                                                         
013200 050-INITIALIZE.                                                          
013300     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
013400     OPEN OUTPUT PRICE-AUDIT-FILE.                                        
013500 050-EXIT.                                                                
013600     EXIT.                                                                
013700*                                                                         
013800*  400-QUOTE-MAINT-PASS.  OLD-MASTER/TRANSACTION MERGE --                 
013900*  ADMIN-QUOTE-TRAN IS PRESORTED BY QUOTE-ID.  A QUOTE MAY                
014000*  CARRY SEVERAL ADMIN ACTIONS IN ONE RUN, ALL APPLIED BEFORE             
014100*  THE QUOTE ROW IS WRITTEN OUT.                                          
014200 400-QUOTE-MAINT-PASS.                                                    
014300     OPEN INPUT QUOTE-MASTER-IN, ADMIN-QUOTE-TRAN.                        
014400     OPEN OUTPUT QUOTE-MASTER-OUT.                                        
014500     MOVE 'N' TO WS-EOF-SWITCH.                                           
014600     PERFORM 410-READ-QUOTE-MASTER THRU 410-EXIT.                         
014700     PERFORM 420-READ-ADMIN-TRAN THRU 420-EXIT.                           
014800     PERFORM 430-PROCESS-ONE-QUOTE THRU 430-EXIT                          
014900     UNTIL WS-ALL-DONE.                                                   
015000     CLOSE QUOTE-MASTER-IN, ADMIN-QUOTE-TRAN, QUOTE-MASTER-OUT.           
015100 400-EXIT.                                                                
015200     EXIT.                                                                
015300 410-READ-QUOTE-MASTER.                                                   
015400     READ QUOTE-MASTER-IN                                                 
015500         AT END                                                           
015600             SET QI-EOF TO TRUE                                           
015700             SET WS-ALL-DONE TO TRUE                                      
015800     END-READ.                                                            
015900 410-EXIT.                                                                
016000     EXIT.                                                                
016100 420-READ-ADMIN-TRAN.                                                     
016200     READ ADMIN-QUOTE-TRAN                                                
016300         AT END                                                           
016400             SET QT-EOF TO TRUE                                           
016500     END-READ.                                                            
016600 420-EXIT.                                                                
016700     EXIT.                                                                
016800 430-PROCESS-ONE-QUOTE.                                                   
016900     PERFORM 440-APPLY-ALL-ACTIONS THRU 440-EXIT                          
017000         UNTIL QT-EOF                                                     
017100         OR QT-QUOTE-ID NOT = QR-QUOTE-ID.                                
017200     MOVE QUOTE-RECORD TO QO-QUOTE-RECORD.                                
017300     WRITE QO-QUOTE-RECORD.                                               
017400     PERFORM 410-READ-QUOTE-MASTER THRU 410-EXIT.                         
017500 430-EXIT.                                                                
017600     EXIT.                                                                
017700 440-APPLY-ALL-ACTIONS.                                                   
017800     EVALUATE TRUE                                                        
017900         WHEN QT-ACTION-ADJUST                                            
018000             PERFORM 500-ADJUST-PRICE THRU 500-EXIT                       
018100         WHEN QT-ACTION-APPROVE                                           
018200             PERFORM 600-APPROVE-QUOTE THRU 600-EXIT                      
018300         WHEN QT-ACTION-REJECT                                            
018400             PERFORM 700-REJECT-QUOTE THRU 700-EXIT                       
018500         WHEN QT-ACTION-EXTEND                                            
018600             PERFORM 800-EXTEND-VALIDITY THRU 800-EXIT                    
018700         WHEN OTHER                                                       
018800             MOVE 'APPLY-ALL-ACTIONS' TO WS-ERR-FUNCTION                  
018900             MOVE 'UNKNOWN ADMIN ACTION CODE' TO WS-ERR-REASON            
019000             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
019100     END-EVALUATE.                                                        
019200     PERFORM 420-READ-ADMIN-TRAN THRU 420-EXIT.                           
019300 440-EXIT.                                                                
019400     EXIT.                                                                
019500*                                                                         
019600*  500-ADJUST-PRICE.  FATAL UNLESS PENDING OR QUOTED.  WRITES             
019700*  THE BEFORE/AFTER AMOUNTS TO THE PRICE-AUDIT-FILE.                      
019800 500-ADJUST-PRICE.                                                        
019900     IF NOT QR-STATUS-PENDING AND NOT QR-STATUS-QUOTED                    
020000         MOVE 'ADJUST-PRICE' TO WS-ERR-FUNCTION                           
020100         MOVE 'QUOTE NOT PENDING OR QUOTED' TO WS-ERR-REASON              
020200         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
020300     END-IF.                                                              
020400     MOVE QR-QUOTED-PRICE TO WS-ORIGINAL-AMOUNT.                          
020500     MOVE SPACES TO PRICE-AUDIT-RECORD.                                   
020600     MOVE QR-QUOTE-ID TO QA-QUOTE-ID.                                     
020700     MOVE WS-TODAY-DATE TO QA-AUDIT-DATE.                                 
020800     MOVE WS-ORIGINAL-AMOUNT TO QA-ORIGINAL-AMOUNT.                       
020900     MOVE QT-NEW-AMOUNT TO QA-NEW-AMOUNT.                                 
021000     MOVE QT-ADJUSTMENT-TYPE TO QA-ADJUSTMENT-TYPE.                       
021100     MOVE QT-REASON TO QA-REASON.                                         
021200     WRITE QA-AUDIT-RECORD.                                               
021300     MOVE QT-NEW-AMOUNT TO QR-QUOTED-PRICE.                               
021400 500-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 600-APPROVE-QUOTE.                                                       
021800     IF NOT QR-STATUS-PENDING                                             
021900         MOVE 'APPROVE-QUOTE' TO WS-ERR-FUNCTION                          
022000         MOVE 'QUOTE NOT PENDING' TO WS-ERR-REASON                        
022100         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
022200     END-IF.                                                              
022300     SET QR-STATUS-QUOTED TO TRUE.                                        
022400 600-EXIT.                                                                
022500     EXIT.                                                                
022600*                                                                         
022700 700-REJECT-QUOTE.                                                        
022800     IF NOT QR-STATUS-PENDING                                             
022900         MOVE 'REJECT-QUOTE' TO WS-ERR-FUNCTION                           
023000         MOVE 'QUOTE NOT PENDING' TO WS-ERR-REASON                        
023100         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
023200     END-IF.                                                              
023300     SET QR-STATUS-REJECTED TO TRUE.                                      
023400 700-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700*  800-EXTEND-VALIDITY.  FATAL IF EXPIRED OR REJECTED.  THE               
023800*  REACTIVATION TEST BELOW CAN NEVER FIRE BECAUSE 'EXPIRED' IS            
023900*  ALREADY TRAPPED ABOVE -- LEFT IN PLACE AS SPECIFIED.                   
024000 800-EXTEND-VALIDITY.                                                     
024100     IF QR-STATUS-EXPIRED OR QR-STATUS-REJECTED                           
024200         MOVE 'EXTEND-VALIDITY' TO WS-ERR-FUNCTION                        
024300         MOVE 'QUOTE EXPIRED OR REJECTED' TO WS-ERR-REASON                
024400         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
024500     END-IF.                                                              
024600     MOVE QT-NEW-VALID-UNTIL TO QR-VALID-UNTIL-DATE.                      
024700     IF QR-STATUS-EXPIRED                                                 
024800         SET QR-STATUS-QUOTED TO TRUE                                     
024900     END-IF.                                                              
025000 800-EXIT.                                                                
025100     EXIT.                                                                
025200*                                                                         
025300 900-CLOSE-UP.                                                            
025400     CLOSE PRICE-AUDIT-FILE.                                              
025500 900-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
025900*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
026000*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
026100 9999-FATAL-ERROR-RTN.                                                    
026200     MOVE 'QUOTADM' TO WS-ERR-PROG-ID.                                    
026300     DISPLAY WS-ERR-LINE.                                                 
026400     DISPLAY WS-ERR-LINE2.                                                
026500     MOVE +16 TO RETURN-CODE.                                             
026600     STOP RUN.                                                            
026700 9999-EXIT.                                                               
026800     EXIT.                                                                
