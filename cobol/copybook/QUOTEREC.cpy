000100******************************************************************        
000200*  QUOTEREC  --  FREIGHT QUOTE RECORD LAYOUT                              
000300*  ONE ROW PER RATE QUOTE OFFERED TO A CUSTOMER.  QR-QUOTE-STATUS         
000400*  DRIVES THE PENDING/QUOTED/ACCEPTED/CONVERTED LIFECYCLE -- SEE          
000500*  QUOTADM AND QUOTEPRC FOR THE PROCESSING RULES.                         
000600*      CR-1180  DLR  04/19  ORIGINAL LAYOUT                               
000700*      CR-1266  DLR  11/19  ADDED CONVERTED-SHIPMENT-ID LINK              
000800******************************************************************        
000900 01  QUOTE-RECORD.                                                        
001000     05  QR-QUOTE-ID                 PIC X(36).                           
001100     05  QR-USER-ID                  PIC X(36).                           
001200     05  QR-ORIGIN-COUNTRY-CODE      PIC X(02).                           
001300     05  QR-DEST-COUNTRY-CODE        PIC X(02).                           
001400     05  QR-SERVICE-ID               PIC 9(09).                           
001500     05  QR-CARGO-WEIGHT-KG          PIC S9(7)V99.                        
001600     05  QR-CARGO-LENGTH-CM          PIC S9(7)V99.                        
001700     05  QR-CARGO-WIDTH-CM           PIC S9(7)V99.                        
001800     05  QR-CARGO-HEIGHT-CM          PIC S9(7)V99.                        
001900     05  QR-CARGO-VALUE              PIC S9(10)V99.                       
002000     05  QR-CARGO-CURRENCY           PIC X(03).                           
002100     05  QR-QUOTE-STATUS             PIC X(10).                           
002200         88  QR-STATUS-PENDING       VALUE 'PENDING'.                     
002300         88  QR-STATUS-CALCULATNG   VALUE 'CALCULATNG'.                   
002400         88  QR-STATUS-QUOTED       VALUE 'QUOTED'.                       
002500         88  QR-STATUS-ACCEPTED     VALUE 'ACCEPTED'.                     
002600         88  QR-STATUS-REJECTED     VALUE 'REJECTED'.                     
002700         88  QR-STATUS-EXPIRED      VALUE 'EXPIRED'.                      
002800         88  QR-STATUS-CONVERTED    VALUE 'CONVERTED'.                    
002900     05  QR-QUOTED-PRICE             PIC S9(10)V99.                       
003000     05  QR-QUOTED-DATE              PIC 9(08).                           
003100     05  QR-QUOTED-DATE-R REDEFINES                                       
003200         QR-QUOTED-DATE.                                                  
003300         10  QR-QUOTED-CCYY          PIC 9(04).                           
003400         10  QR-QUOTED-MM            PIC 9(02).                           
003500         10  QR-QUOTED-DD            PIC 9(02).                           
003600     05  QR-VALID-UNTIL-DATE         PIC 9(08).                           
003700     05  QR-CONVERTED-SHIPMENT-ID    PIC X(36).                           
003800     05  FILLER                      PIC X(40).                           
