000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    OPSDRPT.                                                  
000300 AUTHOR.        D. L. RUIZ.                                               
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - OPERATIONS.                     
000500 DATE-WRITTEN.  02/14/91.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = DAILY OPERATIONS REPORT (DASHBOARD SERVICE).              
001000*    READ-ONLY PASS OVER THE SHIPMENT, INVOICE, ISSUE AND                 
001100*    QUOTE MASTER FILES -- NO MASTER FILE IS REWRITTEN BY                 
001200*    THIS PROGRAM.  PRODUCES THE SHIPMENT STATUS BREAKOUT,                
001300*    THE REVENUE FIGURES AND TREND, AND THE OPEN-ISSUE,                   
001400*    OVERDUE-INVOICE AND EXPIRING-QUOTE ALERT COUNTS ON                   
001500*    THE OPERATIONS PRINT FILE.                                           
001600*    SHIPREC CARRIES NO BOOKED/CREATED-DATE FIELD, SO THE                 
001700*    TRAILING 30-DAY SHIPMENT WINDOW IS APPROXIMATED USING                
001800*    THE ESTIMATED PICKUP DATE.  DATE ARITHMETIC USES A                   
001900*    30/360 SERIAL (CCYY*360 + (MM-1)*30 + DD) -- GOOD                    
002000*    ENOUGH FOR WINDOW CUTOFFS, NOT FOR A TRUE CALENDAR                   
002100*    DAY COUNT.                                                           
002200******************************************************************        
002300*    CHANGE LOG.                                                          
002400*    ----------                                                           
002500*    021491  DLR   CR-1230  ORIGINAL DAILY OPERATIONS REPORT              
002600*    112094  RGV   CR-1300  ADDED OUTSTANDING RECEIVABLES LINE            
002700*    030498  WTS   CR-1594  Y2K - CCYYMMDD WINDOWING REVIEW               
002800*    061503  KAM   CR-1744  ADDED EXPIRING-QUOTE ALERT COUNT              
002900*    092011  RGV   CR-1822  REVENUE TREND LINE PER NEW DASHBOARD          
003000******************************************************************        
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER.  IBM-370.                                               
003500 OBJECT-COMPUTER.  IBM-370.                                               
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800                                                                          
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT SHIPMENT-MASTER  ASSIGN TO SHIPMAS                            
004200         ORGANIZATION IS SEQUENTIAL                                       
004300         FILE STATUS IS SH-STATUS.                                        
004400     SELECT INVOICE-MASTER   ASSIGN TO INVMAS                             
004500         ORGANIZATION IS SEQUENTIAL                                       
004600         FILE STATUS IS IH-STATUS.                                        
004700     SELECT ISSUE-MASTER     ASSIGN TO ISSUMAS                            
004800         ORGANIZATION IS SEQUENTIAL                                       
004900         FILE STATUS IS IS-STATUS.                                        
005000     SELECT QUOTE-MASTER     ASSIGN TO QUOTMAS                            
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         FILE STATUS IS QR-STATUS.                                        
005300     SELECT PRINT-FILE       ASSIGN TO OPSRPT.                            
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  SHIPMENT-MASTER                                                      
005800     LABEL RECORDS ARE STANDARD                                           
005900     RECORDING MODE IS F.                                                 
006000     COPY SHIPREC.                                                        
006100 FD  INVOICE-MASTER                                                       
006200     LABEL RECORDS ARE STANDARD                                           
006300     RECORDING MODE IS F.                                                 
006400     COPY INVHDR.                                                         
006500 FD  ISSUE-MASTER                                                         
006600     LABEL RECORDS ARE STANDARD                                           
006700     RECORDING MODE IS F.                                                 
006800     COPY ISSUEREC.                                                       
006900 FD  QUOTE-MASTER                                                         
007000     LABEL RECORDS ARE STANDARD                                           
007100     RECORDING MODE IS F.                                                 
007200     COPY QUOTEREC.                                                       
007300 FD  PRINT-FILE                                                           
007400     LABEL RECORDS ARE STANDARD                                           
007500     RECORDING MODE IS F.                                                 
007600     01  PRINT-REC                  PIC X(80).                            
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900**                                                                        
008000*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
008100*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
008200 77  SH-STATUS                 PIC X(02).                                 
008300         88  SH-OK                  VALUE '00'.                           
008400         88  SH-EOF                 VALUE '10'.                           
008500 77  IH-STATUS                 PIC X(02).                                 
008600         88  IH-OK                  VALUE '00'.                           
008700         88  IH-EOF                 VALUE '10'.                           
008800 77  IS-STATUS                 PIC X(02).                                 
008900         88  IS-OK                  VALUE '00'.                           
009000         88  IS-EOF                 VALUE '10'.                           
009100 77  QR-STATUS                 PIC X(02).                                 
009200         88  QR-OK                  VALUE '00'.                           
009300         88  QR-EOF                 VALUE '10'.                           
009400 77  PF-STATUS                 PIC X(02).                                 
009500         88  PF-OK                  VALUE '00'.                           
009600**                                                                        
009700*  TODAY'S DATE, BROKEN OUT, AND ONE SCRATCH DATE FIELD                   
009800*  REUSED FOR EVERY SERIAL-NUMBER CONVERSION BELOW.                       
009900 01  WS-WORK-DATES.                                                       
010000     05  WS-TODAY-DATE             PIC 9(08).                             
010100     05  WS-TODAY-DATE-R           REDEFINES                              
010200         WS-TODAY-DATE.                                                   
010300         10  WS-TODAY-CCYY         PIC 9(04).                             
010400         10  WS-TODAY-MM           PIC 9(02).                             
010500         10  WS-TODAY-DD           PIC 9(02).                             
010600     05  WS-WORK-DATE              PIC 9(08).                             
010700     05  WS-WORK-DATE-R            REDEFINES                              
010800         WS-WORK-DATE.                                                    
010900         10  WS-WORK-CCYY          PIC 9(04).                             
011000         10  WS-WORK-MM            PIC 9(02).                             
011100         10  WS-WORK-DD            PIC 9(02).                             
011200     05  FILLER                    PIC X(08).                             
011300**                                                                        
011400*  SERIAL-NUMBER WORK AREAS.  SEE 7500-CALC-SERIAL.  30/360               
011500*  STYLE -- GOOD ENOUGH FOR A WINDOW CUTOFF TEST, NOT FOR                 
011600*  A TRUE CALENDAR DAY COUNT.  NONCONTIGUOUS 77-LEVEL ITEMS.              
011700 77  WS-SERIAL-RESULT          PIC S9(9) COMP.                            
011800 77  WS-TODAY-SERIAL           PIC S9(9) COMP.                            
011900 77  WS-CUTOFF-30-SERIAL       PIC S9(9) COMP.                            
012000 77  WS-CUTOFF-07-SERIAL       PIC S9(9) COMP.                            
012100 77  WS-EXPIRE-CUTOFF-SERIAL   PIC S9(9) COMP.                            
012200 77  WS-LAST-MONTH-CCYY        PIC 9(04) COMP.                            
012300 77  WS-LAST-MONTH-MM          PIC 9(02) COMP.                            
012400**                                                                        
012500*  SHIPMENT STATUS BREAKOUT COUNTERS, FIXED REPORT ORDER.                 
012600*  NONCONTIGUOUS 77-LEVEL ITEMS PER SHOP CONVENTION.                      
012700 77  WS-CNT-BOOKED             PIC S9(7) COMP VALUE ZERO.                 
012800 77  WS-CNT-CONFIRMED          PIC S9(7) COMP VALUE ZERO.                 
012900 77  WS-CNT-PICKED-UP          PIC S9(7) COMP VALUE ZERO.                 
013000 77  WS-CNT-IN-TRANSIT         PIC S9(7) COMP VALUE ZERO.                 
013100 77  WS-CNT-CUSTOMS            PIC S9(7) COMP VALUE ZERO.                 
013200 77  WS-CNT-OUT-FOR-DELIV      PIC S9(7) COMP VALUE ZERO.                 
013300 77  WS-CNT-DELIVERED          PIC S9(7) COMP VALUE ZERO.                 
013400 77  WS-CNT-DELAYED            PIC S9(7) COMP VALUE ZERO.                 
013500 77  WS-CNT-CANCELLED          PIC S9(7) COMP VALUE ZERO.                 
013600 77  WS-CNT-TOTAL              PIC S9(7) COMP VALUE ZERO.                 
013700**                                                                        
013800*  REVENUE FIGURES.  MONEY STAYS ZONED DISPLAY PER SHOP                   
013900*  CONVENTION -- SAME PIC AS SR-TOTAL-COST/IH-TOTAL-AMOUNT.               
014000 77  WS-TODAY-REVENUE          PIC S9(10)V99 VALUE ZERO.                  
014100 77  WS-WEEK-REVENUE           PIC S9(10)V99 VALUE ZERO.                  
014200 77  WS-MONTH-REVENUE          PIC S9(10)V99 VALUE ZERO.                  
014300 77  WS-LAST-MONTH-REVENUE     PIC S9(10)V99 VALUE ZERO.                  
014400 77  WS-OUTSTANDING-RECV       PIC S9(10)V99 VALUE ZERO.                  
014500 77  WS-WORK-AMOUNT            PIC S9(10)V99 VALUE ZERO.                  
014600 77  WS-TREND-PCT              PIC S9(5)V9(4) VALUE ZERO.                 
014700 77  WS-TREND-DIRECTION        PIC X(06) VALUE 'STABLE'.                  
014800         88  WS-TREND-IS-UP         VALUE 'UP'.                           
014900         88  WS-TREND-IS-DOWN       VALUE 'DOWN'.                         
015000         88  WS-TREND-IS-STABLE     VALUE 'STABLE'.                       
015100**                                                                        
015200*  ALERT COUNTS (ISSUE/INVOICE/QUOTE SERVICES -- READ ONLY).              
015300 77  WS-OVERDUE-COUNT          PIC S9(7) COMP VALUE ZERO.                 
015400 77  WS-CRITICAL-ISSUE-COUNT   PIC S9(7) COMP VALUE ZERO.                 
015500 77  WS-EXPIRING-QUOTE-COUNT   PIC S9(7) COMP VALUE ZERO.                 
015600**                                                                        
015700*  ONE EOF SWITCH PER INPUT FILE.  GROUPED SO A SINGLE                    
015800*  REDEFINES GIVES US A 4-CHARACTER VIEW FOR DEBUG DISPLAYS.              
015900 01  WS-EOF-SWITCHES.                                                     
016000     05  WS-SHIP-EOF-SW            PIC X(01).                             
016100         88  WS-SHIP-EOF            VALUE 'Y'.                            
016200     05  WS-INV-EOF-SW             PIC X(01).                             
016300         88  WS-INV-EOF             VALUE 'Y'.                            
016400     05  WS-ISSUE-EOF-SW           PIC X(01).                             
016500         88  WS-ISSUE-EOF           VALUE 'Y'.                            
016600     05  WS-QUOTE-EOF-SW           PIC X(01).                             
016700         88  WS-QUOTE-EOF          VALUE 'Y'.                             
016800 01  WS-EOF-SWITCHES-R             REDEFINES                              
016900     WS-EOF-SWITCHES             PIC X(04).                               
017000**                                                                        
017100*  REPORT PRINT LINES.  PR- PREFIX FOR ALL PRINT AREAS.                   
017200 01  PR-HEADING-1.                                                        
017300     05  FILLER                    PIC X(20) VALUE                        
017400         'ALPHASKYPORT FREIGHT'.                                          
017500     05  FILLER                    PIC X(30) VALUE                        
017600         ' - DAILY OPERATIONS REPORT'.                                    
017700     05  FILLER                    PIC X(14) VALUE                        
017800         ' REPORT DATE '.                                                 
017900     05  PR-HDR-DATE               PIC 9(08).                             
018000     05  FILLER                    PIC X(06) VALUE SPACES.                
018100 01  PR-BLANK-LINE               PIC X(80) VALUE SPACES.                  
018200 01  PR-SECTION-HEADING.                                                  
018300     05  FILLER                    PIC X(10) VALUE SPACES.                
018400     05  PR-SECTION-TEXT           PIC X(50).                             
018500     05  FILLER                    PIC X(20) VALUE SPACES.                
018600 01  PR-STATUS-LINE.                                                      
018700     05  FILLER                    PIC X(10) VALUE SPACES.                
018800     05  PR-STATUS-NAME            PIC X(20).                             
018900     05  PR-STATUS-COUNT           PIC ZZZ,ZZ9.                           
019000     05  FILLER                    PIC X(44) VALUE SPACES.                
019100 01  PR-REVENUE-LINE.                                                     
019200     05  FILLER                    PIC X(10) VALUE SPACES.                
019300     05  PR-REVENUE-LABEL          PIC X(24).                             
019400     05  PR-REVENUE-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99.                  
019500     05  FILLER                    PIC X(32) VALUE SPACES.                
019600 01  PR-TREND-LINE.                                                       
019700     05  FILLER                    PIC X(10) VALUE SPACES.                
019800     05  FILLER                    PIC X(24) VALUE                        
019900         'REVENUE TREND PCT . . .'.                                       
020000     05  PR-TREND-SIGN             PIC X(01).                             
020100     05  PR-TREND-PCT              PIC ZZZ9.9999.                         
020200     05  FILLER                    PIC X(05) VALUE SPACES.                
020300     05  PR-TREND-WORD             PIC X(06).                             
020400     05  FILLER                    PIC X(22) VALUE SPACES.                
020500 01  PR-ALERT-LINE.                                                       
020600     05  FILLER                    PIC X(10) VALUE SPACES.                
020700     05  PR-ALERT-LABEL            PIC X(34).                             
020800     05  PR-ALERT-COUNT            PIC ZZZ,ZZ9.                           
020900     05  FILLER                    PIC X(34) VALUE SPACES.                
021000                                                                          
021100 01  WS-ERR-LINE.                                                         
021200     05  FILLER                  PIC X(23) VALUE                          
021300         '*** ABEND *** PGM: '.                                           
021400     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
021500     05  FILLER                  PIC X(16) VALUE                          
021600         ' LAST FUNCTION: '.                                              
021700     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
021800 01  WS-ERR-LINE2.                                                        
021900     05  FILLER                  PIC X(10) VALUE                          
022000         ' REASON: '.                                                     
022100     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
022200                                                                          
022300 PROCEDURE DIVISION.                                                      
022400**                                                                        
022500 000-MAIN-LINE.                                                           
022600     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
022700     PERFORM 400-SHIPMENT-PASS THRU 400-EXIT.                             
022800     PERFORM 500-INVOICE-PASS THRU 500-EXIT.                              
022900     PERFORM 600-ISSUE-PASS THRU 600-EXIT.                                
023000     PERFORM 700-QUOTE-PASS THRU 700-EXIT.                                
023100     PERFORM 800-COMPUTE-TREND THRU 800-EXIT.                             
023200     PERFORM 900-PRINT-REPORT THRU 900-EXIT.                              
023300     STOP RUN.                                                            
023400**                                                                        
023500*  050-INITIALIZE.  TODAY'S DATE, ITS SERIAL, THE ROLLING                 
023600*  WINDOW CUTOFFS AND THE PRIOR-CALENDAR-MONTH KEY.                       
023700 050-INITIALIZE.                                                          
023800     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
023900     MOVE WS-TODAY-DATE TO WS-WORK-DATE.                                  
024000     PERFORM 7500-CALC-SERIAL THRU 7500-EXIT.                             
024100     MOVE WS-SERIAL-RESULT TO WS-TODAY-SERIAL.                            
024200     COMPUTE WS-CUTOFF-30-SERIAL = WS-TODAY-SERIAL - 30.                  
024300     COMPUTE WS-CUTOFF-07-SERIAL = WS-TODAY-SERIAL - 7.                   
024400     COMPUTE WS-EXPIRE-CUTOFF-SERIAL =                                    
024500         WS-TODAY-SERIAL + 2.                                             
024600     IF WS-TODAY-MM = 01                                                  
024700         COMPUTE WS-LAST-MONTH-CCYY = WS-TODAY-CCYY - 1                   
024800         MOVE 12 TO WS-LAST-MONTH-MM                                      
024900     ELSE                                                                 
025000         MOVE WS-TODAY-CCYY TO WS-LAST-MONTH-CCYY                         
025100         COMPUTE WS-LAST-MONTH-MM = WS-TODAY-MM - 1                       
025200     END-IF.                                                              
025300     MOVE 'N' TO WS-SHIP-EOF-SW.                                          
025400     MOVE 'N' TO WS-INV-EOF-SW.                                           
025500     MOVE 'N' TO WS-ISSUE-EOF-SW.                                         
025600     MOVE 'N' TO WS-QUOTE-EOF-SW.                                         
025700     OPEN OUTPUT PRINT-FILE.                                              
025800 050-EXIT.                                                                
025900     EXIT.                                                                
026000**                                                                        
026100*  400-SHIPMENT-PASS.  STRAIGHT READ OF THE SHIPMENT MASTER               
026200*  -- NOT A MATCH/MERGE, THIS REPORT REWRITES NOTHING.  EACH              
026300*  RECORD WITHIN THE TRAILING 30-DAY WINDOW IS TALLIED BY                 
026400*  STATUS; ANY STATUS NOT IN THE FIXED REPORT LIST IS                     
026500*  IGNORED FOR THIS REPORT PER SPEC.                                      
026600 400-SHIPMENT-PASS.                                                       
026700     OPEN INPUT SHIPMENT-MASTER.                                          
026800     PERFORM 410-READ-SHIPMENT THRU 410-EXIT.                             
026900     PERFORM 420-TALLY-ONE-SHIPMENT THRU 420-EXIT                         
027000         UNTIL WS-SHIP-EOF.                                               
027100     CLOSE SHIPMENT-MASTER.                                               
027200 400-EXIT.                                                                
027300     EXIT.                                                                
027400 410-READ-SHIPMENT.                                                       
027500     READ SHIPMENT-MASTER                                                 
027600         AT END SET WS-SHIP-EOF TO TRUE                                   
027700     END-READ.                                                            
027800 410-EXIT.                                                                
027900     EXIT.                                                                
028000 420-TALLY-ONE-SHIPMENT.                                                  
028100     MOVE SR-ESTIMATED-PICKUP-DATE TO WS-WORK-DATE.                       
028200     PERFORM 7500-CALC-SERIAL THRU 7500-EXIT.                             
028300     IF WS-SERIAL-RESULT NOT < WS-CUTOFF-30-SERIAL                        
028400         AND WS-SERIAL-RESULT NOT > WS-TODAY-SERIAL                       
028500         EVALUATE SR-SHIPMENT-STATUS                                      
028600             WHEN 'BOOKED'                                                
028700                 ADD 1 TO WS-CNT-BOOKED                                   
028800             WHEN 'CONFIRMED'                                             
028900                 ADD 1 TO WS-CNT-CONFIRMED                                
029000             WHEN 'PICKED_UP'                                             
029100                 ADD 1 TO WS-CNT-PICKED-UP                                
029200             WHEN 'IN_TRANSIT'                                            
029300                 ADD 1 TO WS-CNT-IN-TRANSIT                               
029400             WHEN 'CUSTOMS_CLEARANCE'                                     
029500                 ADD 1 TO WS-CNT-CUSTOMS                                  
029600             WHEN 'OUT_FOR_DELIVERY'                                      
029700                 ADD 1 TO WS-CNT-OUT-FOR-DELIV                            
029800             WHEN 'DELIVERED'                                             
029900                 ADD 1 TO WS-CNT-DELIVERED                                
030000             WHEN 'DELAYED'                                               
030100                 ADD 1 TO WS-CNT-DELAYED                                  
030200             WHEN 'CANCELLED'                                             
030300                 ADD 1 TO WS-CNT-CANCELLED                                
030400             WHEN OTHER                                                   
030500                 CONTINUE                                                 
030600         END-EVALUATE                                                     
030700     END-IF.                                                              
030800     PERFORM 410-READ-SHIPMENT THRU 410-EXIT.                             
030900 420-EXIT.                                                                
031000     EXIT.                                                                
031100**                                                                        
031200*  500-INVOICE-PASS.  STRAIGHT READ OF THE INVOICE MASTER.                
031300*  ACCUMULATES THE FOUR REVENUE FIGURES OFF PAID-DATE, THE                
031400*  OUTSTANDING RECEIVABLES TOTAL AND THE OVERDUE COUNT OFF                
031500*  EVERY INVOICE NOT YET PAID/CANCELLED/REFUNDED.                         
031600 500-INVOICE-PASS.                                                        
031700     OPEN INPUT INVOICE-MASTER.                                           
031800     PERFORM 510-READ-INVOICE THRU 510-EXIT.                              
031900     PERFORM 520-TALLY-ONE-INVOICE THRU 520-EXIT                          
032000         UNTIL WS-INV-EOF.                                                
032100     CLOSE INVOICE-MASTER.                                                
032200 500-EXIT.                                                                
032300     EXIT.                                                                
032400 510-READ-INVOICE.                                                        
032500     READ INVOICE-MASTER                                                  
032600         AT END SET WS-INV-EOF TO TRUE                                    
032700     END-READ.                                                            
032800 510-EXIT.                                                                
032900     EXIT.                                                                
033000 520-TALLY-ONE-INVOICE.                                                   
033100     IF IH-STATUS-PAID AND IH-PAID-DATE NOT = ZERO                        
033200         MOVE IH-PAID-DATE TO WS-WORK-DATE                                
033300         PERFORM 7500-CALC-SERIAL THRU 7500-EXIT                          
033400         IF WS-SERIAL-RESULT = WS-TODAY-SERIAL                            
033500             ADD IH-PAID-AMOUNT TO WS-TODAY-REVENUE                       
033600         END-IF                                                           
033700         IF WS-SERIAL-RESULT NOT < WS-CUTOFF-07-SERIAL                    
033800             ADD IH-PAID-AMOUNT TO WS-WEEK-REVENUE                        
033900         END-IF                                                           
034000         IF WS-WORK-CCYY = WS-TODAY-CCYY                                  
034100             AND WS-WORK-MM = WS-TODAY-MM                                 
034200         ADD IH-PAID-AMOUNT TO WS-MONTH-REVENUE                           
034300         END-IF                                                           
034400         IF WS-WORK-CCYY = WS-LAST-MONTH-CCYY                             
034500             AND WS-WORK-MM = WS-LAST-MONTH-MM                            
034600         ADD IH-PAID-AMOUNT TO WS-LAST-MONTH-REVENUE                      
034700         END-IF                                                           
034800     END-IF.                                                              
034900     IF NOT IH-STATUS-CANCELLED                                           
035000         AND NOT IH-STATUS-REFUNDED                                       
035100         AND NOT IH-STATUS-PAID                                           
035200         COMPUTE WS-WORK-AMOUNT =                                         
035300             IH-TOTAL-AMOUNT - IH-PAID-AMOUNT                             
035400         ADD WS-WORK-AMOUNT TO WS-OUTSTANDING-RECV                        
035500         MOVE IH-DUE-DATE TO WS-WORK-DATE                                 
035600         PERFORM 7500-CALC-SERIAL THRU 7500-EXIT                          
035700         IF WS-SERIAL-RESULT < WS-TODAY-SERIAL                            
035800             ADD 1 TO WS-OVERDUE-COUNT                                    
035900         END-IF                                                           
036000     END-IF.                                                              
036100     PERFORM 510-READ-INVOICE THRU 510-EXIT.                              
036200 520-EXIT.                                                                
036300     EXIT.                                                                
036400**                                                                        
036500*  600-ISSUE-PASS.  STRAIGHT READ OF THE ISSUE MASTER FOR                 
036600*  THE OPEN/CRITICAL ALERT COUNT.                                         
036700 600-ISSUE-PASS.                                                          
036800     OPEN INPUT ISSUE-MASTER.                                             
036900     PERFORM 610-READ-ISSUE THRU 610-EXIT.                                
037000     PERFORM 620-TALLY-ONE-ISSUE THRU 620-EXIT                            
037100         UNTIL WS-ISSUE-EOF.                                              
037200     CLOSE ISSUE-MASTER.                                                  
037300 600-EXIT.                                                                
037400     EXIT.                                                                
037500 610-READ-ISSUE.                                                          
037600     READ ISSUE-MASTER                                                    
037700         AT END SET WS-ISSUE-EOF TO TRUE                                  
037800     END-READ.                                                            
037900 610-EXIT.                                                                
038000     EXIT.                                                                
038100 620-TALLY-ONE-ISSUE.                                                     
038200     IF IS-STATUS-OPEN AND IS-SEVERITY-CRITICAL                           
038300         ADD 1 TO WS-CRITICAL-ISSUE-COUNT                                 
038400     END-IF.                                                              
038500     PERFORM 610-READ-ISSUE THRU 610-EXIT.                                
038600 620-EXIT.                                                                
038700     EXIT.                                                                
038800**                                                                        
038900*  700-QUOTE-PASS.  STRAIGHT READ OF THE QUOTE MASTER FOR                 
039000*  THE EXPIRING-WITHIN-48-HOURS ALERT COUNT.  QUOTE-RECORD                
039100*  CARRIES NO TIME-OF-DAY, SO 48 HOURS IS APPROXIMATED AS                 
039200*  TODAY PLUS TWO CALENDAR DAYS.                                          
039300 700-QUOTE-PASS.                                                          
039400     OPEN INPUT QUOTE-MASTER.                                             
039500     PERFORM 710-READ-QUOTE THRU 710-EXIT.                                
039600     PERFORM 720-TALLY-ONE-QUOTE THRU 720-EXIT                            
039700         UNTIL WS-QUOTE-EOF.                                              
039800     CLOSE QUOTE-MASTER.                                                  
039900 700-EXIT.                                                                
040000     EXIT.                                                                
040100 710-READ-QUOTE.                                                          
040200     READ QUOTE-MASTER                                                    
040300         AT END SET WS-QUOTE-EOF TO TRUE                                  
040400     END-READ.                                                            
040500 710-EXIT.                                                                
040600     EXIT.                                                                
040700 720-TALLY-ONE-QUOTE.                                                     
040800     IF QR-STATUS-QUOTED                                                  
040900         MOVE QR-VALID-UNTIL-DATE TO WS-WORK-DATE                         
041000         PERFORM 7500-CALC-SERIAL THRU 7500-EXIT                          
041100         IF WS-SERIAL-RESULT NOT < WS-TODAY-SERIAL                        
041200             AND WS-SERIAL-RESULT NOT > WS-EXPIRE-CUTOFF-SERIAL           
041300         ADD 1 TO WS-EXPIRING-QUOTE-COUNT                                 
041400         END-IF                                                           
041500     END-IF.                                                              
041600     PERFORM 710-READ-QUOTE THRU 710-EXIT.                                
041700 720-EXIT.                                                                
041800     EXIT.                                                                
041900**                                                                        
042000*  800-COMPUTE-TREND.  MONTH-REVENUE VS LAST-MONTH-REVENUE,               
042100*  PER THE REVENUE TREND RULE -- ZERO LAST MONTH ALWAYS                   
042200*  REPORTS STABLE/0% RATHER THAN DIVIDING BY ZERO.                        
042300 800-COMPUTE-TREND.                                                       
042400     IF WS-LAST-MONTH-REVENUE = ZERO                                      
042500         MOVE ZERO TO WS-TREND-PCT                                        
042600         SET WS-TREND-IS-STABLE TO TRUE                                   
042700     ELSE                                                                 
042800         COMPUTE WS-TREND-PCT ROUNDED =                                   
042900             ((WS-MONTH-REVENUE - WS-LAST-MONTH-REVENUE) /                
043000             WS-LAST-MONTH-REVENUE) * 100                                 
043100         IF WS-TREND-PCT > ZERO                                           
043200             SET WS-TREND-IS-UP TO TRUE                                   
043300         ELSE                                                             
043400             IF WS-TREND-PCT < ZERO                                       
043500                 SET WS-TREND-IS-DOWN TO TRUE                             
043600             ELSE                                                         
043700                 SET WS-TREND-IS-STABLE TO TRUE                           
043800             END-IF                                                       
043900         END-IF                                                           
044000     END-IF.                                                              
044100 800-EXIT.                                                                
044200     EXIT.                                                                
044300**                                                                        
044400*  900-PRINT-REPORT.  HEADER, STATUS BREAKOUT + TOTAL LINE,               
044500*  REVENUE SECTION, TREND LINE, THEN THE ALERT COUNTS.                    
044600 900-PRINT-REPORT.                                                        
044700     MOVE WS-TODAY-DATE TO PR-HDR-DATE.                                   
044800     MOVE PR-HEADING-1 TO PRINT-REC.                                      
044900     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
045000     MOVE PR-BLANK-LINE TO PRINT-REC.                                     
045100     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
045200     MOVE 'SHIPMENTS BY STATUS - TRAILING 30 DAYS'                        
045300         TO PR-SECTION-TEXT.                                              
045400     MOVE PR-SECTION-HEADING TO PRINT-REC.                                
045500     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
045600     MOVE 'BOOKED'              TO PR-STATUS-NAME.                        
045700     MOVE WS-CNT-BOOKED         TO PR-STATUS-COUNT.                       
045800     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
045900     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
046000     MOVE 'CONFIRMED'           TO PR-STATUS-NAME.                        
046100     MOVE WS-CNT-CONFIRMED      TO PR-STATUS-COUNT.                       
046200     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
046300     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
046400     MOVE 'PICKED_UP'           TO PR-STATUS-NAME.                        
046500     MOVE WS-CNT-PICKED-UP      TO PR-STATUS-COUNT.                       
046600     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
046700     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
046800     MOVE 'IN_TRANSIT'          TO PR-STATUS-NAME.                        
046900     MOVE WS-CNT-IN-TRANSIT     TO PR-STATUS-COUNT.                       
047000     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
047100     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
047200     MOVE 'CUSTOMS_CLEARANCE'   TO PR-STATUS-NAME.                        
047300     MOVE WS-CNT-CUSTOMS        TO PR-STATUS-COUNT.                       
047400     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
047500     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
047600     MOVE 'OUT_FOR_DELIVERY'    TO PR-STATUS-NAME.                        
047700     MOVE WS-CNT-OUT-FOR-DELIV  TO PR-STATUS-COUNT.                       
047800     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
047900     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
048000     MOVE 'DELIVERED'           TO PR-STATUS-NAME.                        
048100     MOVE WS-CNT-DELIVERED      TO PR-STATUS-COUNT.                       
048200     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
048300     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
048400     MOVE 'DELAYED'             TO PR-STATUS-NAME.                        
048500     MOVE WS-CNT-DELAYED        TO PR-STATUS-COUNT.                       
048600     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
048700     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
048800     MOVE 'CANCELLED'           TO PR-STATUS-NAME.                        
048900     MOVE WS-CNT-CANCELLED      TO PR-STATUS-COUNT.                       
049000     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
049100     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
049200     COMPUTE WS-CNT-TOTAL =                                               
049300         WS-CNT-BOOKED + WS-CNT-CONFIRMED + WS-CNT-PICKED-UP +            
049400         WS-CNT-IN-TRANSIT + WS-CNT-CUSTOMS +                             
049500         WS-CNT-OUT-FOR-DELIV + WS-CNT-DELIVERED +                        
049600         WS-CNT-DELAYED + WS-CNT-CANCELLED.                               
049700     MOVE 'TOTAL'               TO PR-STATUS-NAME.                        
049800     MOVE WS-CNT-TOTAL          TO PR-STATUS-COUNT.                       
049900     MOVE PR-STATUS-LINE        TO PRINT-REC.                             
050000     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
050100     MOVE PR-BLANK-LINE TO PRINT-REC.                                     
050200     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
050300     MOVE 'REVENUE' TO PR-SECTION-TEXT.                                   
050400     MOVE PR-SECTION-HEADING TO PRINT-REC.                                
050500     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
050600     MOVE 'TODAY REVENUE . . . . . .' TO PR-REVENUE-LABEL.                
050700     MOVE WS-TODAY-REVENUE      TO PR-REVENUE-AMOUNT.                     
050800     MOVE PR-REVENUE-LINE       TO PRINT-REC.                             
050900     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
051000     MOVE 'WEEK REVENUE . . . . . .' TO PR-REVENUE-LABEL.                 
051100     MOVE WS-WEEK-REVENUE       TO PR-REVENUE-AMOUNT.                     
051200     MOVE PR-REVENUE-LINE       TO PRINT-REC.                             
051300     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
051400     MOVE 'MONTH REVENUE . . . . .' TO PR-REVENUE-LABEL.                  
051500     MOVE WS-MONTH-REVENUE      TO PR-REVENUE-AMOUNT.                     
051600     MOVE PR-REVENUE-LINE       TO PRINT-REC.                             
051700     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
051800     MOVE 'LAST MONTH REVENUE . .' TO PR-REVENUE-LABEL.                   
051900     MOVE WS-LAST-MONTH-REVENUE TO PR-REVENUE-AMOUNT.                     
052000     MOVE PR-REVENUE-LINE       TO PRINT-REC.                             
052100     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
052200     MOVE 'OUTSTANDING RECEIVABLES' TO PR-REVENUE-LABEL.                  
052300     MOVE WS-OUTSTANDING-RECV   TO PR-REVENUE-AMOUNT.                     
052400     MOVE PR-REVENUE-LINE       TO PRINT-REC.                             
052500     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
052600     IF WS-TREND-PCT NOT < ZERO                                           
052700         MOVE '+' TO PR-TREND-SIGN                                        
052800     ELSE                                                                 
052900         MOVE '-' TO PR-TREND-SIGN                                        
053000     END-IF.                                                              
053100     MOVE WS-TREND-PCT TO PR-TREND-PCT.                                   
053200     MOVE WS-TREND-DIRECTION TO PR-TREND-WORD.                            
053300     MOVE PR-TREND-LINE TO PRINT-REC.                                     
053400     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
053500     MOVE PR-BLANK-LINE TO PRINT-REC.                                     
053600     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
053700     MOVE 'ALERTS' TO PR-SECTION-TEXT.                                    
053800     MOVE PR-SECTION-HEADING TO PRINT-REC.                                
053900     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
054000     MOVE 'OPEN CRITICAL ISSUES . . . . .' TO PR-ALERT-LABEL.             
054100     MOVE WS-CRITICAL-ISSUE-COUNT TO PR-ALERT-COUNT.                      
054200     MOVE PR-ALERT-LINE         TO PRINT-REC.                             
054300     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
054400     MOVE 'OVERDUE INVOICES . . . . . .' TO PR-ALERT-LABEL.               
054500     MOVE WS-OVERDUE-COUNT      TO PR-ALERT-COUNT.                        
054600     MOVE PR-ALERT-LINE         TO PRINT-REC.                             
054700     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
054800     MOVE 'QUOTES EXPIRING WITHIN 48 HRS .' TO PR-ALERT-LABEL.            
054900     MOVE WS-EXPIRING-QUOTE-COUNT TO PR-ALERT-COUNT.                      
055000     MOVE PR-ALERT-LINE         TO PRINT-REC.                             
055100     PERFORM 910-PRINT-LINE THRU 910-EXIT.                                
055200     CLOSE PRINT-FILE.                                                    
055300 900-EXIT.                                                                
055400     EXIT.                                                                
055500 910-PRINT-LINE.                                                          
055600     WRITE PRINT-REC AFTER 1.                                             
055700     MOVE SPACES TO PRINT-REC.                                            
055800 910-EXIT.                                                                
055900     EXIT.                                                                
056000**                                                                        
056100*  7500-CALC-SERIAL.  CONVERTS WS-WORK-DATE (CCYYMMDD) TO A               
056200*  30/360 DAY SERIAL IN WS-SERIAL-RESULT.  CALLERS MOVE THE               
056300*  DATE TO CONVERT INTO WS-WORK-DATE BEFORE PERFORMING THIS.              
056400 7500-CALC-SERIAL.                                                        
056500     COMPUTE WS-SERIAL-RESULT =                                           
056600         (WS-WORK-CCYY * 360) + ((WS-WORK-MM - 1) * 30) +                 
056700         WS-WORK-DD.                                                      
056800 7500-EXIT.                                                               
056900     EXIT.                                                                
057000*                                                                         
057100*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
057200*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
057300*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
057400 9999-FATAL-ERROR-RTN.                                                    
057500     MOVE 'OPSDRPT' TO WS-ERR-PROG-ID.                                    
057600     DISPLAY WS-ERR-LINE.                                                 
057700     DISPLAY WS-ERR-LINE2.                                                
057800     MOVE +16 TO RETURN-CODE.                                             
057900     STOP RUN.                                                            
058000 9999-EXIT.                                                               
058100     EXIT.                                                                
