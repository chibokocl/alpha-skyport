000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PAYAPPLY.                                                 
000300 AUTHOR.        R. VARGAS.                                                
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - BILLING.                        
000500 DATE-WRITTEN.  08/22/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = POST A BATCH OF PAYMENT TRANSACTIONS AGAINST THE          
001000*    SHIPMENT MASTER.                                                     
001100*    EVERY TRANSACTION IS CHECKED AGAINST THE PAYMENT-TRANSACTION         
001200*    FILE FIRST -- A REPEATED IDEMPOTENCY-KEY IS A REPLAY AND IS          
001300*    SKIPPED, NOT REPOSTED.  THE SHIPMENT MASTER IS MERGED IN THE         
001400*    SAME OLD-MASTER/TRANSACTION SHAPE USED THROUGHOUT THIS               
001500*    SYSTEM.  AN OVERPAYMENT IS REJECTED OUTRIGHT -- THERE IS NO          
001600*    PARTIAL/CLAMPED APPLICATION OF AN OVERSIZED PAYMENT.                 
001700******************************************************************        
001800*    CHANGE LOG.                                                          
001900*    ----------                                                           
002000*    082289  RGV   CR-1240  ORIGINAL PAYMENT POSTING PASS                 
002100*    051594  DLR   CR-1380  IDEMPOTENCY-KEY DEDUP ADDED                   
002200*    030498  WTS   CR-1592  Y2K - CCYYMMDD WINDOWING REVIEW               
002300*    092008  KAM   CR-1655  OVERPAYMENT NOW FATAL, NOT CLAMPED            
002400******************************************************************        
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER.  IBM-370.                                               
002800 OBJECT-COMPUTER.  IBM-370.                                               
002900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
003000                                                                          
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT PAYMENT-TRAN-FILE  ASSIGN TO PAYTRAN                          
003400         ORGANIZATION IS SEQUENTIAL                                       
003500         FILE STATUS IS PX-STATUS.                                        
003600     SELECT PAYMENT-MASTER-IN  ASSIGN TO PAYOLD                           
003700         ORGANIZATION IS SEQUENTIAL                                       
003800         FILE STATUS IS PI-STATUS.                                        
003900     SELECT PAYMENT-MASTER-OUT ASSIGN TO PAYNEW                           
004000         ORGANIZATION IS SEQUENTIAL                                       
004100         FILE STATUS IS PO-STATUS.                                        
004200     SELECT SHIPMENT-MASTER-IN ASSIGN TO SHIPOLD                          
004300         ORGANIZATION IS SEQUENTIAL                                       
004400         FILE STATUS IS SI-STATUS.                                        
004500     SELECT SHIPMENT-MASTER-OUT ASSIGN TO SHIPNEW                         
004600         ORGANIZATION IS SEQUENTIAL                                       
004700         FILE STATUS IS SO-STATUS.                                        
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PAYMENT-TRAN-FILE                                                    
005200     LABEL RECORDS ARE STANDARD                                           
005300     RECORDING MODE IS F.                                                 
005400     01  PX-TRAN-RECORD.                                                  
005500         05  PX-SHIPMENT-ID             PIC X(36).                        
005600         05  PX-IDEMPOTENCY-KEY         PIC X(64).                        
005700         05  PX-AMOUNT                  PIC S9(10)V99.                    
005800         05  PX-CURRENCY                PIC X(03).                        
005900         05  FILLER                     PIC X(11).                        
006000 FD  PAYMENT-MASTER-IN                                                    
006100     LABEL RECORDS ARE STANDARD                                           
006200     RECORDING MODE IS F.                                                 
006300     COPY PAYTXN.                                                         
006400 FD  PAYMENT-MASTER-OUT                                                   
006500     LABEL RECORDS ARE STANDARD                                           
006600     RECORDING MODE IS F.                                                 
006700     01  PO-PAYMENT-RECORD          PIC X(140).                           
006800 FD  SHIPMENT-MASTER-IN                                                   
006900     LABEL RECORDS ARE STANDARD                                           
007000     RECORDING MODE IS F.                                                 
007100     COPY SHIPREC.                                                        
007200 FD  SHIPMENT-MASTER-OUT                                                  
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORDING MODE IS F.                                                 
007500     01  SO-SHIPMENT-RECORD         PIC X(250).                           
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800*                                                                         
007900*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
008000*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
008100 77  PX-STATUS                  PIC X(02).                                
008200         88  PX-OK                  VALUE '00'.                           
008300         88  PX-EOF                 VALUE '10'.                           
008400 77  PI-STATUS                  PIC X(02).                                
008500         88  PI-OK                  VALUE '00'.                           
008600         88  PI-EOF                 VALUE '10'.                           
008700 77  PO-STATUS                  PIC X(02).                                
008800         88  PO-OK                  VALUE '00'.                           
008900 77  SI-STATUS                  PIC X(02).                                
009000         88  SI-OK                  VALUE '00'.                           
009100         88  SI-EOF                 VALUE '10'.                           
009200 77  SO-STATUS                  PIC X(02).                                
009300         88  SO-OK                  VALUE '00'.                           
009400*                                                                         
009500*  PRIOR PAYMENT KEYS SEEN THIS RUN (FOR DEDUP).  THE RUNNING             
009600*  COUNT IS A STANDALONE 77-LEVEL ITEM; THE OCCURS TABLE ITSELF           
009700*  MUST STAY GROUPED UNDER A 01 (OCCURS IS NOT LEGAL AT 77).              
009800 77  WS-SEEN-COUNT              PIC S9(4) COMP VALUE ZERO.                
009900 01  WS-SEEN-KEY-TABLE.                                                   
010000     05  WS-SEEN-ENTRY OCCURS 2000 TIMES                                  
010100         INDEXED BY WS-SEEN-IX.                                           
010200         10  WS-SEEN-KEY               PIC X(64).                         
010300     05  FILLER                     PIC X(04).                            
010400*                                                                         
010500*  SHIPMENT POSTING SCRATCH FIELDS.  NONCONTIGUOUS 77-LEVEL               
010600*  ITEMS PER SHOP CONVENTION, NOT GROUPED UNDER A 01.                     
010700 77  WS-TODAY-DATE              PIC 9(08).                                
010800 77  WS-TODAY-DATE-R            REDEFINES                                 
010900     WS-TODAY-DATE               PIC X(08).                               
011000 77  WS-NEW-AMOUNT-PAID         PIC S9(10)V99.                            
011100 77  WS-NEW-AMOUNT-DUE          PIC S9(10)V99.                            
011200 77  WS-NEW-AMOUNT-DUE-R        REDEFINES                                 
011300     WS-NEW-AMOUNT-DUE           PIC X(13).                               
011400 77  WS-MATCH-FOUND             PIC X(01).                                
011500         88  WS-KEY-MATCHES         VALUE 'Y'.                            
011600 77  WS-IS-REPLAY               PIC X(01).                                
011700         88  WS-KEY-IS-REPLAY       VALUE 'Y'.                            
011800 77  WS-EOF-SWITCH              PIC X(01).                                
011900         88  WS-ALL-DONE             VALUE 'Y'.                           
012000 77  WS-NEXT-TXN-SEQ            PIC 9(10) VALUE ZERO.                     
012100 77  WS-NEXT-TXN-SEQ-R          REDEFINES                                 
012200     WS-NEXT-TXN-SEQ            PIC X(10).                                
012300*                                                                         
012400 01  WS-ERR-LINE.                                                         
012500     05  FILLER                  PIC X(23) VALUE                          
012600         '*** ABEND *** PGM: '.                                           
012700     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
012800     05  FILLER                  PIC X(16) VALUE                          
012900         ' LAST FUNCTION: '.                                              
013000     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
013100 01  WS-ERR-LINE2.                                                        
013200     05  FILLER                  PIC X(10) VALUE                          
013300         ' REASON: '.                                                     
013400     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
013500                                                                          
013600 PROCEDURE DIVISION.                                                      
013700*                                                                         
013800 000-MAIN-LINE.                                                           
013900     PERFORM 050-INITIALIZE THRU 050-EXIT.                                
014000     PERFORM 100-LOAD-SEEN-KEYS THRU 100-EXIT.                            
014100     PERFORM 400-SHIPMENT-POST-PASS THRU 400-EXIT.                        
014200     PERFORM 900-CLOSE-UP THRU 900-EXIT.                                  
014300     STOP RUN.                                                            
014400*                                                                         
014500 050-INITIALIZE.                                                          
014600     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
014700     OPEN OUTPUT PAYMENT-MASTER-OUT.                                      
014800 050-EXIT.                                                                
014900     EXIT.                                                                
015000*                                                                         
015100*  100-LOAD-SEEN-KEYS.  EVERY EXISTING PAYMENT-MASTER ROW IS              
015200*  COPIED THROUGH TO PAYMENT-MASTER-OUT UNCHANGED, AND ITS                
015300*  IDEMPOTENCY-KEY IS REMEMBERED SO A REPLAY OF THAT KEY IN               
015400*  THIS RUN'S TRANSACTION FILE IS RECOGNIZED AND SKIPPED.                 
015500 100-LOAD-SEEN-KEYS.                                                      
015600     OPEN INPUT PAYMENT-MASTER-IN.                                        
015700     PERFORM 110-READ-PAYMENT-MASTER THRU 110-EXIT.                       
015800     PERFORM 120-COPY-ONE-PAYMENT THRU 120-EXIT                           
015900     UNTIL PI-EOF.                                                        
016000     CLOSE PAYMENT-MASTER-IN.                                             
016100 100-EXIT.                                                                
016200     EXIT.                                                                
016300 110-READ-PAYMENT-MASTER.                                                 
016400     READ PAYMENT-MASTER-IN                                               
016500         AT END                                                           
016600             SET PI-EOF TO TRUE                                           
016700     END-READ.                                                            
016800 110-EXIT.                                                                
016900     EXIT.                                                                
017000 120-COPY-ONE-PAYMENT.                                                    
017100     IF WS-SEEN-COUNT < 2000                                              
017200         ADD 1 TO WS-SEEN-COUNT                                           
017300         MOVE PT-IDEMPOTENCY-KEY TO WS-SEEN-KEY (WS-SEEN-COUNT)           
017400     END-IF.                                                              
017500     MOVE PAYMENT-TRANSACTION-RECORD TO PO-PAYMENT-RECORD.                
017600     WRITE PO-PAYMENT-RECORD.                                             
017700     PERFORM 110-READ-PAYMENT-MASTER THRU 110-EXIT.                       
017800 120-EXIT.                                                                
017900     EXIT.                                                                
018000*                                                                         
018100*  400-SHIPMENT-POST-PASS.  OLD-MASTER/TRANSACTION MERGE --               
018200*  PAYMENT-TRAN-FILE IS PRESORTED BY SHIPMENT-ID TO MATCH                 
018300*  SHIPMENT-MASTER-IN.  A SHIPMENT MAY HAVE SEVERAL PAYMENTS              
018400*  POSTED AGAINST IT IN ONE RUN (ALL PROCESSED BEFORE THE                 
018500*  SHIPMENT ROW IS WRITTEN).                                              
018600 400-SHIPMENT-POST-PASS.                                                  
018700     OPEN INPUT SHIPMENT-MASTER-IN, PAYMENT-TRAN-FILE.                    
018800     OPEN OUTPUT SHIPMENT-MASTER-OUT.                                     
018900     MOVE 'N' TO WS-EOF-SWITCH.                                           
019000     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
019100     PERFORM 420-READ-PAYMENT-TRAN THRU 420-EXIT.                         
019200     PERFORM 430-PROCESS-ONE-SHIPMENT THRU 430-EXIT                       
019300     UNTIL WS-ALL-DONE.                                                   
019400     CLOSE SHIPMENT-MASTER-IN, PAYMENT-TRAN-FILE                          
019500         SHIPMENT-MASTER-OUT.                                             
019600 400-EXIT.                                                                
019700     EXIT.                                                                
019800 410-READ-SHIP-MASTER.                                                    
019900     READ SHIPMENT-MASTER-IN                                              
020000         AT END                                                           
020100             SET SI-EOF TO TRUE                                           
020200             SET WS-ALL-DONE TO TRUE                                      
020300     END-READ.                                                            
020400 410-EXIT.                                                                
020500     EXIT.                                                                
020600 420-READ-PAYMENT-TRAN.                                                   
020700     READ PAYMENT-TRAN-FILE                                               
020800         AT END                                                           
020900             SET PX-EOF TO TRUE                                           
021000     END-READ.                                                            
021100 420-EXIT.                                                                
021200     EXIT.                                                                
021300 430-PROCESS-ONE-SHIPMENT.                                                
021400     PERFORM 440-APPLY-ALL-PAYMENTS THRU 440-EXIT                         
021500         UNTIL PX-EOF                                                     
021600         OR PX-SHIPMENT-ID NOT = SR-SHIPMENT-ID.                          
021700     MOVE SHIPMENT-RECORD TO SO-SHIPMENT-RECORD.                          
021800     WRITE SO-SHIPMENT-RECORD.                                            
021900     PERFORM 410-READ-SHIP-MASTER THRU 410-EXIT.                          
022000 430-EXIT.                                                                
022100     EXIT.                                                                
022200*                                                                         
022300*  440-APPLY-ALL-PAYMENTS.  ONE TRANSACTION.  SKIPS A REPLAYED            
022400*  IDEMPOTENCY-KEY WITH NO FURTHER PROCESSING; OTHERWISE                  
022500*  APPLIES THE PAYMENT, FATAL ON OVERPAYMENT.                             
022600 440-APPLY-ALL-PAYMENTS.                                                  
022700     PERFORM 450-CHECK-REPLAY THRU 450-EXIT.                              
022800     IF NOT WS-KEY-IS-REPLAY                                              
022900         PERFORM 460-POST-ONE-PAYMENT THRU 460-EXIT                       
023000     END-IF.                                                              
023100     PERFORM 420-READ-PAYMENT-TRAN THRU 420-EXIT.                         
023200 440-EXIT.                                                                
023300     EXIT.                                                                
023400 450-CHECK-REPLAY.                                                        
023500     MOVE 'N' TO WS-IS-REPLAY.                                            
023600     IF WS-SEEN-COUNT > ZERO                                              
023700         PERFORM 455-SCAN-SEEN-KEYS THRU 455-EXIT                         
023800             VARYING WS-SEEN-IX FROM 1 BY 1                               
023900             UNTIL WS-SEEN-IX > WS-SEEN-COUNT                             
024000             OR WS-KEY-IS-REPLAY                                          
024100     END-IF.                                                              
024200 450-EXIT.                                                                
024300     EXIT.                                                                
024400 455-SCAN-SEEN-KEYS.                                                      
024500     IF WS-SEEN-KEY (WS-SEEN-IX) = PX-IDEMPOTENCY-KEY                     
024600         MOVE 'Y' TO WS-IS-REPLAY                                         
024700     END-IF.                                                              
024800 455-EXIT.                                                                
024900     EXIT.                                                                
025000*                                                                         
025100 460-POST-ONE-PAYMENT.                                                    
025200     MOVE SPACES TO PAYMENT-TRANSACTION-RECORD.                           
025300     ADD 1 TO WS-NEXT-TXN-SEQ.                                            
025400     STRING 'PAYTXN' DELIMITED BY SIZE                                    
025500         WS-NEXT-TXN-SEQ-R DELIMITED BY SIZE                              
025600         INTO PT-TRANSACTION-ID                                           
025700     END-STRING.                                                          
025800     MOVE PX-SHIPMENT-ID TO PT-SHIPMENT-ID.                               
025900     MOVE PX-IDEMPOTENCY-KEY TO PT-IDEMPOTENCY-KEY.                       
026000     MOVE PX-AMOUNT TO PT-AMOUNT.                                         
026100     MOVE PX-CURRENCY TO PT-CURRENCY.                                     
026200     SET PT-STATUS-COMPLETED TO TRUE.                                     
026300     COMPUTE WS-NEW-AMOUNT-PAID =                                         
026400         SR-AMOUNT-PAID + PX-AMOUNT.                                      
026500     COMPUTE WS-NEW-AMOUNT-DUE =                                          
026600         SR-TOTAL-COST - WS-NEW-AMOUNT-PAID.                              
026700     IF WS-NEW-AMOUNT-DUE < ZERO                                          
026800         MOVE 'POST-ONE-PAYMENT' TO WS-ERR-FUNCTION                       
026900         MOVE 'PAYMENT EXCEEDS AMOUNT DUE' TO WS-ERR-REASON               
027000         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
027100     END-IF.                                                              
027200     MOVE WS-NEW-AMOUNT-PAID TO SR-AMOUNT-PAID.                           
027300     MOVE WS-NEW-AMOUNT-DUE TO SR-AMOUNT-DUE.                             
027400     IF SR-AMOUNT-DUE = ZERO                                              
027500         MOVE 'PAID' TO SR-PAYMENT-STATUS                                 
027600     ELSE                                                                 
027700         MOVE 'PARTIAL' TO SR-PAYMENT-STATUS                              
027800     END-IF.                                                              
027900     ADD 1 TO WS-SEEN-COUNT.                                              
028000     IF WS-SEEN-COUNT <= 2000                                             
028100         MOVE PX-IDEMPOTENCY-KEY TO WS-SEEN-KEY (WS-SEEN-COUNT)           
028200     END-IF.                                                              
028300     MOVE PAYMENT-TRANSACTION-RECORD TO PO-PAYMENT-RECORD.                
028400     WRITE PO-PAYMENT-RECORD.                                             
028500 460-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800 900-CLOSE-UP.                                                            
028900     CLOSE PAYMENT-MASTER-OUT.                                            
029000 900-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
029400*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
029500*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
029600 9999-FATAL-ERROR-RTN.                                                    
029700     MOVE 'PAYAPPLY' TO WS-ERR-PROG-ID.                                   
029800     DISPLAY WS-ERR-LINE.                                                 
029900     DISPLAY WS-ERR-LINE2.                                                
030000     MOVE +16 TO RETURN-CODE.                                             
030100     STOP RUN.                                                            
030200 9999-EXIT.                                                               
030300     EXIT.                                                                
