000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ISSUETRK.                                                 
000300 AUTHOR.        D. L. RUIZ.                                               
000400 INSTALLATION.  ASKPORT FREIGHT SYSTEMS - CUSTOMER SERVICE.               
000500 DATE-WRITTEN.  04/11/90.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900*    FUNCTION = SHIPMENT ISSUE TRACKING.  APPLIES ONE OF FOUR             
001000*    ISSUE-ACTION TRANSACTIONS (CREATE/ASSIGN/RESOLVE/CLOSE)              
001100*    AGAINST THE ISSUE MASTER.  THE LIFECYCLE IS LINEAR --                
001200*    OPEN -> INVESTIGATING -> RESOLVED -> CLOSED -- AND IS                
001300*    ENFORCED HERE THE SAME WAY AS EVERY OTHER STATE-TRANSITION           
001400*    PASS IN THIS SYSTEM: A BAD TRANSITION ABENDS THE RUN.                
001500******************************************************************        
001600*    CHANGE LOG.                                                          
001700*    ----------                                                           
001800*    041190  DLR   CR-1210  ORIGINAL ISSUE TRACKING PASS                  
001900*    011598  RGV   CR-1298  ADDED RESOLUTION CAPTURE FIELDS               
002000*    022698  WTS   CR-1600  Y2K - CCYYMMDD WINDOWING REVIEW               
002100*    091503  KAM   CR-1711  ISSUE-ID NOW CARRIED ON CREATE TRAN           
002200*    091714  MPO   CR-2244  REMOVED UNUSED ISSUE-SEQ WORK FIELD           
002300******************************************************************        
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SOURCE-COMPUTER.  IBM-370.                                               
002700 OBJECT-COMPUTER.  IBM-370.                                               
002800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.                                      
002900                                                                          
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT ISSUE-ACTION-TRAN ASSIGN TO ISSTRAN                           
003300         ORGANIZATION IS SEQUENTIAL                                       
003400         FILE STATUS IS IT-STATUS.                                        
003500     SELECT ISSUE-MASTER-IN    ASSIGN TO ISSOLD                           
003600         ORGANIZATION IS SEQUENTIAL                                       
003700         FILE STATUS IS II-STATUS.                                        
003800     SELECT ISSUE-MASTER-OUT   ASSIGN TO ISSNEW                           
003900         ORGANIZATION IS SEQUENTIAL                                       
004000         FILE STATUS IS IO-STATUS.                                        
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 FD  ISSUE-ACTION-TRAN                                                    
004500     LABEL RECORDS ARE STANDARD                                           
004600     RECORDING MODE IS F.                                                 
004700     01  IT-TRAN-RECORD.                                                  
004800         05  IT-ACTION-CODE             PIC X(01).                        
004900             88  IT-ACTION-CREATE       VALUE 'C'.                        
005000             88  IT-ACTION-ASSIGN       VALUE 'A'.                        
005100             88  IT-ACTION-RESOLVE      VALUE 'R'.                        
005200             88  IT-ACTION-CLOSE        VALUE 'X'.                        
005300         05  IT-ISSUE-ID                PIC X(36).                        
005400         05  IT-SHIPMENT-ID             PIC X(36).                        
005500         05  IT-ISSUE-TYPE              PIC X(16).                        
005600         05  IT-SEVERITY                PIC X(08).                        
005700         05  IT-ADMIN-ID                PIC X(36).                        
005800         05  IT-RESPONSIBLE-PARTY       PIC X(10).                        
005900         05  IT-FINANCIAL-IMPACT        PIC S9(10)V99.                    
006000         05  IT-RESOLUTION-NOTES        PIC X(100).                       
006100         05  FILLER                     PIC X(07).                        
006200 FD  ISSUE-MASTER-IN                                                      
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORDING MODE IS F.                                                 
006500     COPY ISSUEREC.                                                       
006600 FD  ISSUE-MASTER-OUT                                                     
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORDING MODE IS F.                                                 
006900     01  IO-ISSUE-RECORD            PIC X(250).                           
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200*                                                                         
007300*  FILE STATUS SWITCHES.  NONCONTIGUOUS 77-LEVEL ITEMS PER                
007400*  SHOP CONVENTION, NOT GROUPED UNDER A 01.                               
007500 77  IT-STATUS                  PIC X(02).                                
007600         88  IT-OK                  VALUE '00'.                           
007700         88  IT-EOF                 VALUE '10'.                           
007800 77  II-STATUS                  PIC X(02).                                
007900         88  II-OK                  VALUE '00'.                           
008000         88  II-EOF                 VALUE '10'.                           
008100 77  IO-STATUS                  PIC X(02).                                
008200         88  IO-OK                  VALUE '00'.                           
008300*                                                                         
008400 77  WS-TODAY-DATE              PIC 9(08).                                
008500 77  WS-TODAY-DATE-R            REDEFINES                                 
008600     WS-TODAY-DATE               PIC X(08).                               
008700 77  WS-EOF-SWITCH              PIC X(01).                                
008800 77  WS-EOF-SWITCH-R            REDEFINES                                 
008900     WS-EOF-SWITCH               PIC X(01).                               
009000         88  WS-ALL-DONE             VALUE 'Y'.                           
009100 77  WS-ISSUE-COUNT             PIC S9(7) COMP VALUE ZERO.                
009200 77  WS-ISSUE-COUNT-R           REDEFINES                                 
009300     WS-ISSUE-COUNT              PIC X(04).                               
009400*                                                                         
009500 01  WS-ERR-LINE.                                                         
009600     05  FILLER                  PIC X(23) VALUE                          
009700         '*** ABEND *** PGM: '.                                           
009800     05  WS-ERR-PROG-ID          PIC X(08) VALUE SPACES.                  
009900     05  FILLER                  PIC X(16) VALUE                          
010000         ' LAST FUNCTION: '.                                              
010100     05  WS-ERR-FUNCTION         PIC X(20) VALUE SPACES.                  
010200 01  WS-ERR-LINE2.                                                        
010300     05  FILLER                  PIC X(10) VALUE                          
010400         ' REASON: '.                                                     
010500     05  WS-ERR-REASON           PIC X(60) VALUE SPACES.                  
010600                                                                          
010700 PROCEDURE DIVISION.                                                      
010800*                                                                         
010900 000-MAIN-LINE.                                                           
011000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.                             
011100     PERFORM 400-ISSUE-UPDATE-PASS THRU 400-EXIT.                         
011200     DISPLAY 'ISSUETRK - ISSUES PROCESSED: ' WS-ISSUE-COUNT.              
011300     STOP RUN.                                                            
011400*                                                                         
011500*  400-ISSUE-UPDATE-PASS.  OLD-MASTER/TRANSACTION MERGE,                  
011600*  PRESORTED BY ISSUE-ID.  CREATE TRANSACTIONS CARRY A NEW                
011700*  ISSUE-ID SUPPLIED BY THE CALLER AND ARE APPENDED AT THE                
011800*  POINT THEIR KEY WOULD SORT, SINCE NO MASTER RECORD YET                 
011900*  EXISTS FOR THEM.                                                       
012000 400-ISSUE-UPDATE-PASS.                                                   
012100     OPEN INPUT ISSUE-MASTER-IN, ISSUE-ACTION-TRAN.                       
012200     OPEN OUTPUT ISSUE-MASTER-OUT.                                        
012300     MOVE 'N' TO WS-EOF-SWITCH.                                           
012400     PERFORM 410-READ-ISSUE-MASTER THRU 410-EXIT.                         
012500     PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT.                          
012600     PERFORM 430-PROCESS-ONE-KEY THRU 430-EXIT                            
012700     UNTIL WS-ALL-DONE.                                                   
012800     CLOSE ISSUE-MASTER-IN, ISSUE-ACTION-TRAN, ISSUE-MASTER-OUT.          
012900 400-EXIT.                                                                
013000     EXIT.                                                                
013100 410-READ-ISSUE-MASTER.                                                   
013200     READ ISSUE-MASTER-IN                                                 
013300         AT END                                                           
013400             SET II-EOF TO TRUE                                           
013500             MOVE HIGH-VALUES TO IS-ISSUE-ID                              
013600     END-READ.                                                            
013700 410-EXIT.                                                                
013800     EXIT.                                                                
013900 420-READ-ACTION-TRAN.                                                    
014000     READ ISSUE-ACTION-TRAN                                               
014100         AT END                                                           
014200             SET IT-EOF TO TRUE                                           
014300     END-READ.                                                            
014400 420-EXIT.                                                                
014500     EXIT.                                                                
014600*                                                                         
014700*  430-PROCESS-ONE-KEY.  A CREATE TRANSACTION HAS NO MATCHING             
014800*  MASTER RECORD -- IT SORTS AHEAD OF THE CURRENT MASTER KEY              
014900*  (OR PAST END OF MASTER) AND IS WRITTEN AS A BRAND-NEW                  
015000*  ISSUE RECORD.  ALL OTHER ACTIONS REQUIRE A MASTER MATCH.               
015100 430-PROCESS-ONE-KEY.                                                     
015200     IF NOT IT-EOF                                                        
015300         AND (II-EOF OR IT-ISSUE-ID < IS-ISSUE-ID)                        
015400     AND IT-ACTION-CREATE                                                 
015500         PERFORM 440-CREATE-ISSUE THRU 440-EXIT                           
015600         PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT                       
015700     ELSE                                                                 
015800         IF II-EOF                                                        
015900             SET WS-ALL-DONE TO TRUE                                      
016000         ELSE                                                             
016100             PERFORM 450-APPLY-ONE-ACTION THRU 450-EXIT                   
016200             UNTIL IT-EOF                                                 
016300             OR IT-ISSUE-ID NOT = IS-ISSUE-ID                             
016400             MOVE ISSUE-RECORD TO IO-ISSUE-RECORD                         
016500             WRITE IO-ISSUE-RECORD                                        
016600             PERFORM 410-READ-ISSUE-MASTER THRU 410-EXIT                  
016700         END-IF                                                           
016800     END-IF.                                                              
016900 430-EXIT.                                                                
017000     EXIT.                                                                
017100*                                                                         
017200 440-CREATE-ISSUE.                                                        
017300     ADD 1 TO WS-ISSUE-COUNT.                                             
017400     MOVE SPACES TO ISSUE-RECORD.                                         
017500     MOVE IT-ISSUE-ID TO IS-ISSUE-ID.                                     
017600     MOVE IT-SHIPMENT-ID TO IS-SHIPMENT-ID.                               
017700     MOVE IT-ISSUE-TYPE TO IS-ISSUE-TYPE.                                 
017800     MOVE IT-SEVERITY TO IS-SEVERITY.                                     
017900     SET IS-STATUS-OPEN TO TRUE.                                          
018000     MOVE SPACES TO IS-RESPONSIBLE-PARTY.                                 
018100     MOVE ZERO TO IS-FINANCIAL-IMPACT.                                    
018200     MOVE SPACES TO IS-ASSIGNED-ADMIN-ID.                                 
018300     MOVE SPACES TO IS-RESOLVED-ADMIN-ID.                                 
018400     MOVE SPACES TO IS-RESOLUTION-NOTES.                                  
018500     MOVE ZERO TO IS-RESOLVED-DATE.                                       
018600     MOVE ISSUE-RECORD TO IO-ISSUE-RECORD.                                
018700     WRITE IO-ISSUE-RECORD.                                               
018800 440-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100 450-APPLY-ONE-ACTION.                                                    
019200     ADD 1 TO WS-ISSUE-COUNT.                                             
019300     EVALUATE TRUE                                                        
019400         WHEN IT-ACTION-ASSIGN                                            
019500         PERFORM 460-ASSIGN-ISSUE THRU 460-EXIT                           
019600         WHEN IT-ACTION-RESOLVE                                           
019700         PERFORM 470-RESOLVE-ISSUE THRU 470-EXIT                          
019800         WHEN IT-ACTION-CLOSE                                             
019900         PERFORM 480-CLOSE-ISSUE THRU 480-EXIT                            
020000         WHEN OTHER                                                       
020100             MOVE '450-APPLY-ONE-ACTION' TO WS-ERR-FUNCTION               
020200             MOVE 'UNKNOWN ISSUE ACTION CODE' TO WS-ERR-REASON            
020300             PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                  
020400     END-EVALUATE.                                                        
020500     PERFORM 420-READ-ACTION-TRAN THRU 420-EXIT.                          
020600 450-EXIT.                                                                
020700     EXIT.                                                                
020800*                                                                         
020900 460-ASSIGN-ISSUE.                                                        
021000     MOVE IT-ADMIN-ID TO IS-ASSIGNED-ADMIN-ID.                            
021100     IF IS-STATUS-OPEN                                                    
021200         SET IS-STATUS-INVESTIGATNG TO TRUE                               
021300     END-IF.                                                              
021400 460-EXIT.                                                                
021500     EXIT.                                                                
021600*                                                                         
021700 470-RESOLVE-ISSUE.                                                       
021800     IF IS-STATUS-CLOSED                                                  
021900         MOVE '470-RESOLVE-ISSUE' TO WS-ERR-FUNCTION                      
022000         MOVE 'ISSUE ALREADY CLOSED' TO WS-ERR-REASON                     
022100         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
022200     END-IF.                                                              
022300     IF IT-RESPONSIBLE-PARTY NOT = SPACES                                 
022400         MOVE IT-RESPONSIBLE-PARTY TO IS-RESPONSIBLE-PARTY                
022500     END-IF.                                                              
022600     IF IT-FINANCIAL-IMPACT NOT = ZERO                                    
022700         MOVE IT-FINANCIAL-IMPACT TO IS-FINANCIAL-IMPACT                  
022800     END-IF.                                                              
022900     SET IS-STATUS-RESOLVED TO TRUE.                                      
023000     MOVE IT-ADMIN-ID TO IS-RESOLVED-ADMIN-ID.                            
023100     MOVE IT-RESOLUTION-NOTES TO IS-RESOLUTION-NOTES.                     
023200     MOVE WS-TODAY-DATE TO IS-RESOLVED-DATE.                              
023300 470-EXIT.                                                                
023400     EXIT.                                                                
023500*                                                                         
023600 480-CLOSE-ISSUE.                                                         
023700     IF NOT IS-STATUS-RESOLVED                                            
023800         MOVE '480-CLOSE-ISSUE' TO WS-ERR-FUNCTION                        
023900         MOVE 'ISSUE NOT IN RESOLVED STATUS' TO WS-ERR-REASON             
024000         PERFORM 9999-FATAL-ERROR-RTN THRU 9999-EXIT                      
024100     END-IF.                                                              
024200     SET IS-STATUS-CLOSED TO TRUE.                                        
024300 480-EXIT.                                                                
024400     EXIT.                                                                
024500*                                                                         
024600*  9999-FATAL-ERROR-RTN.  COMMON FATAL ERROR EXIT FOR THIS                
024700*  PROGRAM.  DISPLAYS THE DIAGNOSTIC LINE AND ENDS THE RUN                
024800*  WITH A NON-ZERO RETURN CODE FOR THE JCL STEP TO TEST.                  
024900 9999-FATAL-ERROR-RTN.                                                    
025000     MOVE 'ISSUETRK' TO WS-ERR-PROG-ID.                                   
025100     DISPLAY WS-ERR-LINE.                                                 
025200     DISPLAY WS-ERR-LINE2.                                                
025300     MOVE +16 TO RETURN-CODE.                                             
025400     STOP RUN.                                                            
025500 9999-EXIT.                                                               
025600     EXIT.                                                                
