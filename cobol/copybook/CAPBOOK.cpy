000100******************************************************************        
000200*  CAPBOOK  --  DAILY CARRIER CAPACITY BOOKING RECORD                     
000300*  ONE ROW PER SERVICE + BOOKING-DATE.  MAINTAINED BY CAPRSRV;            
000400*  A ZERO MAXIMUM MEANS THE DIMENSION IS UNLIMITED FOR THAT DAY.          
000500*      CR-1181  DLR  04/19  ORIGINAL LAYOUT                               
000600******************************************************************        
000700 01  CAPACITY-BOOKING-RECORD.                                             
000800     05  CB-SERVICE-ID               PIC 9(09).                           
000900     05  CB-BOOKING-DATE             PIC 9(08).                           
001000     05  CB-BOOKING-DATE-R REDEFINES                                      
001100         CB-BOOKING-DATE.                                                 
001200         10  CB-BK-CCYY            PIC 9(04).                             
001300         10  CB-BK-MM              PIC 9(02).                             
001400         10  CB-BK-DD              PIC 9(02).                             
001500     05  CB-MAX-WEIGHT-KG            PIC S9(9)V99.                        
001600     05  CB-MAX-VOLUME-M3            PIC S9(9)V9999.                      
001700     05  CB-RESERVED-WEIGHT-KG       PIC S9(9)V99.                        
001800     05  CB-RESERVED-VOLUME-M3       PIC S9(9)V9999.                      
001900     05  FILLER                      PIC X(15).                           
